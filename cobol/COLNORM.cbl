000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COLNORM.
000300 AUTHOR.      D Q TRAN.
000400 INSTALLATION.  MUSEUM SYSTEMS GROUP - COLLECTIONS UNIT.
000500 DATE-WRITTEN.  09/18/1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL COLLECTIONS DATA ONLY.
000800*---------------------------------------------------------------*
000900* COLNORM -- COLLECTOR NAME TEXT NORMALIZER.                    *
001000*                                                                *
001100* TAKES ONE ATOMIZED NAME PART AND APPLIES THE SHOP'S NINE       *
001200* CLEANUP RULES, IN A FIXED ORDER, SO THE SAME PERSON ALWAYS     *
001300* NORMALIZES TO THE SAME TEXT REGARDLESS OF HOW THE COLLECTOR    *
001400* HAPPENED TO PUNCTUATE THE SPECIMEN LABEL.  RETURNS THE         *
001500* CLEANED TEXT AND A CODE STRING SHOWING WHICH RULES FIRED, FOR  *
001600* THE RUN-LOG.                                                   *
001700*---------------------------------------------------------------*
001800* MAINTENANCE LOG                                                *
001900* DATE       INIT REQ#     DESCRIPTION                          *
002000* ---------- ---- -------- ------------------------------------ *
002100* 09/18/1997 DQT  CL-0161  ORIGINAL -- FIVE RULES (SEPARATORS,   *
002200*                          SPACING, CASE)                        *
002300* 03/02/1998 RFM  CL-0194  ADDED PUNCTUATION STANDARDIZATION     *
002400*                          RULE AFTER THE HERBARIUM FEED CAME IN *
002500*                          WITH CURLY QUOTES AROUND INITIALS      *
002600* 07/14/1998 DQT  CL-0211  ADDED LEADING-CONJUNCTION STRIP (" E");*
002700*                          BOTANY FEED HAD "E MARIA SILVA" PAIRS *
002800*                          THE ATOMIZER LEFT BEHIND                *
002900* 04/02/1999 DQT  CL-0239  ADDED PARENTHETICAL-OBSERVATION       *
003000*                          STRIP AND INITIAL-SPACING RULE         *
003010* 01/25/2000 RFM  CL-0260  Y2K SWEEP -- NO DATE FIELDS PASS       *
003020*                          THROUGH THIS PROGRAM; LOG ENTRY KEPT  *
003030*                          FOR THE AUDIT FILE                     *
003040* 08/14/2001 DQT  CL-0270  RULES 01/02 WERE STRIPPING A LEADING  *
003050*                          OR TRAILING HYPHEN.  CATALOGUING       *
003060*                          POINTED OUT A HYPHENATED SURNAME       *
003070*                          ("SILVA-COSTA") LOSES ITS FIRST HALF   *
003080*                          IF THE SPLIT LANDS RIGHT ON IT --      *
003090*                          HYPHEN DROPPED FROM BOTH RULES; RULE   *
003100*                          01 PICKS UP THE PERIOD INSTEAD, SINCE  *
003110*                          THAT IS WHAT AN UPSTREAM SPLIT ON      *
003120*                          "ET AL." ACTUALLY LEAVES BEHIND        *
003130* 08/14/2001 DQT  CL-0271  RULE 04 REWRITTEN TO THE CATALOGUING  *
003140*                          SECTION'S PUBLISHED PUNCTUATION-       *
003150*                          SPACING STANDARD (COMMA, SEMICOLON,    *
003160*                          PERIOD, AMPERSAND EACH FOLLOWED BY     *
003170*                          EXACTLY ONE SPACE) -- THE OLD BACKTICK *
003180*                          AND UNDERSCORE FOLDING WAS A LEFTOVER  *
003190*                          FROM THE OCR PROTOTYPE AND NEVER FIRED *
003200*                          ON A LIVE FEED                         *
003210* 08/14/2001 DQT  CL-0272  RULE 06 WAS STRIPPING A LEADING QUOTE *
003220*                          CHARACTER, WHICH RULE 04 NO LONGER     *
003230*                          PRODUCES -- SWITCHED THE TEST TO THE   *
003240*                          LEADING SEMICOLON RULE 04 CAN LEAVE    *
003250*                          BEHIND                                 *
003260* 03/06/2002 RFM  CL-0273  RULE 09 WAS INSERTING A SPACE AFTER A *
003270*                          BARE INITIAL INSTEAD OF REMOVING THE   *
003280*                          SPACE BETWEEN TWO ADJACENT ONES --     *
003290*                          "I. R. SILVA" NEVER COLLAPSED TO       *
003300*                          "I.R. SILVA" AND COLCANON'S SURNAME    *
003310*                          FORMATTING WAS SPLITTING THE INITIALS  *
003320*                          ACROSS TWO WORDS OF THE OUTPUT LIST     *
003330*---------------------------------------------------------------*
013200 ENVIRONMENT DIVISION.
013300 CONFIGURATION SECTION.
013400 SOURCE-COMPUTER.  IBM-4381.
013500 OBJECT-COMPUTER.  IBM-4381.
013600 SPECIAL-NAMES.
013700     C01 IS TOP-OF-FORM
013800     CLASS ALPHA-UPPER-CHAR IS 'A' THRU 'Z'
013900     CLASS ALPHA-LOWER-CHAR IS 'a' THRU 'z'
014000     UPSI-0 ON STATUS IS COL-VERBOSE-STATS-ON
014100              OFF STATUS IS COL-VERBOSE-STATS-OFF.
014200 DATA DIVISION.
014300 WORKING-STORAGE SECTION.
014400*---------------------------------------------------------------*
014500* MAIN WORK COPY OF THE TEXT BEING NORMALIZED -- REDEFINES ONE.  *
014600*---------------------------------------------------------------*
014700 01  WS-WORK-TEXT                PIC X(80).
014800 01  WS-WORK-CHARS REDEFINES WS-WORK-TEXT.
014900     05  WS-WORK-CHAR            OCCURS 80 TIMES PIC X(01).
015000 01  WS-WORK-LEN                 PIC S9(04) USAGE IS COMP.
015100 01  WS-OUT-TEXT                 PIC X(80).
015200 01  WS-OUT-LEN                  PIC S9(04) USAGE IS COMP.
015300*---------------------------------------------------------------*
015400* PUNCTUATION-STANDARDIZE SCAN COPY -- REDEFINES TWO.            *
015500*---------------------------------------------------------------*
015600 01  WS-SCAN-TEXT                PIC X(80).
015700 01  WS-SCAN-CHARS REDEFINES WS-SCAN-TEXT.
015800     05  WS-SCAN-CHAR            OCCURS 80 TIMES PIC X(01).
015900 01  WS-SCAN-POS                 PIC S9(04) USAGE IS COMP.
016000*---------------------------------------------------------------*
016100* PARENTHETICAL-REMOVAL SCAN COPY -- REDEFINES THREE.            *
016200*---------------------------------------------------------------*
016300 01  WS-PAREN-TEXT               PIC X(80).
016400 01  WS-PAREN-CHARS REDEFINES WS-PAREN-TEXT.
016500     05  WS-PAREN-CHAR           OCCURS 80 TIMES PIC X(01).
016600 01  WS-PAREN-DEPTH              PIC S9(03) USAGE IS COMP.
016700 01  WS-RULE-FLAGS.
016800     05  WS-RULE-01-FIRED        PIC X(01) VALUE 'N'.
016900     05  WS-RULE-02-FIRED        PIC X(01) VALUE 'N'.
017000     05  WS-RULE-03-FIRED        PIC X(01) VALUE 'N'.
017100     05  WS-RULE-04-FIRED        PIC X(01) VALUE 'N'.
017200     05  WS-RULE-05-FIRED        PIC X(01) VALUE 'N'.
017300     05  WS-RULE-06-FIRED        PIC X(01) VALUE 'N'.
017400     05  WS-RULE-07-FIRED        PIC X(01) VALUE 'N'.
017500     05  WS-RULE-08-FIRED        PIC X(01) VALUE 'N'.
017600     05  WS-RULE-09-FIRED        PIC X(01) VALUE 'N'.
017700 01  WS-BEFORE-TEXT              PIC X(80).
017800 01  WS-SPACE-RUN-SW             PIC X(01).
017900     88  WS-IN-SPACE-RUN                 VALUE 'Y'.
017910 01  WS-PUNCT-SKIP-SW            PIC X(01).
017920     88  WS-PUNCT-SKIP-PENDING           VALUE 'Y'.
018000 01  WS-OUT-SUB                  PIC S9(04) USAGE IS COMP.
018100 LINKAGE SECTION.
018200 01  LK-SOURCE-TEXT              PIC X(80).
018300 01  LK-NORMALIZED-TEXT          PIC X(80).
018400 01  LK-RULES-FIRED              PIC X(09).
018500 PROCEDURE DIVISION USING LK-SOURCE-TEXT, LK-NORMALIZED-TEXT,
018600         LK-RULES-FIRED.
018700*---------------------------------------------------------------*
018800 0000-MAIN-LOGIC.
018900     MOVE LK-SOURCE-TEXT TO WS-WORK-TEXT.
019000     MOVE SPACES TO WS-RULE-FLAGS.
019100     PERFORM 1000-COMPUTE-WORK-LEN.
019200     PERFORM 2000-RULE-01-LEADING-SEPARATORS.
019300     PERFORM 2100-RULE-02-TRAILING-SEPARATORS.
019400     PERFORM 2200-RULE-03-EXTRA-SPACES.
019500     PERFORM 2300-RULE-04-PUNCTUATION.
019600     PERFORM 2400-RULE-05-UPPERCASE-SNAPSHOT.
019700     PERFORM 2500-RULE-06-LEADING-SEP-AGAIN.
019800     PERFORM 2600-RULE-07-LEADING-CONJUNCTION.
019900     PERFORM 2700-RULE-08-PARENTHETICALS.
020000     PERFORM 2800-RULE-09-INITIAL-SPACING.
020100     MOVE WS-WORK-TEXT TO LK-NORMALIZED-TEXT.
020200     PERFORM 9000-BUILD-RULES-FIRED-STRING.
020300     GOBACK.
020400*---------------------------------------------------------------*
020500 1000-COMPUTE-WORK-LEN.
020600     MOVE 80 TO WS-WORK-LEN.
020700     PERFORM 1010-TRIM-ONE-TRAILING-SPACE
020800         UNTIL WS-WORK-LEN = 0
020900         OR WS-WORK-CHAR (WS-WORK-LEN) NOT = SPACE.
021000     IF WS-WORK-LEN = 0
021100         MOVE 1 TO WS-WORK-LEN
021200     END-IF.
021300*---------------------------------------------------------------*
021400 1010-TRIM-ONE-TRAILING-SPACE.
021500     SUBTRACT 1 FROM WS-WORK-LEN.
021600*---------------------------------------------------------------*
021700* 2000-RULE-01 -- STRIP LEADING SEPARATOR PUNCTUATION AND SPACE  *
021800* (SEMICOLON, COMMA, AMPERSAND, PERIOD) THAT AN UPSTREAM SPLIT   *
021900* LEFT BEHIND ON THE FRONT OF THE PART.                          *
022000*---------------------------------------------------------------*
022100 2000-RULE-01-LEADING-SEPARATORS.
022200     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
022300     PERFORM 2010-STRIP-ONE-LEADING-SEP
022400         UNTIL WS-WORK-LEN = 0
022500         OR (WS-WORK-CHAR (1) NOT = ',' AND
022600             WS-WORK-CHAR (1) NOT = ';' AND
022700             WS-WORK-CHAR (1) NOT = '&' AND
022800             WS-WORK-CHAR (1) NOT = '.' AND
022900             WS-WORK-CHAR (1) NOT = SPACE).
023000     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
023100         MOVE 'Y' TO WS-RULE-01-FIRED
023200     END-IF.
023300*---------------------------------------------------------------*
023400 2010-STRIP-ONE-LEADING-SEP.
023500     MOVE WS-WORK-TEXT (2:79) TO WS-WORK-TEXT (1:79).
023600     MOVE SPACE TO WS-WORK-CHAR (80).
023700     SUBTRACT 1 FROM WS-WORK-LEN.
023800*---------------------------------------------------------------*
023900* 2100-RULE-02 -- STRIP TRAILING SEPARATOR PUNCTUATION AND SPACE.*
024000*---------------------------------------------------------------*
024100 2100-RULE-02-TRAILING-SEPARATORS.
024200     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
024300     PERFORM 2110-STRIP-ONE-TRAILING-SEP
024400         UNTIL WS-WORK-LEN = 0
024500         OR (WS-WORK-CHAR (WS-WORK-LEN) NOT = ',' AND
024600             WS-WORK-CHAR (WS-WORK-LEN) NOT = ';' AND
024700             WS-WORK-CHAR (WS-WORK-LEN) NOT = '&' AND
024900             WS-WORK-CHAR (WS-WORK-LEN) NOT = SPACE).
025000     IF WS-WORK-LEN = 0
025100         MOVE 1 TO WS-WORK-LEN
025200     END-IF.
025300     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
025400         MOVE 'Y' TO WS-RULE-02-FIRED
025500     END-IF.
025600*---------------------------------------------------------------*
025700 2110-STRIP-ONE-TRAILING-SEP.
025800     MOVE SPACE TO WS-WORK-CHAR (WS-WORK-LEN).
025900     SUBTRACT 1 FROM WS-WORK-LEN.
026000*---------------------------------------------------------------*
026100* 2200-RULE-03 -- COLLAPSE ANY RUN OF TWO OR MORE INTERIOR       *
026200* SPACES DOWN TO ONE.                                            *
026300*---------------------------------------------------------------*
026400 2200-RULE-03-EXTRA-SPACES.
026500     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
026600     MOVE SPACES TO WS-OUT-TEXT.
026700     MOVE ZERO TO WS-OUT-SUB.
026800     MOVE 'N' TO WS-SPACE-RUN-SW.
026900     IF WS-WORK-LEN > 0
027000         PERFORM 2210-COPY-ONE-CHAR-COLLAPSED
027100             VARYING WS-SCAN-POS FROM 1 BY 1
027200             UNTIL WS-SCAN-POS > WS-WORK-LEN
027300     END-IF.
027400     MOVE WS-OUT-TEXT TO WS-WORK-TEXT.
027500     MOVE WS-OUT-SUB TO WS-WORK-LEN.
027600     IF WS-WORK-LEN = 0
027700         MOVE 1 TO WS-WORK-LEN
027800     END-IF.
027900     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
028000         MOVE 'Y' TO WS-RULE-03-FIRED
028100     END-IF.
028200*---------------------------------------------------------------*
028300 2210-COPY-ONE-CHAR-COLLAPSED.
028400     IF WS-WORK-CHAR (WS-SCAN-POS) = SPACE
028500         IF NOT WS-IN-SPACE-RUN
028600             ADD 1 TO WS-OUT-SUB
028700             MOVE SPACE TO WS-OUT-TEXT (WS-OUT-SUB:1)
028800             MOVE 'Y' TO WS-SPACE-RUN-SW
028900         END-IF
029000     ELSE
029100         ADD 1 TO WS-OUT-SUB
029200         MOVE WS-WORK-CHAR (WS-SCAN-POS) TO WS-OUT-TEXT (WS-OUT-SUB:1)
029300         MOVE 'N' TO WS-SPACE-RUN-SW
029400     END-IF.
029500*---------------------------------------------------------------*
029600* 2300-RULE-04 -- STANDARDIZE PUNCTUATION SPACING.  EACH COMMA,   *
029700* SEMICOLON, PERIOD OR AMPERSAND IS MADE TO STAND WITH NO SPACE  *
029800* AHEAD OF IT AND EXACTLY ONE SPACE BEHIND IT, SO "SILVA ,J."    *
029900* AND "SILVA,  J." BOTH COME OUT "SILVA, J."; TRAILING BLANKS    *
029910* LEFT BY A PUNCTUATION MARK AT THE END OF THE TEXT ARE TRIMMED. *
030000*---------------------------------------------------------------*
030100 2300-RULE-04-PUNCTUATION.
030200     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
030300     MOVE SPACES TO WS-SCAN-TEXT.
030310     MOVE ZERO TO WS-OUT-SUB.
030320     MOVE 'N' TO WS-PUNCT-SKIP-SW.
030400     IF WS-WORK-LEN > 0
030500         PERFORM 2310-STANDARDIZE-ONE-CHAR
030600             VARYING WS-SCAN-POS FROM 1 BY 1
030700             UNTIL WS-SCAN-POS > WS-WORK-LEN
030800     END-IF.
030900     MOVE WS-SCAN-TEXT TO WS-WORK-TEXT.
030910     MOVE WS-OUT-SUB TO WS-WORK-LEN.
030920     PERFORM 2311-TRIM-ONE-TRAILING-BLANK
030930         UNTIL WS-WORK-LEN = 0
030940         OR WS-WORK-CHAR (WS-WORK-LEN) NOT = SPACE.
030950     IF WS-WORK-LEN = 0
030960         MOVE 1 TO WS-WORK-LEN
030970     END-IF.
031000     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
031100         MOVE 'Y' TO WS-RULE-04-FIRED
031200     END-IF.
031300*---------------------------------------------------------------*
031400 2310-STANDARDIZE-ONE-CHAR.
031410     IF WS-PUNCT-SKIP-PENDING
031420         AND WS-WORK-CHAR (WS-SCAN-POS) = SPACE
031425         MOVE 'N' TO WS-PUNCT-SKIP-SW
031430     ELSE
031440         MOVE 'N' TO WS-PUNCT-SKIP-SW
031450         EVALUATE WS-WORK-CHAR (WS-SCAN-POS)
031460             WHEN ','
031470             WHEN ';'
031480             WHEN '.'
031490             WHEN '&'
031500                 PERFORM 2312-DROP-OUT-TRAILING-BLANK
031510                 ADD 1 TO WS-OUT-SUB
031520                 MOVE WS-WORK-CHAR (WS-SCAN-POS)
031530                     TO WS-SCAN-CHAR (WS-OUT-SUB)
031540                 ADD 1 TO WS-OUT-SUB
031550                 MOVE SPACE TO WS-SCAN-CHAR (WS-OUT-SUB)
031560                 MOVE 'Y' TO WS-PUNCT-SKIP-SW
031570             WHEN OTHER
031580                 ADD 1 TO WS-OUT-SUB
031590                 MOVE WS-WORK-CHAR (WS-SCAN-POS)
031600                     TO WS-SCAN-CHAR (WS-OUT-SUB)
031610         END-EVALUATE
031620     END-IF.
031700*---------------------------------------------------------------*
031800 2311-TRIM-ONE-TRAILING-BLANK.
031810     SUBTRACT 1 FROM WS-WORK-LEN.
031900*---------------------------------------------------------------*
032000 2312-DROP-OUT-TRAILING-BLANK.
032100     IF WS-OUT-SUB > 0
032110         IF WS-SCAN-CHAR (WS-OUT-SUB) = SPACE
032120             SUBTRACT 1 FROM WS-OUT-SUB
032130         END-IF
032140     END-IF.
032300*---------------------------------------------------------------*
032400* 2400-RULE-05 -- FOLD LOWER-CASE LETTERS TO UPPER CASE.  NO     *
032500* INTRINSIC FUNCTION IS USED -- THE SHOP'S CONVERTING TABLE      *
032600* HANDLES THE FULL ALPHABET IN ONE PASS.                         *
032700*---------------------------------------------------------------*
032800 2400-RULE-05-UPPERCASE-SNAPSHOT.
032900     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
033000     INSPECT WS-WORK-TEXT CONVERTING
033100         'abcdefghijklmnopqrstuvwxyz' TO
033200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033300     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
033400         MOVE 'Y' TO WS-RULE-05-FIRED
033500     END-IF.
033600*---------------------------------------------------------------*
033700* 2500-RULE-06 -- A SECOND LEADING-SEPARATOR PASS, SINCE THE     *
033800* PUNCTUATION-STANDARDIZE STEP CAN EXPOSE A NEW LEADING          *
033900* SEMICOLON OR SPACE THAT RULE 01 NEVER SAW.                     *
034000*---------------------------------------------------------------*
034100 2500-RULE-06-LEADING-SEP-AGAIN.
034200     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
034300     PERFORM 2510-STRIP-ONE-LEADING-CHAR
034400         UNTIL WS-WORK-LEN = 0
034500         OR (WS-WORK-CHAR (1) NOT = ';' AND
034600             WS-WORK-CHAR (1) NOT = SPACE).
034700     IF WS-WORK-LEN = 0
034800         MOVE 1 TO WS-WORK-LEN
034900     END-IF.
035000     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
035100         MOVE 'Y' TO WS-RULE-06-FIRED
035200     END-IF.
035300*---------------------------------------------------------------*
035400 2510-STRIP-ONE-LEADING-CHAR.
035500     MOVE WS-WORK-TEXT (2:79) TO WS-WORK-TEXT (1:79).
035600     MOVE SPACE TO WS-WORK-CHAR (80).
035700     SUBTRACT 1 FROM WS-WORK-LEN.
035800*---------------------------------------------------------------*
035900* 2600-RULE-07 -- IF THE PART STILL BEGINS WITH THE PORTUGUESE   *
036000* CONJUNCTION "E " (A LEFTOVER FROM A CONJUNCTION SPLIT THAT     *
036100* LANDED IN THE MIDDLE OF A THIRD NAME), DROP IT.                *
036200*---------------------------------------------------------------*
036300 2600-RULE-07-LEADING-CONJUNCTION.
036400     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
036500     IF WS-WORK-LEN > 2
036600         AND WS-WORK-TEXT (1:2) = 'E '
036700         MOVE WS-WORK-TEXT (3:78) TO WS-WORK-TEXT (1:78)
036800         MOVE SPACES TO WS-WORK-TEXT (79:2)
036900         SUBTRACT 2 FROM WS-WORK-LEN
037000         PERFORM 2510-STRIP-ONE-LEADING-CHAR
037100             UNTIL WS-WORK-LEN = 0
037200             OR WS-WORK-CHAR (1) NOT = SPACE
037300         IF WS-WORK-LEN = 0
037400             MOVE 1 TO WS-WORK-LEN
037500         END-IF
037600     END-IF.
037700     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
037800         MOVE 'Y' TO WS-RULE-07-FIRED
037900     END-IF.
038000*---------------------------------------------------------------*
038100* 2700-RULE-08 -- DROP ANY PARENTHESIZED OBSERVATION FOUND       *
038200* ANYWHERE IN THE TEXT (E.G. "J SMITH (FIELD ASSISTANT)"),       *
038300* INCLUDING THE SPACE THAT PRECEDED THE OPEN PARENTHESIS.        *
038400*---------------------------------------------------------------*
038500 2700-RULE-08-PARENTHETICALS.
038600     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
038700     MOVE WS-WORK-TEXT TO WS-PAREN-TEXT.
038800     MOVE SPACES TO WS-OUT-TEXT.
038900     MOVE ZERO TO WS-OUT-SUB.
039000     MOVE ZERO TO WS-PAREN-DEPTH.
039100     IF WS-WORK-LEN > 0
039200         PERFORM 2710-COPY-ONE-CHAR-OUTSIDE-PAREN
039300             VARYING WS-SCAN-POS FROM 1 BY 1
039400             UNTIL WS-SCAN-POS > WS-WORK-LEN
039500     END-IF.
039600     MOVE WS-OUT-TEXT TO WS-WORK-TEXT.
039700     MOVE WS-OUT-SUB TO WS-WORK-LEN.
039800     PERFORM 2100-RULE-02-TRAILING-SEPARATORS.
039900     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
040000         MOVE 'Y' TO WS-RULE-08-FIRED
040100     END-IF.
040200*---------------------------------------------------------------*
040300 2710-COPY-ONE-CHAR-OUTSIDE-PAREN.
040400     IF WS-PAREN-CHAR (WS-SCAN-POS) = '('
040500         ADD 1 TO WS-PAREN-DEPTH
040600         IF WS-PAREN-DEPTH = 1
040700             AND WS-OUT-SUB > 0
040800             AND WS-OUT-TEXT (WS-OUT-SUB:1) = SPACE
040900             SUBTRACT 1 FROM WS-OUT-SUB
041000         END-IF
041100     ELSE
041200         IF WS-PAREN-CHAR (WS-SCAN-POS) = ')'
041300             IF WS-PAREN-DEPTH > 0
041400                 SUBTRACT 1 FROM WS-PAREN-DEPTH
041500             END-IF
041600         ELSE
041700             IF WS-PAREN-DEPTH = 0
041800                 ADD 1 TO WS-OUT-SUB
041900                 MOVE WS-PAREN-CHAR (WS-SCAN-POS) TO
042000                     WS-OUT-TEXT (WS-OUT-SUB:1)
042100             END-IF
042200         END-IF
042300     END-IF.
042400*---------------------------------------------------------------*
042500* 2800-RULE-09 -- COLLAPSE THE SPACING BETWEEN TWO INITIALS SO    *
042600* THAT "I. R. SILVA" COMES OUT "I.R. SILVA" -- A CAPITAL-DOT     *
042700* PAIR THAT IS FOLLOWED BY BLANKS AND THEN ANOTHER CAPITAL-DOT   *
042800* PAIR LOSES THE BLANKS BETWEEN THEM.                            *
042900*---------------------------------------------------------------*
043000 2800-RULE-09-INITIAL-SPACING.
043100     MOVE WS-WORK-TEXT TO WS-BEFORE-TEXT.
043200     MOVE SPACES TO WS-OUT-TEXT.
043300     MOVE ZERO TO WS-OUT-SUB.
043400     IF WS-WORK-LEN > 0
043500         PERFORM 2810-COPY-ONE-CHAR-SPACED
043600             VARYING WS-SCAN-POS FROM 1 BY 1
043700             UNTIL WS-SCAN-POS > WS-WORK-LEN
043800     END-IF.
043900     MOVE WS-OUT-TEXT TO WS-WORK-TEXT.
044000     MOVE WS-OUT-SUB TO WS-WORK-LEN.
044100     IF WS-WORK-LEN = 0
044200         MOVE 1 TO WS-WORK-LEN
044300     END-IF.
044400     IF WS-WORK-TEXT NOT = WS-BEFORE-TEXT
044500         MOVE 'Y' TO WS-RULE-09-FIRED
044600     END-IF.
044700*---------------------------------------------------------------*
044800 2810-COPY-ONE-CHAR-SPACED.
044900     IF WS-WORK-CHAR (WS-SCAN-POS) = SPACE
044910         AND WS-SCAN-POS > 2
044920         AND WS-WORK-CHAR (WS-SCAN-POS - 1) = '.'
044930         AND WS-WORK-CHAR (WS-SCAN-POS - 2) IS ALPHA-UPPER-CHAR
044940         AND WS-SCAN-POS < WS-WORK-LEN - 1
044950         AND WS-WORK-CHAR (WS-SCAN-POS + 1) IS ALPHA-UPPER-CHAR
044960         AND WS-WORK-CHAR (WS-SCAN-POS + 2) = '.'
045200         CONTINUE
045300     ELSE
045400         ADD 1 TO WS-OUT-SUB
045500         MOVE WS-WORK-CHAR (WS-SCAN-POS) TO WS-OUT-TEXT (WS-OUT-SUB:1)
046200     END-IF.
046300*---------------------------------------------------------------*
046400* 9000-BUILD-RULES-FIRED-STRING -- ONE CHARACTER PER RULE, '1'   *
046500* IF IT FIRED, '0' IF NOT, IN RULE ORDER, FOR THE RUN-LOG.       *
046600*---------------------------------------------------------------*
046700 9000-BUILD-RULES-FIRED-STRING.
046800     MOVE SPACES TO LK-RULES-FIRED.
046900     IF WS-RULE-01-FIRED = 'Y'
047000         MOVE '1' TO LK-RULES-FIRED (1:1)
047100     ELSE
047200         MOVE '0' TO LK-RULES-FIRED (1:1)
047300     END-IF.
047400     IF WS-RULE-02-FIRED = 'Y'
047500         MOVE '1' TO LK-RULES-FIRED (2:1)
047600     ELSE
047700         MOVE '0' TO LK-RULES-FIRED (2:1)
047800     END-IF.
047900     IF WS-RULE-03-FIRED = 'Y'
048000         MOVE '1' TO LK-RULES-FIRED (3:1)
048100     ELSE
048200         MOVE '0' TO LK-RULES-FIRED (3:1)
048300     END-IF.
048400     IF WS-RULE-04-FIRED = 'Y'
048500         MOVE '1' TO LK-RULES-FIRED (4:1)
048600     ELSE
048700         MOVE '0' TO LK-RULES-FIRED (4:1)
048800     END-IF.
048900     IF WS-RULE-05-FIRED = 'Y'
049000         MOVE '1' TO LK-RULES-FIRED (5:1)
049100     ELSE
049200         MOVE '0' TO LK-RULES-FIRED (5:1)
049300     END-IF.
049400     IF WS-RULE-06-FIRED = 'Y'
049500         MOVE '1' TO LK-RULES-FIRED (6:1)
049600     ELSE
049700         MOVE '0' TO LK-RULES-FIRED (6:1)
049800     END-IF.
049900     IF WS-RULE-07-FIRED = 'Y'
050000         MOVE '1' TO LK-RULES-FIRED (7:1)
050100     ELSE
050200         MOVE '0' TO LK-RULES-FIRED (7:1)
050300     END-IF.
050400     IF WS-RULE-08-FIRED = 'Y'
050500         MOVE '1' TO LK-RULES-FIRED (8:1)
050600     ELSE
050700         MOVE '0' TO LK-RULES-FIRED (8:1)
050800     END-IF.
050900     IF WS-RULE-09-FIRED = 'Y'
051000         MOVE '1' TO LK-RULES-FIRED (9:1)
051100     ELSE
051200         MOVE '0' TO LK-RULES-FIRED (9:1)
051300     END-IF.
051400*---------------------------------------------------------------*
