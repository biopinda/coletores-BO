000100*---------------------------------------------------------------*
000200* COLCOPY-SPC                                                   *
000300* SPECIMEN INPUT RECORD -- ONE PER SOURCE SPECIMEN.             *
000400* SHARED BY THE FD IN COLBATC AND BY THE WORKING COPY OF THE    *
000500* CURRENT RECORD USED WHILE A ROW IS BEING WORKED.              *
000600*---------------------------------------------------------------*
000700* MAINTENANCE LOG                                               *
000800* DATE       INIT REQ#     DESCRIPTION                          *
000900* ---------- ---- -------- ------------------------------------ *
001000* 03/11/1996 RFM  CL-0118  ORIGINAL LAYOUT -- RECORDEDBY CLEANUP*
001100* 07/22/1998 DQT  CL-0201  WIDENED COLLECTOR-TEXT TO X(80) PER  *
001200*                          MUSEUM DATA STANDARDS COMMITTEE      *
001300* 01/14/1999 RFM  CL-0233  Y2K -- NO DATE FIELDS ON THIS RECORD,*
001400*                          REVIEWED, NO CHANGE REQUIRED         *
001500* 02/09/2001 DQT  CL-0269  ADDED SPR-REC-ID TO THE HERBARIUM     *
001600*                          RECONCILIATION EXTRACT -- NO LAYOUT   *
001700*                          CHANGE, LOG ENTRY KEPT FOR THE        *
001800*                          RECONCILIATION AUDIT TRAIL             *
011500*---------------------------------------------------------------*
011600 01  SPECIMEN-RECORD.
011700     05  SPR-REC-ID              PIC X(10).
011800     05  SPR-COLLECTOR-TEXT      PIC X(80).
011900*---------------------------------------------------------------*
