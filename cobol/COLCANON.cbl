000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COLCANON.
000300 AUTHOR.      D Q TRAN.
000400 INSTALLATION.  MUSEUM SYSTEMS GROUP - COLLECTIONS UNIT.
000500 DATE-WRITTEN.  10/09/1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL COLLECTIONS DATA ONLY.
000800*---------------------------------------------------------------*
000900* COLCANON -- CANONICAL ENTITY FIND-OR-CREATE.                  *
001000*                                                                *
001100* GIVEN A NORMALIZED NAME AND ITS ENTITY TYPE, SEARCHES THE      *
001200* IN-MEMORY ENTITY STORE (BUILT UP ACROSS THE RUN BY COLBATC)    *
001300* FOR THE BEST-SCORING EXISTING ENTITY OF THE SAME TYPE, USING   *
001400* COLSIM FOR EACH CANDIDATE.  A SCORE OF 0.70 OR BETTER IS       *
001500* TREATED AS THE SAME PERSON/GROUP/COMPANY AND THE ORIGINAL      *
001600* TEXT IS RECORDED AS A VARIATION ON THE EXISTING ENTITY;        *
001700* OTHERWISE A NEW ENTITY ROW IS APPENDED TO THE TABLE.           *
001800*---------------------------------------------------------------*
001900* MAINTENANCE LOG                                                *
002000* DATE       INIT REQ#     DESCRIPTION                          *
002100* ---------- ---- -------- ------------------------------------ *
002200* 10/09/1997 DQT  CL-0161  ORIGINAL -- EXACT-TEXT MATCH ONLY     *
002300* 06/19/1998 DQT  CL-0217  SWITCHED TO THE COLSIM FUZZY SCORE    *
002400*                          NOW THAT COLSIM CAN BE CALLED         *
002500* 11/03/1998 RFM  CL-0227  RAISED VARIATION BOUND TO 40 (SEE     *
002600*                          COLCOPY-ENT); ADDED VARIATION-FOUND   *
002700*                          SHORT-CIRCUIT SO A REPEAT SPELLING    *
002800*                          BUMPS ITS OWN COUNT INSTEAD OF ADDING *
002900*                          A NEW VARIATION ROW EVERY TIME        *
003000* 05/20/1999 RFM  CL-0246  CANONICAL-NAME FORMATTING REWRITTEN   *
003100*                          TO MATCH THE CATALOGUING SECTION'S    *
003200*                          "SURNAME, INITIALS" HOUSE STYLE       *
003210* 03/14/2000 DQT  CL-0259  Y2K REVIEW OF THE ENTITY TABLE FOUND  *
003220*                          NO DATE FIELDS HERE TO WINDOW -- LOG  *
003230*                          ENTRY KEPT FOR THE AUDIT FILE          *
003240* 11/07/2002 RFM  CL-0274  INITIALS-STYLE DETECTION REWRITTEN --  *
003250*                          THE OLD TEST ONLY CAUGHT A LONE       *
003260*                          LETTER-DOT WORD.  A MERGED TOKEN LIKE *
003270*                          "D.R." (ONE WORD, TWO DOTS) WAS        *
003272*                          FALLING THROUGH TO THE FULL-NAME       *
003274*                          BRANCH AND COMING OUT UNABBREVIATED.  *
003276*                          NOW SCANS EVERY WORD FOR A DOT         *
003278*                          ANYWHERE IN IT                         *
003280* 11/07/2002 RFM  CL-0275  NON-SURNAME WORDS IN THE INITIALS     *
003282*                          STRING WERE BEING COPIED IN FULL      *
003284*                          INSTEAD OF ABBREVIATED TO A SINGLE     *
003286*                          LETTER AND A DOT -- FIXED ALONGSIDE    *
003288*                          CL-0274                                *
003290* 06/02/2003 DQT  CL-0279  GROUPING CONFIDENCE ON AN UPDATED     *
003292*                          ENTITY WAS NEVER BEING REFRESHED, AND *
003294*                          THE NEW VARIATION'S ASSOCIATION       *
003296*                          CONFIDENCE WAS TAKEN FROM THE INPUT   *
003297*                          RECORD'S CLASSIFICATION CONFIDENCE    *
003298*                          INSTEAD OF THE MATCH SCORE -- BOTH    *
003299*                          NOW SET FROM THE COLSIM SCORE PER     *
003300*                          THE CATALOGUING SECTION'S RULE         *
003320* 10/06/2003 DQT  CL-0283  2300-REWRITE-COMMA-FORM WAS COPYING    *
003330*                          THE GIVEN-NAME PART AFTER AN EXISTING  *
003340*                          COMMA STRAIGHT THROUGH -- "SILVA,       *
003350*                          MARIA" CAME OUT "SILVA, MARIA" INSTEAD *
003360*                          OF THE CATALOGUING SECTION'S "SILVA,    *
003370*                          M." SINGLE-INITIAL STYLE.  NEW 2350-    *
003380*                          REDUCE-GIVEN-NAME-PART SHORTENS IT TO  *
003390*                          A LETTER AND A DOT WHENEVER IT IS      *
003395*                          LONGER THAN TWO CHARACTERS AND HAS NO  *
003398*                          DOT OF ITS OWN                          *
003400* 11/17/2003 RFM  CL-0284  2600-TITLE-CASE-WHOLE-NAME WAS TITLE-   *
003410*                          CASING A MULTI-WORD FULL NAME IN PLACE  *
003420*                          AND LEAVING IT IN NATURAL WORD ORDER --  *
003430*                          "ALISSON NOGUEIRA BRAZ" CAME OUT         *
003440*                          "Alisson Nogueira Braz" INSTEAD OF THE   *
003450*                          CATALOGUING SECTION'S "SURNAME, INITIALS"*
003460*                          FORM.  NEW 2610-REWRITE-FULL-NAME-FORM   *
003470*                          TAKES THE LAST WORD AS SURNAME AND       *
003480*                          RUNS EVERY EARLIER WORD'S FIRST LETTER   *
003490*                          AND A DOT TOGETHER WITH NO SPACE, E.G.   *
003495*                          "Braz, A.N." -- SINGLE-WORD NAMES ARE    *
003497*                          UNCHANGED                                *
003498*---------------------------------------------------------------*
013400 ENVIRONMENT DIVISION.
013500 CONFIGURATION SECTION.
013600 SOURCE-COMPUTER.  IBM-4381.
013700 OBJECT-COMPUTER.  IBM-4381.
013800 SPECIAL-NAMES.
013900     C01 IS TOP-OF-FORM
014000     CLASS ALPHA-UPPER-CHAR IS 'A' THRU 'Z'
014100     CLASS ALPHA-LOWER-CHAR IS 'a' THRU 'z'
014200     UPSI-0 ON STATUS IS COL-VERBOSE-STATS-ON
014300              OFF STATUS IS COL-VERBOSE-STATS-OFF.
014400 DATA DIVISION.
014500 WORKING-STORAGE SECTION.
014600 01  WS-BEST-INDEX               PIC S9(05) USAGE IS COMP.
014700     88  WS-NO-MATCH-FOUND               VALUE ZERO.
014800 01  WS-BEST-SCORE               PIC 9V9999.
014900 01  WS-CAND-LEV-SCORE           PIC 9V9999.
015000 01  WS-CAND-JW-SCORE            PIC 9V9999.
015100 01  WS-CAND-PHON-SCORE          PIC 9V9999.
015200 01  WS-CAND-COMBINED-SCORE      PIC 9V9999.
015300 01  WS-VARIATION-FOUND-SW       PIC X(01).
015400     88  WS-VARIATION-ALREADY-ON-FILE    VALUE 'Y'.
015500*---------------------------------------------------------------*
015600* NAME-FORMATTING WORK AREAS -- REDEFINES ONE, TWO AND THREE.    *
015700*---------------------------------------------------------------*
015800 01  WS-NAME-WORK                PIC X(80).
015900 01  WS-NAME-WORK-CHARS REDEFINES WS-NAME-WORK.
016000     05  WS-NAME-WORK-CHAR       OCCURS 80 TIMES PIC X(01).
016100 01  WS-NAME-LEN                 PIC S9(04) USAGE IS COMP.
016200 01  WS-SURNAME-WORK             PIC X(80).
016300 01  WS-SURNAME-CHARS REDEFINES WS-SURNAME-WORK.
016400     05  WS-SURNAME-CHAR         OCCURS 80 TIMES PIC X(01).
016500 01  WS-SURNAME-LEN              PIC S9(04) USAGE IS COMP.
016600 01  WS-INITIALS-WORK            PIC X(80).
016700 01  WS-INITIALS-CHARS REDEFINES WS-INITIALS-WORK.
016800     05  WS-INITIALS-CHAR        OCCURS 80 TIMES PIC X(01).
016900 01  WS-INITIALS-LEN             PIC S9(04) USAGE IS COMP.
017000 01  WS-COMMA-POS                PIC S9(04) USAGE IS COMP.
017100     88  WS-COMMA-NOT-FOUND              VALUE ZERO.
017200 01  WS-SCAN-POS                 PIC S9(04) USAGE IS COMP.
017300 01  WS-WORD-START               PIC S9(04) USAGE IS COMP.
017350 01  WS-WORD-END                 PIC S9(04) USAGE IS COMP.
017400 01  WS-OUT-SUB                  PIC S9(04) USAGE IS COMP.
017500 01  WS-DOTTED-INITIAL-SW        PIC X(01).
017600     88  WS-HAS-DOTTED-INITIAL           VALUE 'Y'.
017601 01  WS-WORD-COUNT               PIC S9(04) USAGE IS COMP.
017602 01  WS-WORD-TABLE.
017603     05  WS-WORD-ENTRY OCCURS 20 TIMES INDEXED BY WRD-INDEX.
017604         10  WS-WTAB-START           PIC S9(04) USAGE IS COMP.
017605         10  WS-WTAB-END             PIC S9(04) USAGE IS COMP.
017606         10  WS-WTAB-DOT-SW          PIC X(01).
017607             88  WS-WTAB-HAS-DOT             VALUE 'Y'.
017608 01  WS-DOT-SCAN-POS             PIC S9(04) USAGE IS COMP.
017609 01  WS-WORD-DOT-SW              PIC X(01).
017610     88  WS-WORD-DOT-FOUND               VALUE 'Y'.
017611 01  WS-SURNAME-WORD-INDEX       PIC S9(04) USAGE IS COMP.
017612     88  WS-SURNAME-WORD-NOT-FOUND       VALUE ZERO.
017613 01  WS-COMMA-DOT-TALLY          PIC S9(04) USAGE IS COMP.
017700 01  WS-CANONICAL-BUILD          PIC X(60).
017800 01  WS-FLOORED-CONFIDENCE       PIC 9V99.
017900 LINKAGE SECTION.
018000 01  LK-NORMALIZED-NAME          PIC X(80).
018100 01  LK-ENTITY-TYPE              PIC X(02).
018200     88  LK-TYPE-PESSOA                  VALUE 'PE'.
018300     88  LK-TYPE-GRUPO                   VALUE 'GR'.
018400     88  LK-TYPE-EMPRESA                 VALUE 'EM'.
018500     88  LK-TYPE-NAO-DETERM              VALUE 'ND'.
018600 01  LK-CLASS-CONFIDENCE         PIC 9V99.
018700 01  LK-ORIGINAL-TEXT            PIC X(80).
018800     COPY COLCOPY-ENT.
018900 01  LK-CANON-RESULT             PIC X(01).
019000     88  LK-RESULT-NEW                   VALUE 'N'.
019100     88  LK-RESULT-UPDATED               VALUE 'U'.
019200 01  LK-CANON-ENTITY-ID          PIC 9(06).
019300 01  LK-CANON-MATCH-SCORE        PIC 9V9999.
019400 01  LK-VARIATION-NEW-SWITCH     PIC X(01).
019500     88  LK-VARIATION-IS-NEW             VALUE 'Y'.
019600 PROCEDURE DIVISION USING LK-NORMALIZED-NAME, LK-ENTITY-TYPE,
019700         LK-CLASS-CONFIDENCE, LK-ORIGINAL-TEXT, WS-ENTITY-COUNT,
019800         CANONICAL-ENTITY-TABLE, LK-CANON-RESULT,
019900         LK-CANON-ENTITY-ID, LK-CANON-MATCH-SCORE,
020000         LK-VARIATION-NEW-SWITCH.
020100*---------------------------------------------------------------*
020200 0000-MAIN-LOGIC.
020300     MOVE 'N' TO LK-VARIATION-NEW-SWITCH.
020400     PERFORM 1000-FIND-BEST-MATCH.
020500     IF WS-NO-MATCH-FOUND
020600         PERFORM 2000-CREATE-NEW-ENTITY
020700     ELSE
020800         PERFORM 3000-UPDATE-EXISTING-ENTITY
020900     END-IF.
021000     GOBACK.
021100*---------------------------------------------------------------*
021200* 1000-FIND-BEST-MATCH -- SCORES THE NORMALIZED NAME AGAINST     *
021300* EVERY ENTITY OF THE SAME TYPE ALREADY ON FILE AND KEEPS THE    *
021400* HIGHEST-SCORING ONE THAT CLEARS THE 0.70 ACCEPTANCE FLOOR.     *
021500*---------------------------------------------------------------*
021600 1000-FIND-BEST-MATCH.
021700     MOVE ZERO TO WS-BEST-INDEX.
021800     MOVE ZERO TO WS-BEST-SCORE.
021900     IF WS-ENTITY-COUNT > 0
022000         PERFORM 1100-SCORE-ONE-CANDIDATE
022100             VARYING ENT-INDEX FROM 1 BY 1
022200             UNTIL ENT-INDEX > WS-ENTITY-COUNT
022300     END-IF.
022400*---------------------------------------------------------------*
022500 1100-SCORE-ONE-CANDIDATE.
022600     IF ENT-TYPE (ENT-INDEX) = LK-ENTITY-TYPE
022700         CALL 'COLSIM' USING LK-NORMALIZED-NAME,
022800             ENT-CANONICAL-NAME (ENT-INDEX), WS-CAND-LEV-SCORE,
022900             WS-CAND-JW-SCORE, WS-CAND-PHON-SCORE,
023000             WS-CAND-COMBINED-SCORE
023100         IF WS-CAND-COMBINED-SCORE NOT < 0.70
023200             AND WS-CAND-COMBINED-SCORE > WS-BEST-SCORE
023300             MOVE ENT-INDEX TO WS-BEST-INDEX
023400             MOVE WS-CAND-COMBINED-SCORE TO WS-BEST-SCORE
023500         END-IF
023600     END-IF.
023700*---------------------------------------------------------------*
023800* 2000-CREATE-NEW-ENTITY -- APPENDS A NEW ROW TO THE TABLE,      *
023900* FORMATTING THE CANONICAL NAME ACCORDING TO THE ENTITY TYPE,    *
024000* AND SEEDS ITS FIRST VARIATION FROM THE ORIGINAL SPECIMEN TEXT. *
024100*---------------------------------------------------------------*
024200 2000-CREATE-NEW-ENTITY.
024300     ADD 1 TO WS-ENTITY-COUNT.
024350     SET ENT-INDEX TO WS-ENTITY-COUNT.
024400     MOVE SPACES TO CANONICAL-ENTITY (ENT-INDEX).
024500     COMPUTE ENT-ID (ENT-INDEX) = WS-ENTITY-COUNT.
024700     PERFORM 2100-FORMAT-CANONICAL-NAME.
024800     MOVE WS-CANONICAL-BUILD TO ENT-CANONICAL-NAME (ENT-INDEX).
024900     MOVE LK-ENTITY-TYPE TO ENT-TYPE (ENT-INDEX).
025000     IF LK-CLASS-CONFIDENCE < 0.70
025100         MOVE 0.70 TO WS-FLOORED-CONFIDENCE
025200     ELSE
025300         IF LK-CLASS-CONFIDENCE > 1.00
025400             MOVE 1.00 TO WS-FLOORED-CONFIDENCE
025500         ELSE
025600             MOVE LK-CLASS-CONFIDENCE TO WS-FLOORED-CONFIDENCE
025700         END-IF
025800     END-IF.
025900     MOVE WS-FLOORED-CONFIDENCE TO ENT-CLASS-CONFIDENCE (ENT-INDEX).
026000     MOVE 1.00 TO ENT-GROUP-CONFIDENCE (ENT-INDEX).
026100     MOVE 1 TO ENT-VARIATION-CNT (ENT-INDEX).
026200     SET VAR-INDEX TO 1.
026300     MOVE LK-ORIGINAL-TEXT TO VAR-TEXT (ENT-INDEX, VAR-INDEX).
026400     MOVE 1 TO VAR-OCCURRENCE-COUNT (ENT-INDEX, VAR-INDEX).
026500     MOVE 1.00 TO
026600         VAR-ASSOC-CONFIDENCE (ENT-INDEX, VAR-INDEX).
026700     SET LK-RESULT-NEW TO TRUE.
026800     MOVE ENT-ID (ENT-INDEX) TO LK-CANON-ENTITY-ID.
026900     MOVE 1.0000 TO LK-CANON-MATCH-SCORE.
027000*---------------------------------------------------------------*
027100* 3000-UPDATE-EXISTING-ENTITY -- ATTACHES THE ORIGINAL TEXT TO   *
027200* THE MATCHED ENTITY AS A VARIATION, BUMPING AN EXISTING         *
027300* VARIATION'S COUNT IF THE SAME SPELLING IS ALREADY ON FILE.     *
027400*---------------------------------------------------------------*
027500 3000-UPDATE-EXISTING-ENTITY.
027600     SET ENT-INDEX TO WS-BEST-INDEX.
027700     MOVE WS-BEST-SCORE TO LK-CANON-MATCH-SCORE.
027800     MOVE ENT-ID (ENT-INDEX) TO LK-CANON-ENTITY-ID.
027810     COMPUTE ENT-GROUP-CONFIDENCE (ENT-INDEX) ROUNDED = WS-BEST-SCORE.
027900     SET LK-RESULT-UPDATED TO TRUE.
028000     MOVE 'N' TO WS-VARIATION-FOUND-SW.
028100     IF ENT-VARIATION-CNT (ENT-INDEX) > 0
028200         PERFORM 3100-TEST-ONE-VARIATION
028300             VARYING VAR-INDEX FROM 1 BY 1
028400             UNTIL VAR-INDEX > ENT-VARIATION-CNT (ENT-INDEX)
028500             OR WS-VARIATION-ALREADY-ON-FILE
028600     END-IF.
028700     IF WS-VARIATION-ALREADY-ON-FILE
028800         MOVE 'N' TO LK-VARIATION-NEW-SWITCH
028900     ELSE
029000         MOVE 'Y' TO LK-VARIATION-NEW-SWITCH
029100         IF ENT-VARIATION-CNT (ENT-INDEX) < 40
029200             ADD 1 TO ENT-VARIATION-CNT (ENT-INDEX)
029300             SET VAR-INDEX TO ENT-VARIATION-CNT (ENT-INDEX)
029400             MOVE LK-ORIGINAL-TEXT TO
029500                 VAR-TEXT (ENT-INDEX, VAR-INDEX)
029600             MOVE 1 TO VAR-OCCURRENCE-COUNT (ENT-INDEX, VAR-INDEX)
029700             COMPUTE VAR-ASSOC-CONFIDENCE (ENT-INDEX, VAR-INDEX)
029800                 ROUNDED = WS-BEST-SCORE
029900         END-IF
030000     END-IF.
030100*---------------------------------------------------------------*
030200 3100-TEST-ONE-VARIATION.
030300     IF VAR-TEXT (ENT-INDEX, VAR-INDEX) = LK-ORIGINAL-TEXT
030400         MOVE 'Y' TO WS-VARIATION-FOUND-SW
030500         ADD 1 TO VAR-OCCURRENCE-COUNT (ENT-INDEX, VAR-INDEX)
030600     END-IF.
030700*---------------------------------------------------------------*
030800* 2100-FORMAT-CANONICAL-NAME -- APPLIES THE CATALOGUING          *
030900* SECTION'S DISPLAY-NAME RULES FOR THE ENTITY'S TYPE.            *
031000*---------------------------------------------------------------*
031100 2100-FORMAT-CANONICAL-NAME.
031200     MOVE SPACES TO WS-CANONICAL-BUILD.
031300     EVALUATE TRUE
031400         WHEN LK-TYPE-PESSOA
031500             PERFORM 2200-FORMAT-PESSOA-NAME
031600         WHEN OTHER
031700             MOVE LK-NORMALIZED-NAME TO WS-CANONICAL-BUILD
031800     END-EVALUATE.
031900*---------------------------------------------------------------*
032000* 2200-FORMAT-PESSOA-NAME -- IF THE NORMALIZED TEXT ALREADY      *
032100* CONTAINS A COMMA ("SURNAME, INITIALS"), TITLE-CASE THE SURNAME *
032200* PORTION AND LEAVE THE INITIALS UPPERCASE.  OTHERWISE, IF THE   *
032300* LAST WORD LOOKS LIKE A SURNAME AND EVERY EARLIER WORD IS A     *
032400* SINGLE INITIAL, REWRITE AS "SURNAME, I. I."; IF EVERY WORD IS  *
032500* A FULL NAME, TITLE-CASE THE WHOLE STRING AS-IS.                *
032600*---------------------------------------------------------------*
032700 2200-FORMAT-PESSOA-NAME.
032800     MOVE LK-NORMALIZED-NAME TO WS-NAME-WORK.
032900     PERFORM 2210-COMPUTE-NAME-LEN.
033000     MOVE ZERO TO WS-COMMA-POS.
033100     PERFORM 2220-SCAN-FOR-COMMA
033200         VARYING WS-SCAN-POS FROM 1 BY 1
033300         UNTIL WS-SCAN-POS > WS-NAME-LEN
033400         OR WS-COMMA-POS NOT = ZERO.
033500     IF WS-COMMA-POS NOT = ZERO
033600         PERFORM 2300-REWRITE-COMMA-FORM
033700     ELSE
033800         PERFORM 2400-DETECT-INITIALS-STYLE
033900         IF WS-HAS-DOTTED-INITIAL
034000             PERFORM 2500-REWRITE-TO-COMMA-FORM
034100         ELSE
034200             PERFORM 2600-TITLE-CASE-WHOLE-NAME
034300         END-IF
034400     END-IF.
034500*---------------------------------------------------------------*
034600 2210-COMPUTE-NAME-LEN.
034700     MOVE 80 TO WS-NAME-LEN.
034800     PERFORM 2211-TRIM-ONE-TRAILING-SPACE
034900         UNTIL WS-NAME-LEN = 0
035000         OR WS-NAME-WORK-CHAR (WS-NAME-LEN) NOT = SPACE.
035100     IF WS-NAME-LEN = 0
035200         MOVE 1 TO WS-NAME-LEN
035300     END-IF.
035400*---------------------------------------------------------------*
035500 2211-TRIM-ONE-TRAILING-SPACE.
035600     SUBTRACT 1 FROM WS-NAME-LEN.
035700*---------------------------------------------------------------*
035800 2220-SCAN-FOR-COMMA.
035900     IF WS-NAME-WORK-CHAR (WS-SCAN-POS) = ','
036000         MOVE WS-SCAN-POS TO WS-COMMA-POS
036100     END-IF.
036200*---------------------------------------------------------------*
036300* 2300-REWRITE-COMMA-FORM -- SPLITS ON THE EXISTING COMMA,       *
036400* TITLE-CASES THE SURNAME PART.  THE PART AFTER THE COMMA IS A   *
036410* GIVEN NAME ONLY WHEN IT HAS NO DOT OF ITS OWN AND RUNS LONGER  *
036420* THAN TWO CHARACTERS -- CATALOGUING WANTS THAT REDUCED TO A     *
036430* SINGLE INITIAL AND A DOT ("SILVA, MARIA" BECOMES "SILVA, M."); *
036440* ANYTHING ELSE (ALREADY AN INITIAL, OR ALREADY DOTTED) IS KEPT  *
036450* AS-IS.                                                        *
036500*---------------------------------------------------------------*
036600 2300-REWRITE-COMMA-FORM.
036700     MOVE SPACES TO WS-SURNAME-WORK.
036800     COMPUTE WS-SURNAME-LEN = WS-COMMA-POS - 1.
036900     IF WS-SURNAME-LEN > 0
037000         MOVE WS-NAME-WORK (1:WS-SURNAME-LEN) TO WS-SURNAME-WORK
037100     END-IF.
037200     PERFORM 2700-TITLE-CASE-SURNAME-WORK.
037210     PERFORM 2350-REDUCE-GIVEN-NAME-PART.
037300     STRING WS-SURNAME-WORK (1:WS-SURNAME-LEN) DELIMITED BY SIZE
037310         ', ' DELIMITED BY SIZE
037320         WS-INITIALS-WORK (1:WS-INITIALS-LEN) DELIMITED BY SIZE
037330         INTO WS-CANONICAL-BUILD.
037400*---------------------------------------------------------------*
037410* 2350-REDUCE-GIVEN-NAME-PART -- PULLS THE TEXT AFTER THE        *
037420* COMMA-AND-SPACE OUT INTO WS-INITIALS-WORK, THEN, IF IT IS      *
037430* LONGER THAN TWO CHARACTERS AND CONTAINS NO DOT OF ITS OWN,     *
037440* SHORTENS IT TO ITS FIRST LETTER FOLLOWED BY A DOT.             *
037450*---------------------------------------------------------------*
037460 2350-REDUCE-GIVEN-NAME-PART.
037470     MOVE SPACES TO WS-INITIALS-WORK.
037480     COMPUTE WS-INITIALS-LEN = WS-NAME-LEN - WS-COMMA-POS - 1.
037490     IF WS-INITIALS-LEN > 0
037500         MOVE WS-NAME-WORK (WS-COMMA-POS + 2:WS-INITIALS-LEN)
037510             TO WS-INITIALS-WORK
037520     ELSE
037530         MOVE ZERO TO WS-INITIALS-LEN
037540     END-IF.
037550     IF WS-INITIALS-LEN > 2
037560         MOVE ZERO TO WS-COMMA-DOT-TALLY
037570         INSPECT WS-INITIALS-WORK (1:WS-INITIALS-LEN)
037580             TALLYING WS-COMMA-DOT-TALLY FOR ALL '.'
037590         IF WS-COMMA-DOT-TALLY = 0
037600             MOVE '.' TO WS-INITIALS-CHAR (2)
037610             MOVE 2 TO WS-INITIALS-LEN
037620         END-IF
037630     END-IF.
037700*---------------------------------------------------------------*
037710* 2400-DETECT-INITIALS-STYLE -- WALKS THE WORDS OF THE NAME,     *
037720* BUILDING WS-WORD-TABLE (EACH WORD'S BOUNDS AND WHETHER IT      *
037730* CONTAINS A DOT), THEN SETS WS-HAS-DOTTED-INITIAL WHEN ANY      *
037740* WORD IN THE NAME CONTAINS ONE.                                 *
037750*---------------------------------------------------------------*
037800 2400-DETECT-INITIALS-STYLE.
037900     MOVE 'N' TO WS-DOTTED-INITIAL-SW.
038000     MOVE ZERO TO WS-WORD-COUNT.
038100     MOVE 1 TO WS-WORD-START.
038200     PERFORM 2410-TEST-ONE-WORD-BOUNDARY
038300         VARYING WS-SCAN-POS FROM 1 BY 1
038400         UNTIL WS-SCAN-POS > WS-NAME-LEN.
038500     IF WS-WORD-COUNT > 0
038600         PERFORM 2440-CHECK-ONE-ENTRY-FOR-DOT
038700             VARYING WRD-INDEX FROM 1 BY 1
038800             UNTIL WRD-INDEX > WS-WORD-COUNT
038900             OR WS-HAS-DOTTED-INITIAL
039000     END-IF.
039100*---------------------------------------------------------------*
039200 2410-TEST-ONE-WORD-BOUNDARY.
039300     IF WS-NAME-WORK-CHAR (WS-SCAN-POS) = SPACE
039400         COMPUTE WS-WORD-END = WS-SCAN-POS - 1
039500         PERFORM 2420-ADD-TABLE-ENTRY
039600         COMPUTE WS-WORD-START = WS-SCAN-POS + 1
039700     ELSE
039800         IF WS-SCAN-POS = WS-NAME-LEN
039900             MOVE WS-SCAN-POS TO WS-WORD-END
040000             PERFORM 2420-ADD-TABLE-ENTRY
040100         END-IF
040200     END-IF.
040300*---------------------------------------------------------------*
040400* 2420-ADD-TABLE-ENTRY -- APPENDS ONE WORD'S BOUNDS TO            *
040500* WS-WORD-TABLE AND SCANS IT FOR AN EMBEDDED DOT.                 *
040600*---------------------------------------------------------------*
040700 2420-ADD-TABLE-ENTRY.
040800     IF WS-WORD-END NOT < WS-WORD-START
040900         AND WS-WORD-COUNT < 20
041000         ADD 1 TO WS-WORD-COUNT
041100         SET WRD-INDEX TO WS-WORD-COUNT
041200         MOVE WS-WORD-START TO WS-WTAB-START (WRD-INDEX)
041300         MOVE WS-WORD-END TO WS-WTAB-END (WRD-INDEX)
041400         MOVE 'N' TO WS-WTAB-DOT-SW (WRD-INDEX)
041500         MOVE 'N' TO WS-WORD-DOT-SW
041600         PERFORM 2430-TEST-ONE-CHAR-FOR-DOT
041700             VARYING WS-DOT-SCAN-POS FROM WS-WORD-START BY 1
041800             UNTIL WS-DOT-SCAN-POS > WS-WORD-END
041900             OR WS-WORD-DOT-FOUND
042000         IF WS-WORD-DOT-FOUND
042100             MOVE 'Y' TO WS-WTAB-DOT-SW (WRD-INDEX)
042200         END-IF
042300     END-IF.
042400*---------------------------------------------------------------*
042500 2430-TEST-ONE-CHAR-FOR-DOT.
042600     IF WS-NAME-WORK-CHAR (WS-DOT-SCAN-POS) = '.'
042700         MOVE 'Y' TO WS-WORD-DOT-SW
042800     END-IF.
042900*---------------------------------------------------------------*
043000 2440-CHECK-ONE-ENTRY-FOR-DOT.
043100     IF WS-WTAB-HAS-DOT (WRD-INDEX)
043200         MOVE 'Y' TO WS-DOTTED-INITIAL-SW
043300     END-IF.
043400*---------------------------------------------------------------*
043500* 2500-REWRITE-TO-COMMA-FORM -- THE SURNAME IS THE RIGHTMOST      *
043600* WORD THAT DOES NOT CONTAIN A DOT; EVERY OTHER WORD BECOMES AN   *
043700* INITIAL (A WORD THAT ALREADY CONTAINS A DOT IS KEPT AS-IS, A    *
043800* WORD WITHOUT ONE IS SHORTENED TO ITS FIRST LETTER PLUS A DOT),  *
043900* THEN THE RESULT IS REASSEMBLED AS "SURNAME, I. I."              *
044000*---------------------------------------------------------------*
044100 2500-REWRITE-TO-COMMA-FORM.
044200     MOVE SPACES TO WS-SURNAME-WORK.
044300     MOVE SPACES TO WS-INITIALS-WORK.
044400     MOVE ZERO TO WS-SURNAME-LEN.
044500     MOVE ZERO TO WS-INITIALS-LEN.
044600     MOVE ZERO TO WS-SURNAME-WORD-INDEX.
044700     PERFORM 2510-TEST-ONE-ENTRY-FOR-SURNAME
044800         VARYING WRD-INDEX FROM WS-WORD-COUNT BY -1
044900         UNTIL WRD-INDEX < 1
045000         OR WS-SURNAME-WORD-INDEX NOT = ZERO.
045100     IF WS-SURNAME-WORD-NOT-FOUND
045200         MOVE WS-WORD-COUNT TO WS-SURNAME-WORD-INDEX
045300     END-IF.
045310     PERFORM 2520-BUILD-SURNAME-FROM-ENTRY.
045320     PERFORM 2530-APPEND-ONE-INITIAL-ENTRY
045330         VARYING WRD-INDEX FROM 1 BY 1
045340         UNTIL WRD-INDEX > WS-WORD-COUNT.
045350     PERFORM 2700-TITLE-CASE-SURNAME-WORK.
045360     STRING WS-SURNAME-WORK (1:WS-SURNAME-LEN) DELIMITED BY SIZE
045370         ', ' DELIMITED BY SIZE
045380         WS-INITIALS-WORK (1:WS-INITIALS-LEN) DELIMITED BY SIZE
045390         INTO WS-CANONICAL-BUILD.
045400*---------------------------------------------------------------*
045410 2510-TEST-ONE-ENTRY-FOR-SURNAME.
045420     IF WS-WTAB-DOT-SW (WRD-INDEX) NOT = 'Y'
045430         MOVE WRD-INDEX TO WS-SURNAME-WORD-INDEX
045440     END-IF.
045450*---------------------------------------------------------------*
045460 2520-BUILD-SURNAME-FROM-ENTRY.
045470     SET WRD-INDEX TO WS-SURNAME-WORD-INDEX.
045480     COMPUTE WS-SURNAME-LEN = WS-WTAB-END (WRD-INDEX)
045490         - WS-WTAB-START (WRD-INDEX) + 1.
045491     MOVE WS-NAME-WORK (WS-WTAB-START (WRD-INDEX):WS-SURNAME-LEN)
045492         TO WS-SURNAME-WORK.
045493*---------------------------------------------------------------*
045494* 2530-APPEND-ONE-INITIAL-ENTRY -- EVERY WORD EXCEPT THE SURNAME  *
045495* IS APPENDED TO WS-INITIALS-WORK, SEPARATED FROM ANY PRIOR       *
045496* INITIAL WITH A SINGLE SPACE.                                    *
045497*---------------------------------------------------------------*
045498 2530-APPEND-ONE-INITIAL-ENTRY.
045499     IF WRD-INDEX NOT = WS-SURNAME-WORD-INDEX
045500         IF WS-INITIALS-LEN > 0
045510             ADD 1 TO WS-INITIALS-LEN
045520             MOVE SPACE TO WS-INITIALS-WORK (WS-INITIALS-LEN:1)
045530         END-IF
045540         IF WS-WTAB-HAS-DOT (WRD-INDEX)
045550             PERFORM 2531-APPEND-DOTTED-WORD-AS-IS
045560         ELSE
045570             PERFORM 2532-APPEND-FIRST-LETTER-INITIAL
045580         END-IF
045590     END-IF.
045600*---------------------------------------------------------------*
045700 2531-APPEND-DOTTED-WORD-AS-IS.
045800     COMPUTE WS-OUT-SUB = WS-WTAB-END (WRD-INDEX)
045900         - WS-WTAB-START (WRD-INDEX) + 1.
046000     MOVE WS-NAME-WORK (WS-WTAB-START (WRD-INDEX):WS-OUT-SUB)
046010         TO WS-INITIALS-WORK (WS-INITIALS-LEN + 1:WS-OUT-SUB).
046020     ADD WS-OUT-SUB TO WS-INITIALS-LEN.
046030*---------------------------------------------------------------*
046040 2532-APPEND-FIRST-LETTER-INITIAL.
046050     ADD 1 TO WS-INITIALS-LEN.
046060     MOVE WS-NAME-WORK (WS-WTAB-START (WRD-INDEX):1)
046070         TO WS-INITIALS-WORK (WS-INITIALS-LEN:1).
046080     ADD 1 TO WS-INITIALS-LEN.
046090     MOVE '.' TO WS-INITIALS-WORK (WS-INITIALS-LEN:1).
046095*---------------------------------------------------------------*
046100* 2600-TITLE-CASE-WHOLE-NAME -- NO WORD IN THE NAME CONTAINS A   *
046110* DOT AND THERE IS NO COMMA.  A SINGLE-WORD NAME IS SIMPLY       *
046120* TITLE-CASED AS-IS; A NAME OF TWO OR MORE WORDS IS RESTRUCTURED *
046130* TO "SURNAME, INITIALS" THE SAME AS THE DOTTED-INITIAL CASE     *
046140* ABOVE, VIA 2610 BELOW.  (CL-0284 -- SEE MAINTENANCE LOG.)      *
046150*---------------------------------------------------------------*
046200 2600-TITLE-CASE-WHOLE-NAME.
046300     IF WS-WORD-COUNT > 1
046400         PERFORM 2610-REWRITE-FULL-NAME-FORM
046500     ELSE
046600         MOVE WS-NAME-WORK (1:WS-NAME-LEN) TO WS-SURNAME-WORK
046700         MOVE WS-NAME-LEN TO WS-SURNAME-LEN
046800         PERFORM 2700-TITLE-CASE-SURNAME-WORK
046900         MOVE WS-SURNAME-WORK (1:WS-SURNAME-LEN)
047000             TO WS-CANONICAL-BUILD
047100     END-IF.
047200*---------------------------------------------------------------*
047300* 2610-REWRITE-FULL-NAME-FORM -- THE LAST WORD IS THE SURNAME,   *
047400* TITLE-CASED; EVERY EARLIER WORD IS SHORTENED TO ITS FIRST      *
047500* LETTER PLUS A DOT AND THE LETTERS ARE RUN TOGETHER WITH NO     *
047600* SPACE BETWEEN THEM, THEN THE RESULT IS REASSEMBLED AS          *
047700* "SURNAME, I.I."                                                *
047800*---------------------------------------------------------------*
047900 2610-REWRITE-FULL-NAME-FORM.
048000     SET WRD-INDEX TO WS-WORD-COUNT.
048100     COMPUTE WS-SURNAME-LEN = WS-WTAB-END (WRD-INDEX)
048200         - WS-WTAB-START (WRD-INDEX) + 1.
048300     MOVE WS-NAME-WORK (WS-WTAB-START (WRD-INDEX):WS-SURNAME-LEN)
048400         TO WS-SURNAME-WORK.
048500     PERFORM 2700-TITLE-CASE-SURNAME-WORK.
048600     MOVE SPACES TO WS-INITIALS-WORK.
048700     MOVE ZERO TO WS-INITIALS-LEN.
048800     PERFORM 2532-APPEND-FIRST-LETTER-INITIAL
048900         VARYING WRD-INDEX FROM 1 BY 1
049000         UNTIL WRD-INDEX >= WS-WORD-COUNT.
049100     STRING WS-SURNAME-WORK (1:WS-SURNAME-LEN) DELIMITED BY SIZE
049200         ', ' DELIMITED BY SIZE
049300         WS-INITIALS-WORK (1:WS-INITIALS-LEN) DELIMITED BY SIZE
049400         INTO WS-CANONICAL-BUILD.
056700*---------------------------------------------------------------*
056710* 2700-TITLE-CASE-SURNAME-WORK -- UPPER-CASES THE FIRST LETTER   *
056720* OF EACH WORD IN WS-SURNAME-WORK AND LOWER-CASES THE REST.      *
056730*---------------------------------------------------------------*
056800 2700-TITLE-CASE-SURNAME-WORK.
056900     INSPECT WS-SURNAME-WORK (1:WS-SURNAME-LEN) CONVERTING
057000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
057100         'abcdefghijklmnopqrstuvwxyz'.
057200     IF WS-SURNAME-LEN > 0
057300         PERFORM 2720-TITLE-CASE-ONE-CHAR
057400             VARYING WS-SCAN-POS FROM 1 BY 1
057500             UNTIL WS-SCAN-POS > WS-SURNAME-LEN
057600     END-IF.
057700*---------------------------------------------------------------*
057800 2720-TITLE-CASE-ONE-CHAR.
057900     IF WS-SCAN-POS = 1
058000         OR WS-SURNAME-CHAR (WS-SCAN-POS - 1) = SPACE
058100         OR WS-SURNAME-CHAR (WS-SCAN-POS - 1) = '-'
058200         IF WS-SURNAME-CHAR (WS-SCAN-POS) IS ALPHA-LOWER-CHAR
058300             INSPECT WS-SURNAME-CHAR (WS-SCAN-POS) CONVERTING
058400                 'abcdefghijklmnopqrstuvwxyz' TO
058500                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
058600         END-IF
058700     END-IF.
058800*---------------------------------------------------------------*
