000100*---------------------------------------------------------------*
000200* COLCOPY-ATM                                                   *
000300* ATOMIZED-NAME-TABLE -- THE LIST OF INDIVIDUAL NAME PARTS      *
000400* PRODUCED BY COLATOM WHEN A COLLECTOR STRING IS A SET OF       *
000500* PEOPLE (CATEGORY CJ).  PASSED BY REFERENCE FROM COLBATC       *
000600* (WORKING-STORAGE) TO COLATOM (LINKAGE SECTION).  WS-ATOM-COUNT*
000700* MUST TRAVEL WITH THE TABLE -- IT IS THE OCCURS DEPENDING ON   *
000800* SUBSCRIPT.                                                    *
000900*---------------------------------------------------------------*
001000* MAINTENANCE LOG                                               *
001100* DATE       INIT REQ#     DESCRIPTION                          *
001200* ---------- ---- -------- ------------------------------------ *
001300* 09/09/1997 RFM  CL-0161  ORIGINAL -- BOUNDED AT 20 ATOM SLOTS,*
001400*                          NO SPECIMEN SEEN IN TESTING SPLITS   *
001500*                          PAST SIX NAMES                       *
001600* 03/28/2000 DQT  CL-0264  Y2K SWEEP -- NO DATE FIELDS ON THIS   *
001700*                          TABLE; LOG ENTRY KEPT FOR THE AUDIT   *
001800*                          FILE                                 *
001900* 09/09/2003 RFM  CL-0281  ATM-POSITION IS NOW DOCUMENTED AS     *
002000*                          NUMBERED FROM ZERO, NOT ONE, TO MATCH *
002100*                          COLATOM'S OWN NUMBERING AND REPORT-   *
002200*                          CSV'S POSITION COLUMN -- SEE COLATOM  *
002300*                          AND COLBATC LOGS FOR THE COUNTERPART  *
002400*                          FIX                                  *
011600*---------------------------------------------------------------*
011700 01  WS-ATOM-COUNT               PIC S9(03) USAGE IS COMP.
011800 01  ATOMIZED-NAME-TABLE.
011900     05  ATOMIZED-NAME OCCURS 1 TO 20 TIMES
012000             DEPENDING ON WS-ATOM-COUNT
012100             INDEXED BY ATM-INDEX.
012200         10  ATM-NAME-TEXT           PIC X(80).
012300         10  ATM-POSITION            PIC 9(03).
012400         10  ATM-SEPARATOR-USED      PIC X(02).
012500             88  ATM-SEP-NONE                VALUE 'NO'.
012600             88  ATM-SEP-SEMICOLON           VALUE 'SC'.
012700             88  ATM-SEP-AMPERSAND           VALUE 'AM'.
012800             88  ATM-SEP-ETAL                VALUE 'EA'.
012900         10  FILLER                  PIC X(05).
013000*---------------------------------------------------------------*
