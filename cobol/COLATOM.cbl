000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COLATOM.
000300 AUTHOR.      R F MULCAHY.
000400 INSTALLATION.  MUSEUM SYSTEMS GROUP - COLLECTIONS UNIT.
000500 DATE-WRITTEN.  09/15/1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL COLLECTIONS DATA ONLY.
000800*---------------------------------------------------------------*
000900* COLATOM -- COLLECTOR STRING ATOMIZER.                         *
001000*                                                                *
001100* CALLED BY COLBATC ONLY WHEN COLCLSFY HAS DECIDED A STRING IS   *
001200* A SET OF PEOPLE (CATEGORY CJ).  DROPS ANY "ET AL." TAIL, THEN  *
001300* SPLITS THE REMAINDER ON THE FIRST SEPARATOR THAT APPLIES, IN   *
001400* PRIORITY ORDER SEMICOLON, AMPERSAND, " E ", " AND ".  EACH     *
001500* PART IS TRIMMED AND BLANK PARTS ARE DROPPED.  BUILDS THE       *
001600* ATOMIZED-NAME-TABLE FOR THE CALLER.                            *
001700*---------------------------------------------------------------*
001800* MAINTENANCE LOG                                                *
001900* DATE       INIT REQ#     DESCRIPTION                          *
002000* ---------- ---- -------- ------------------------------------ *
002100* 09/15/1997 RFM  CL-0161  ORIGINAL SPLITTER, SEMICOLON AND      *
002200*                          AMPERSAND ONLY                        *
002300* 05/11/1998 DQT  CL-0202  ADDED "ET AL." TRUNCATION AND THE     *
002400*                          " E " / " AND " CONJUNCTION SPLIT     *
002500*                          AFTER THE BOTANY LAB'S FEED STARTED   *
002600*                          COMING IN WITH PORTUGUESE CONJUNCTIONS*
002650* 05/02/2000 RFM  CL-0263  Y2K SWEEP -- NO DATE FIELDS PASS      *
002660*                          THROUGH THIS PROGRAM; LOG ENTRY KEPT  *
002670*                          FOR THE AUDIT FILE                     *
002700* 09/09/2003 DQT  CL-0281  WS-NEXT-POSITION NOW STARTS AT ZERO,  *
002710*                          NOT ONE -- REPORT-CSV'S POSITION      *
002720*                          COLUMN IS DOCUMENTED AS COUNTING FROM *
002730*                          ZERO AND THE ATOMIZER WAS THE ONLY    *
002740*                          PLACE THAT DISAGREED WITH IT           *
012700*---------------------------------------------------------------*
012800 ENVIRONMENT DIVISION.
012900 CONFIGURATION SECTION.
013000 SOURCE-COMPUTER.  IBM-4381.
013100 OBJECT-COMPUTER.  IBM-4381.
013200 SPECIAL-NAMES.
013300     C01 IS TOP-OF-FORM
013400     CLASS ALPHA-UPPER-CHAR IS 'A' THRU 'Z'
013500     CLASS ALPHA-LOWER-CHAR IS 'a' THRU 'z'
013600     UPSI-0 ON STATUS IS COL-VERBOSE-STATS-ON
013700              OFF STATUS IS COL-VERBOSE-STATS-OFF.
013800 DATA DIVISION.
013900 WORKING-STORAGE SECTION.
014000*---------------------------------------------------------------*
014100* SOURCE TEXT AFTER ET-AL TRUNCATION -- REDEFINES NUMBER ONE.    *
014200*---------------------------------------------------------------*
014300 01  WS-SOURCE-TEXT              PIC X(80).
014400 01  WS-SOURCE-CHARS REDEFINES WS-SOURCE-TEXT.
014500     05  WS-SOURCE-CHAR          OCCURS 80 TIMES PIC X(01).
014600 01  WS-SOURCE-LOWER             PIC X(80).
014700 01  WS-SOURCE-LEN               PIC S9(04) USAGE IS COMP.
014800*---------------------------------------------------------------*
014900* ONE-PART WORK AREA WHILE TRIMMING -- REDEFINES NUMBER TWO.     *
015000*---------------------------------------------------------------*
015100 01  WS-PART-TEXT                PIC X(80).
015200 01  WS-PART-CHARS REDEFINES WS-PART-TEXT.
015300     05  WS-PART-CHAR            OCCURS 80 TIMES PIC X(01).
015400 01  WS-PART-START               PIC S9(04) USAGE IS COMP.
015500 01  WS-PART-END                 PIC S9(04) USAGE IS COMP.
015600*---------------------------------------------------------------*
015700* SEPARATOR-SEARCH WORK AREA -- REDEFINES NUMBER THREE.          *
015800*---------------------------------------------------------------*
015900 01  WS-ETAL-SCAN                PIC X(80).
016000 01  WS-ETAL-CHARS REDEFINES WS-ETAL-SCAN.
016100     05  WS-ETAL-CHAR            OCCURS 80 TIMES PIC X(01).
016200 01  WS-SPLIT-POS                PIC S9(04) USAGE IS COMP.
016300     88  WS-SPLIT-NOT-FOUND             VALUE ZERO.
016400 01  WS-SPLIT-SEP-LEN            PIC S9(02) USAGE IS COMP.
016500 01  WS-SCAN-POS                 PIC S9(04) USAGE IS COMP.
016600 01  WS-SCAN-J                   PIC S9(04) USAGE IS COMP.
016700 01  WS-SCAN-FOUND-SW            PIC X(01).
016800     88  WS-SCAN-FOUND                  VALUE 'Y'.
016900 01  WS-SEG-START                PIC S9(04) USAGE IS COMP.
017000 01  WS-CURRENT-SEP-CODE         PIC X(02).
017100 01  WS-NEXT-POSITION            PIC S9(03) USAGE IS COMP.
017200 LINKAGE SECTION.
017300 01  LK-CATEGORY                 PIC X(02).
017400 01  LK-SOURCE-TEXT              PIC X(80).
017500     COPY COLCOPY-ATM.
017600 PROCEDURE DIVISION USING LK-CATEGORY, LK-SOURCE-TEXT,
017700         WS-ATOM-COUNT, ATOMIZED-NAME-TABLE.
017800*---------------------------------------------------------------*
017900 0000-MAIN-LOGIC.
018000     MOVE ZERO TO WS-ATOM-COUNT.
018100     MOVE ZERO TO WS-NEXT-POSITION.
018200     MOVE SPACES TO ATOMIZED-NAME-TABLE.
018300     PERFORM 1000-STRIP-ET-AL-TAIL.
018400     PERFORM 2000-CHOOSE-AND-SPLIT.
018500     GOBACK.
018600*---------------------------------------------------------------*
018700* 1000-STRIP-ET-AL-TAIL -- IF "ET AL." OCCURS, KEEP ONLY THE     *
018800* TEXT AHEAD OF ITS FIRST OCCURRENCE (TRIMMED).                  *
018900*---------------------------------------------------------------*
019000 1000-STRIP-ET-AL-TAIL.
019100     MOVE LK-SOURCE-TEXT TO WS-SOURCE-TEXT.
019200     MOVE 80 TO WS-SOURCE-LEN.
019300     PERFORM 1010-TRIM-ONE-TRAILING-SPACE
019400         UNTIL WS-SOURCE-LEN = 0
019500         OR WS-SOURCE-CHAR (WS-SOURCE-LEN) NOT = SPACE.
019600     IF WS-SOURCE-LEN = 0
019700         MOVE 1 TO WS-SOURCE-LEN
019800     END-IF.
019900     MOVE WS-SOURCE-TEXT TO WS-SOURCE-LOWER.
020000     INSPECT WS-SOURCE-LOWER CONVERTING
020100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
020200         'abcdefghijklmnopqrstuvwxyz'.
020300     MOVE 'N' TO WS-SCAN-FOUND-SW.
020400     IF WS-SOURCE-LEN > 5
020500         PERFORM 1020-TEST-ETAL-AT-POS
020600             VARYING WS-SCAN-POS FROM 1 BY 1
020700             UNTIL WS-SCAN-POS > WS-SOURCE-LEN - 5
020800             OR WS-SCAN-FOUND
020900     END-IF.
021000     IF WS-SCAN-FOUND
021100         COMPUTE WS-SOURCE-LEN = WS-SCAN-POS - 1
021200         PERFORM 1010-TRIM-ONE-TRAILING-SPACE
021300             UNTIL WS-SOURCE-LEN = 0
021400             OR WS-SOURCE-CHAR (WS-SOURCE-LEN) NOT = SPACE
021500         IF WS-SOURCE-LEN = 0
021600             MOVE 1 TO WS-SOURCE-LEN
021700         END-IF
021800     END-IF.
021900*---------------------------------------------------------------*
022000 1010-TRIM-ONE-TRAILING-SPACE.
022100     SUBTRACT 1 FROM WS-SOURCE-LEN.
022200*---------------------------------------------------------------*
022300 1020-TEST-ETAL-AT-POS.
022400     IF WS-SOURCE-LOWER (WS-SCAN-POS:6) = 'et al.'
022500         MOVE 'Y' TO WS-SCAN-FOUND-SW
022600     END-IF.
022700*---------------------------------------------------------------*
022800* 2000-CHOOSE-AND-SPLIT -- LOOKS FOR ';' FIRST, THEN '&', THEN   *
022900* " E ", THEN " AND ".  THE FIRST ONE FOUND DECIDES THE SPLIT;   *
023000* IF NONE APPLY THE WHOLE STRING IS A SINGLE PART.               *
023100*---------------------------------------------------------------*
023200 2000-CHOOSE-AND-SPLIT.
023300     MOVE ZERO TO WS-SPLIT-POS.
023400     MOVE ';' TO WS-CURRENT-SEP-CODE.
023500     INSPECT WS-SOURCE-TEXT (1:WS-SOURCE-LEN)
023600         TALLYING WS-SPLIT-POS FOR ALL ';'.
023700     IF WS-SPLIT-POS > 0
023800         MOVE 'SC' TO WS-CURRENT-SEP-CODE
023900         PERFORM 2100-SPLIT-ON-CHAR
024000         GO TO 2099-SPLIT-EXIT
024100     END-IF.
024200     MOVE ZERO TO WS-SPLIT-POS.
024300     INSPECT WS-SOURCE-TEXT (1:WS-SOURCE-LEN)
024400         TALLYING WS-SPLIT-POS FOR ALL '&'.
024500     IF WS-SPLIT-POS > 0
024600         MOVE 'AM' TO WS-CURRENT-SEP-CODE
024700         PERFORM 2200-SPLIT-ON-AMPERSAND
024800         GO TO 2099-SPLIT-EXIT
024900     END-IF.
025000     MOVE 'AM' TO WS-CURRENT-SEP-CODE.
025100     MOVE 3 TO WS-SPLIT-SEP-LEN.
025200     PERFORM 2300-FIND-WORD-SEPARATOR.
025300     IF NOT WS-SPLIT-NOT-FOUND
025400         PERFORM 2400-SPLIT-ON-WORD-SEP
025500         GO TO 2099-SPLIT-EXIT
025600     END-IF.
025700     MOVE 5 TO WS-SPLIT-SEP-LEN.
025800     PERFORM 2300-FIND-WORD-SEPARATOR.
025900     IF NOT WS-SPLIT-NOT-FOUND
026000         PERFORM 2400-SPLIT-ON-WORD-SEP
026100         GO TO 2099-SPLIT-EXIT
026200     END-IF.
026300     PERFORM 3000-ADD-ONE-PART.
026400 2099-SPLIT-EXIT.
026500     EXIT.
026600*---------------------------------------------------------------*
026700* 2100-SPLIT-ON-CHAR -- SPLIT ON EVERY ';' IN THE STRING.        *
026800*---------------------------------------------------------------*
026900 2100-SPLIT-ON-CHAR.
027000     MOVE 1 TO WS-SEG-START.
027100     PERFORM 2110-SPLIT-SEGMENT-AT-POS
027200         VARYING WS-SCAN-POS FROM 1 BY 1
027300         UNTIL WS-SCAN-POS > WS-SOURCE-LEN.
027400     MOVE WS-SEG-START TO WS-PART-START.
027500     MOVE WS-SOURCE-LEN TO WS-PART-END.
027600     PERFORM 3000-ADD-ONE-PART.
027700*---------------------------------------------------------------*
027800 2110-SPLIT-SEGMENT-AT-POS.
027900     IF WS-SOURCE-CHAR (WS-SCAN-POS) = ';'
028000         MOVE WS-SEG-START TO WS-PART-START
028100         COMPUTE WS-PART-END = WS-SCAN-POS - 1
028200         PERFORM 3000-ADD-ONE-PART
028300         COMPUTE WS-SEG-START = WS-SCAN-POS + 1
028400     END-IF.
028500*---------------------------------------------------------------*
028600* 2200-SPLIT-ON-AMPERSAND -- SPLIT ON EVERY '&' IN THE STRING.   *
028700*---------------------------------------------------------------*
028800 2200-SPLIT-ON-AMPERSAND.
028900     MOVE 1 TO WS-SEG-START.
029000     PERFORM 2210-SPLIT-SEGMENT-AT-POS
029100         VARYING WS-SCAN-POS FROM 1 BY 1
029200         UNTIL WS-SCAN-POS > WS-SOURCE-LEN.
029300     MOVE WS-SEG-START TO WS-PART-START.
029400     MOVE WS-SOURCE-LEN TO WS-PART-END.
029500     PERFORM 3000-ADD-ONE-PART.
029600*---------------------------------------------------------------*
029700 2210-SPLIT-SEGMENT-AT-POS.
029800     IF WS-SOURCE-CHAR (WS-SCAN-POS) = '&'
029900         MOVE WS-SEG-START TO WS-PART-START
030000         COMPUTE WS-PART-END = WS-SCAN-POS - 1
030100         PERFORM 3000-ADD-ONE-PART
030200         COMPUTE WS-SEG-START = WS-SCAN-POS + 1
030300     END-IF.
030400*---------------------------------------------------------------*
030500* 2300-FIND-WORD-SEPARATOR -- LOOKS FOR " E " (LEN 3) OR " AND " *
030600* (LEN 5), CASE-INSENSITIVE, RETURNING THE POSITION OF ITS FIRST *
030700* CHARACTER IN WS-SPLIT-POS (ZERO IF NOT FOUND).                 *
030800*---------------------------------------------------------------*
030900 2300-FIND-WORD-SEPARATOR.
031000     MOVE ZERO TO WS-SPLIT-POS.
031100     IF WS-SOURCE-LEN NOT < WS-SPLIT-SEP-LEN
031200         PERFORM 2310-TEST-WORD-SEP-AT-POS
031300             VARYING WS-SCAN-POS FROM 1 BY 1
031400             UNTIL WS-SCAN-POS > WS-SOURCE-LEN - WS-SPLIT-SEP-LEN + 1
031500             OR WS-SPLIT-POS NOT = ZERO
031600     END-IF.
031700*---------------------------------------------------------------*
031800 2310-TEST-WORD-SEP-AT-POS.
031900     IF WS-SPLIT-SEP-LEN = 3
032000         IF WS-SOURCE-LOWER (WS-SCAN-POS:3) = ' e '
032100             MOVE WS-SCAN-POS TO WS-SPLIT-POS
032200         END-IF
032300     ELSE
032400         IF WS-SOURCE-LOWER (WS-SCAN-POS:5) = ' and '
032500             MOVE WS-SCAN-POS TO WS-SPLIT-POS
032600         END-IF
032700     END-IF.
032800*---------------------------------------------------------------*
032900* 2400-SPLIT-ON-WORD-SEP -- SPLIT INTO EXACTLY TWO PARTS AT THE  *
033000* SEPARATOR LOCATED BY 2300 ABOVE (ONLY THE FIRST OCCURRENCE OF  *
033100* THE WORD SEPARATOR IS HONORED, PER THE SPECIFICATION).         *
033200*---------------------------------------------------------------*
033300 2400-SPLIT-ON-WORD-SEP.
033400     MOVE 1 TO WS-PART-START.
033500     COMPUTE WS-PART-END = WS-SPLIT-POS - 1.
033600     PERFORM 3000-ADD-ONE-PART.
033700     COMPUTE WS-PART-START = WS-SPLIT-POS + WS-SPLIT-SEP-LEN.
033800     MOVE WS-SOURCE-LEN TO WS-PART-END.
033900     PERFORM 3000-ADD-ONE-PART.
034000*---------------------------------------------------------------*
034100* 3000-ADD-ONE-PART -- TRIMS WS-PART-START/END, DROPS IT IF      *
034200* BLANK, OTHERWISE ADDS IT TO THE TABLE WITH THE CURRENT         *
034300* SEPARATOR CODE (NONE FOR THE VERY FIRST PART ADDED).           *
034400*---------------------------------------------------------------*
034500 3000-ADD-ONE-PART.
034600     IF WS-PART-END NOT < WS-PART-START
034700         PERFORM 3100-TRIM-PART-BOUNDS
034800         IF WS-PART-END NOT < WS-PART-START
034900             AND WS-ATOM-COUNT < 20
035000                 ADD 1 TO WS-ATOM-COUNT
035100                 MOVE SPACES TO ATM-NAME-TEXT (WS-ATOM-COUNT)
035200                 MOVE WS-SOURCE-TEXT (WS-PART-START:
035300                     WS-PART-END - WS-PART-START + 1)
035400                     TO ATM-NAME-TEXT (WS-ATOM-COUNT)
035500                 MOVE WS-NEXT-POSITION TO ATM-POSITION (WS-ATOM-COUNT)
035600                 ADD 1 TO WS-NEXT-POSITION
035700                 IF WS-ATOM-COUNT = 1
035800                     SET ATM-SEP-NONE (1) TO TRUE
035900                 ELSE
036000                     MOVE WS-CURRENT-SEP-CODE TO
036100                         ATM-SEPARATOR-USED (WS-ATOM-COUNT)
036200                 END-IF
036300         END-IF
036400     END-IF.
036500*---------------------------------------------------------------*
036600* 3100-TRIM-PART-BOUNDS -- MOVES WS-PART-START FORWARD PAST      *
036700* LEADING SPACES AND WS-PART-END BACKWARD PAST TRAILING SPACES.  *
036800*---------------------------------------------------------------*
036900 3100-TRIM-PART-BOUNDS.
037000     PERFORM 3110-BUMP-PART-START
037100         UNTIL WS-PART-START > WS-PART-END
037200         OR WS-SOURCE-CHAR (WS-PART-START) NOT = SPACE.
037300     IF WS-PART-START NOT > WS-PART-END
037400         PERFORM 3120-BUMP-PART-END
037500             UNTIL WS-PART-END < WS-PART-START
037600             OR WS-SOURCE-CHAR (WS-PART-END) NOT = SPACE
037700     END-IF.
037800*---------------------------------------------------------------*
037900 3110-BUMP-PART-START.
038000     ADD 1 TO WS-PART-START.
038100*---------------------------------------------------------------*
038200 3120-BUMP-PART-END.
038300     SUBTRACT 1 FROM WS-PART-END.
038400*---------------------------------------------------------------*
