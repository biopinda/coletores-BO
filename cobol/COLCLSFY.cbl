000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COLCLSFY.
000300 AUTHOR.      R F MULCAHY.
000400 INSTALLATION.  MUSEUM SYSTEMS GROUP - COLLECTIONS UNIT.
000500 DATE-WRITTEN.  09/12/1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL COLLECTIONS DATA ONLY.
000800*---------------------------------------------------------------*
000900* COLCLSFY -- COLLECTOR STRING CLASSIFIER.                      *
001000*                                                                *
001100* CALLED ONCE PER SPECIMEN BY COLBATC.  TAKES ONE RECORDEDBY     *
001200* STRING (CLS-ORIGINAL-TEXT) AND ASSIGNS ONE OF FIVE CATEGORIES  *
001300* (PESSOA, CONJUNTO DE PESSOAS, GRUPO DE PESSOAS, EMPRESA,       *
001400* NAO DETERMINADO) WITH A CONFIDENCE FIGURE, PLUS THE ATOMIZE    *
001500* SWITCH THAT TELLS THE DRIVER WHETHER TO CALL COLATOM.  RULES   *
001600* ARE TRIED IN STRICT ORDER, FIRST MATCH WINS -- SEE THE RULE    *
001700* PARAGRAPHS 4000 THROUGH 4080 BELOW.  A CONFIDENCE OF ZERO IS   *
001800* THE DISCARD SIGNAL FOR A JUNK SINGLE WORD (RULE R6).           *
001900*---------------------------------------------------------------*
002000* MAINTENANCE LOG                                                *
002100* DATE       INIT REQ#     DESCRIPTION                          *
002200* ---------- ---- -------- ------------------------------------ *
002300* 09/12/1997 RFM  CL-0161  ORIGINAL EIGHT-RULE ENGINE, PORTED    *
002400*                          FROM THE HERBARIUM PROTOTYPE'S NAME   *
002500*                          CLEANUP SCRATCH SCRIPTS               *
002600* 03/02/1998 DQT  CL-0195  ADDED R0 TRAILING-CODE SANITIZATION -- *
002700*                          SPECIMEN NUMBERS WERE BEING TREATED   *
002800*                          AS PART OF THE COLLECTOR NAME          *
002900* 07/14/1998 RFM  CL-0206  R3 CONJUNTO DETECTION WIDENED TO      *
003000*                          CATCH THE "X. Y. SURNAME" SIGNATURE   *
003100*                          AFTER THE ENTOMOLOGY BACKLOG SHOWED    *
003200*                          IT UNDER-FIRING                        *
003300* 04/02/1999 DQT  CL-0240  ADDED CLS-SHOULD-ATOMIZE OUTPUT        000240
003400* 08/02/1999 RFM  CL-0249  R2 ACRONYM TEST NOW REQUIRES 2 OR      *
003500*                          MORE LETTERS -- SINGLE CAPITAL "A"     *
003600*                          WAS BEING FLAGGED EMPRESA               *
003620* 02/09/2000 DQT  CL-0261  Y2K SWEEP -- THIS PROGRAM CARRIES NO  *
003640*                          DATE FIELDS, NOTHING TO WINDOW; LOG   *
003660*                          ENTRY KEPT FOR THE AUDIT FILE          *
003680* 04/21/2003 RFM  CL-0280  R1 "NOT IDENTIFIED" LITERAL MATCH     *
003690*                          ADDED -- THE ZOOLOGY FEED SPELLS IT    000280
003700*                          OUT IN FULL WHERE BOTANY JUST WRITES   000280
003710*                          "S.C.", AND IT WAS FALLING THROUGH TO  000280
003720*                          R8 AND BEING KEPT AS A PESSOA ROW      000280
003740* 10/06/2003 RFM  CL-0282  WS-WORK-TEXT WAS NEVER BLANKED PAST    *
003750*                          THE NEW WS-WORK-LEN AFTER R0 TRIMMED   *
003760*                          A TRAILING CODE -- WS-LOWER-TEXT AND   *
003770*                          WS-UPPER-TEXT IN 2000-BUILD-WORK-      *
003780*                          COPIES WERE BUILT FROM THE FULL 80     *
003790*                          BYTES AND STILL CARRIED THE STRIPPED   *
003800*                          TAIL, SO A RULE'S FULL-FIELD LITERAL   *
003810*                          COMPARE COULD MISS EVEN THOUGH         *
003820*                          CLS-SANITIZED-TEXT LOOKED RIGHT ON THE *
003830*                          RUN-LOG.  R0 NOW PADS WS-WORK-TEXT     *
003840*                          WITH SPACES PAST WS-WORK-LEN BEFORE    *
003850*                          THE LOWER/UPPER COPIES ARE MADE         *
003852* 11/17/2003 DQT  CL-0285  3410-TEST-XY-SURNAME-AT-POS COUNTED A   *
003854*                          MATCH ON JUST THE FIRST TWO CAPS OF THE *
003856*                          SURNAME WORD, SO "X. Y. SURNAMEFOO" WAS *
003858*                          BEING COUNTED THE SAME AS A PROPERLY    *
003860*                          BOUNDED "X. Y. SURNAME," -- NEW 3420-   *
003862*                          SKIP-SURNAME-UPPER-RUN NOW WALKS TO THE *
003864*                          END OF THE ALL-CAPS WORD FIRST AND ONLY *
003866*                          COUNTS IT WHEN A COMMA, `&`, OR THE END *
003868*                          OF THE TEXT COMES RIGHT AFTER            *
003870*---------------------------------------------------------------*
013800 ENVIRONMENT DIVISION.
013900 CONFIGURATION SECTION.
014000 SOURCE-COMPUTER.  IBM-4381.
014100 OBJECT-COMPUTER.  IBM-4381.
014200 SPECIAL-NAMES.
014300     C01 IS TOP-OF-FORM
014400     CLASS ALPHA-UPPER-CHAR IS 'A' THRU 'Z'
014500     CLASS ALPHA-LOWER-CHAR IS 'a' THRU 'z'
014600     UPSI-0 ON STATUS IS COL-VERBOSE-STATS-ON
014700              OFF STATUS IS COL-VERBOSE-STATS-OFF.
014800 DATA DIVISION.
014900 WORKING-STORAGE SECTION.
015000*---------------------------------------------------------------*
015100* WORKING COPIES OF THE STRING -- ORIGINAL CASE, ALL LOWER, ALL  *
015200* UPPER.  EACH IS REDEFINED AS A TABLE OF SINGLE CHARACTERS SO   *
015300* THE RULE PARAGRAPHS CAN WALK IT ONE BYTE AT A TIME.  THIS IS   *
015400* REDEFINES NUMBER ONE, TWO AND THREE.                           *
015500*---------------------------------------------------------------*
015600 01  WS-WORK-TEXT                PIC X(80).
015700 01  WS-WORK-CHARS REDEFINES WS-WORK-TEXT.
015800     05  WS-WORK-CHAR            OCCURS 80 TIMES PIC X(01).
015900 01  WS-LOWER-TEXT               PIC X(80).
016000 01  WS-LOWER-CHARS REDEFINES WS-LOWER-TEXT.
016100     05  WS-LOWER-CHAR           OCCURS 80 TIMES PIC X(01).
016200 01  WS-UPPER-TEXT               PIC X(80).
016300 01  WS-UPPER-CHARS REDEFINES WS-UPPER-TEXT.
016400     05  WS-UPPER-CHAR           OCCURS 80 TIMES PIC X(01).
016500 01  WS-WORK-LEN                 PIC S9(04) USAGE IS COMP.
016600*---------------------------------------------------------------*
016700* R0 SANITIZATION WORK FIELDS                                    *
016800*---------------------------------------------------------------*
016900 01  WS-SAN-END                  PIC S9(04) USAGE IS COMP.
017000 01  WS-SAN-SCAN                 PIC S9(04) USAGE IS COMP.
017100 01  WS-SAN-DIGIT-FOUND          PIC X(01).
017200*---------------------------------------------------------------*
017300* PATTERN FLAGS BUILT ONCE PER CALL AND CONSULTED BY THE RULES   *
017400*---------------------------------------------------------------*
017500 01  WS-PATTERN-FLAGS.
017600     05  WS-ALL-UPPER-SW         PIC X(01).
017700         88  WS-ALL-UPPER               VALUE 'Y'.
017800     05  WS-ALL-LOWER-SW         PIC X(01).
017900         88  WS-ALL-LOWER               VALUE 'Y'.
018000     05  WS-HAS-SPACE-SW         PIC X(01).
018100         88  WS-HAS-SPACE               VALUE 'Y'.
018200     05  WS-HAS-COMMA-SW         PIC X(01).
018300         88  WS-HAS-COMMA               VALUE 'Y'.
018400     05  WS-HAS-DOT-SW           PIC X(01).
018500         88  WS-HAS-DOT                 VALUE 'Y'.
018600     05  WS-HAS-SEPARATOR-SW     PIC X(01).
018700         88  WS-HAS-SEPARATOR           VALUE 'Y'.
018800     05  WS-HAS-INITIALS-SW      PIC X(01).
018900         88  WS-HAS-INITIALS            VALUE 'Y'.
019000     05  WS-NUMBER-BETWEEN-SW    PIC X(01).
019100         88  WS-NUMBER-BETWEEN          VALUE 'Y'.
019200     05  WS-COMMA-KEYWORD-SW     PIC X(01).
019300         88  WS-COMMA-KEYWORD           VALUE 'Y'.
019400     05  WS-SURNAME-AMP-SW       PIC X(01).
019500         88  WS-SURNAME-AMP             VALUE 'Y'.
019600 01  WS-COMMA-COUNT              PIC S9(03) USAGE IS COMP.
019700 01  WS-SURNAME-INITIAL-CNT      PIC S9(03) USAGE IS COMP.
019800 01  WS-XY-SURNAME-CNT           PIC S9(03) USAGE IS COMP.
019900 01  WS-I-NAME-CNT               PIC S9(03) USAGE IS COMP.
020000 01  WS-SCAN-POS                 PIC S9(04) USAGE IS COMP.
020100 01  WS-SCAN-J                   PIC S9(04) USAGE IS COMP.
020200*---------------------------------------------------------------*
020300* GENERIC SUBSTRING-SEARCH WORK FIELDS, SHARED BY SEVERAL RULES  *
020400*---------------------------------------------------------------*
020500 01  WS-SCAN-KEYWORD             PIC X(20).
020600 01  WS-SCAN-KEYWORD-LEN         PIC S9(02) USAGE IS COMP.
020700 01  WS-SCAN-FOUND-SW            PIC X(01).
020800     88  WS-SCAN-FOUND                  VALUE 'Y'.
020900 LINKAGE SECTION.
021000     COPY COLCOPY-CLS.
021100 PROCEDURE DIVISION USING CLASSIFICATION-RESULT.
021200*---------------------------------------------------------------*
021300 0000-MAIN-LOGIC.
021400     PERFORM 1000-SANITIZE-TRAILING-CODE THRU 1099-SANITIZE-EXIT.
021500     PERFORM 2000-BUILD-WORK-COPIES.
021600     PERFORM 3000-BUILD-PATTERN-FLAGS THRU 3099-FLAGS-EXIT.
021700     MOVE SPACES TO CLS-CATEGORY.
021800     MOVE ZERO TO CLS-CONFIDENCE.
021900     MOVE 'N' TO CLS-SHOULD-ATOMIZE.
022000     PERFORM 4000-RULE-R1 THRU 4099-RULES-EXIT.
022100     GOBACK.
022200*---------------------------------------------------------------*
022300* R0 -- TRAILING-CODE SANITIZATION.  WORKS BACKWARD FROM THE     *
022400* END OF THE STRING ONLY; INTERNAL NUMBERS ARE LEFT ALONE.       *
022500*---------------------------------------------------------------*
022600 1000-SANITIZE-TRAILING-CODE.
022700     MOVE CLS-ORIGINAL-TEXT TO WS-WORK-TEXT.
022800     MOVE 80 TO WS-SAN-END.
022900     PERFORM 1011-TRIM-ONE-TRAILING-SPACE
023000         UNTIL WS-SAN-END = 0
023100         OR WS-WORK-CHAR (WS-SAN-END) NOT = SPACE.
023200     PERFORM 1020-CHECK-PAREN-CODE.
023300     PERFORM 1011-TRIM-ONE-TRAILING-SPACE
023400         UNTIL WS-SAN-END = 0
023500         OR WS-WORK-CHAR (WS-SAN-END) NOT = SPACE.
023600     PERFORM 1030-CHECK-NUMERIC-TOKEN.
023700     PERFORM 1041-STRIP-ONE-RESIDUAL-CHAR
023800         UNTIL WS-SAN-END = 0
023900         OR (WS-WORK-CHAR (WS-SAN-END) NOT = SPACE
024000            AND WS-WORK-CHAR (WS-SAN-END) NOT = ','
024100            AND WS-WORK-CHAR (WS-SAN-END) NOT = ';'
024200            AND WS-WORK-CHAR (WS-SAN-END) NOT = '-').
024300     MOVE WS-SAN-END TO WS-WORK-LEN.
024400     IF WS-WORK-LEN = 0
024500         MOVE 1 TO WS-WORK-LEN
024600     END-IF.
024610     IF WS-WORK-LEN < 80
024620         MOVE SPACES TO WS-WORK-TEXT (WS-WORK-LEN + 1:80 - WS-WORK-LEN)
024630     END-IF.
024700     MOVE SPACES TO CLS-SANITIZED-TEXT.
024800     MOVE WS-WORK-TEXT (1:WS-WORK-LEN) TO CLS-SANITIZED-TEXT.
024900 1099-SANITIZE-EXIT.
025000     EXIT.
025100*---------------------------------------------------------------*
025200 1011-TRIM-ONE-TRAILING-SPACE.
025300     SUBTRACT 1 FROM WS-SAN-END.
025400*---------------------------------------------------------------*
025500 1041-STRIP-ONE-RESIDUAL-CHAR.
025600     SUBTRACT 1 FROM WS-SAN-END.
025700*---------------------------------------------------------------*
025800* 1020-CHECK-PAREN-CODE -- "(67)" STYLE SPECIMEN CODE AT THE END *
025900*---------------------------------------------------------------*
026000 1020-CHECK-PAREN-CODE.
026100     IF WS-SAN-END > 3 AND WS-WORK-CHAR (WS-SAN-END) = ')'
026200         MOVE WS-SAN-END TO WS-SAN-SCAN
026300         SUBTRACT 1 FROM WS-SAN-SCAN
026400         IF WS-SAN-SCAN > 0
026500             AND WS-WORK-CHAR (WS-SAN-SCAN) IS ALPHABETIC
026600             AND WS-WORK-CHAR (WS-SAN-SCAN) NOT = SPACE
026700                 SUBTRACT 1 FROM WS-SAN-SCAN
026800         END-IF
026900         MOVE 'N' TO WS-SAN-DIGIT-FOUND
027000         PERFORM 1021-CONSUME-ONE-DIGIT
027100             UNTIL WS-SAN-SCAN = 0
027200             OR WS-WORK-CHAR (WS-SAN-SCAN) IS NOT NUMERIC
027300         IF WS-SAN-DIGIT-FOUND = 'Y' AND WS-SAN-SCAN > 0
027400             PERFORM 1022-SKIP-ONE-SPACE
027500                 UNTIL WS-SAN-SCAN = 0
027600                 OR WS-WORK-CHAR (WS-SAN-SCAN) NOT = SPACE
027700             IF WS-SAN-SCAN > 0
027800                 AND WS-WORK-CHAR (WS-SAN-SCAN) = '('
027900                     COMPUTE WS-SAN-END = WS-SAN-SCAN - 1
028000             END-IF
028100         END-IF
028200     END-IF.
028300*---------------------------------------------------------------*
028400 1021-CONSUME-ONE-DIGIT.
028500     MOVE 'Y' TO WS-SAN-DIGIT-FOUND.
028600     SUBTRACT 1 FROM WS-SAN-SCAN.
028700*---------------------------------------------------------------*
028800 1022-SKIP-ONE-SPACE.
028900     SUBTRACT 1 FROM WS-SAN-SCAN.
029000*---------------------------------------------------------------*
029100* 1030-CHECK-NUMERIC-TOKEN -- BARE "1007" OR "1092A" AT THE END  *
029200*---------------------------------------------------------------*
029300 1030-CHECK-NUMERIC-TOKEN.
029400     IF WS-SAN-END > 0
029500         MOVE WS-SAN-END TO WS-SAN-SCAN
029600         IF WS-WORK-CHAR (WS-SAN-SCAN) IS ALPHABETIC
029700             AND WS-WORK-CHAR (WS-SAN-SCAN) NOT = SPACE
029800                 SUBTRACT 1 FROM WS-SAN-SCAN
029900         END-IF
030000         MOVE 'N' TO WS-SAN-DIGIT-FOUND
030100         PERFORM 1021-CONSUME-ONE-DIGIT
030200             UNTIL WS-SAN-SCAN = 0
030300             OR WS-WORK-CHAR (WS-SAN-SCAN) IS NOT NUMERIC
030400         IF WS-SAN-DIGIT-FOUND = 'Y'
030500             PERFORM 1031-CONSUME-ONE-SEPARATOR
030600                 UNTIL WS-SAN-SCAN = 0
030700                 OR (WS-WORK-CHAR (WS-SAN-SCAN) NOT = SPACE
030800                    AND WS-WORK-CHAR (WS-SAN-SCAN) NOT = ','
030900                    AND WS-WORK-CHAR (WS-SAN-SCAN) NOT = ';'
031000                    AND WS-WORK-CHAR (WS-SAN-SCAN) NOT = '-')
031100             MOVE WS-SAN-SCAN TO WS-SAN-END
031200         END-IF
031300     END-IF.
031400*---------------------------------------------------------------*
031500 1031-CONSUME-ONE-SEPARATOR.
031600     SUBTRACT 1 FROM WS-SAN-SCAN.
031700*---------------------------------------------------------------*
031800 2000-BUILD-WORK-COPIES.
031900     MOVE WS-WORK-TEXT TO WS-LOWER-TEXT.
032000     INSPECT WS-LOWER-TEXT CONVERTING
032100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
032200         'abcdefghijklmnopqrstuvwxyz'.
032300     MOVE WS-WORK-TEXT TO WS-UPPER-TEXT.
032400     INSPECT WS-UPPER-TEXT CONVERTING
032500         'abcdefghijklmnopqrstuvwxyz' TO
032600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032700*---------------------------------------------------------------*
032800* 3000-BUILD-PATTERN-FLAGS -- ONE PASS BUILDING EVERYTHING THE   *
032900* RULE PARAGRAPHS BELOW NEED SO NO RULE HAS TO RE-SCAN THE       *
033000* STRING.                                                        *
033100*---------------------------------------------------------------*
033200 3000-BUILD-PATTERN-FLAGS.
033300     MOVE 'Y' TO WS-ALL-UPPER-SW.
033400     MOVE 'Y' TO WS-ALL-LOWER-SW.
033500     MOVE 'N' TO WS-HAS-SPACE-SW.
033600     MOVE 'N' TO WS-HAS-COMMA-SW.
033700     MOVE 'N' TO WS-HAS-DOT-SW.
033800     MOVE ZERO TO WS-COMMA-COUNT.
033900     IF WS-WORK-LEN < 2
034000         MOVE 'N' TO WS-ALL-UPPER-SW
034100         MOVE 'N' TO WS-ALL-LOWER-SW
034200     END-IF.
034300     PERFORM 3010-SCAN-ONE-CHAR
034400         VARYING WS-SCAN-POS FROM 1 BY 1
034500         UNTIL WS-SCAN-POS > WS-WORK-LEN.
034600     PERFORM 3100-SCAN-SEPARATORS.
034700     PERFORM 3200-SCAN-INITIALS-PAIR.
034800     PERFORM 3300-SCAN-SURNAME-INITIAL.
034900     PERFORM 3400-SCAN-XY-SURNAME.
035000     PERFORM 3500-SCAN-I-NAME.
035100     PERFORM 3600-SCAN-NUMBER-BETWEEN.
035200     PERFORM 3700-SCAN-COMMA-KEYWORD.
035300     PERFORM 3800-SCAN-SURNAME-AMP.
035400 3099-FLAGS-EXIT.
035500     EXIT.
035600*---------------------------------------------------------------*
035700 3010-SCAN-ONE-CHAR.
035800     IF WS-WORK-CHAR (WS-SCAN-POS) = SPACE
035900         MOVE 'Y' TO WS-HAS-SPACE-SW
036000     END-IF.
036100     IF WS-WORK-CHAR (WS-SCAN-POS) = ','
036200         MOVE 'Y' TO WS-HAS-COMMA-SW
036300         ADD 1 TO WS-COMMA-COUNT
036400     END-IF.
036500     IF WS-WORK-CHAR (WS-SCAN-POS) = '.'
036600         MOVE 'Y' TO WS-HAS-DOT-SW
036700     END-IF.
036800     IF WS-WORK-CHAR (WS-SCAN-POS) IS NOT ALPHA-UPPER-CHAR
036900         MOVE 'N' TO WS-ALL-UPPER-SW
037000     END-IF.
037100     IF WS-WORK-CHAR (WS-SCAN-POS) IS NOT ALPHA-LOWER-CHAR
037200         MOVE 'N' TO WS-ALL-LOWER-SW
037300     END-IF.
037400*---------------------------------------------------------------*
037500* 3100-SCAN-SEPARATORS -- ';' '&' '|' PLUS THE MULTI-CHARACTER   *
037600* SEPARATORS "et al." / " e " / " and " (SCANNED LOWERCASE).     *
037700*---------------------------------------------------------------*
037800 3100-SCAN-SEPARATORS.
037900     MOVE 'N' TO WS-HAS-SEPARATOR-SW.
038000     MOVE ZERO TO WS-SCAN-J.
038100     INSPECT WS-WORK-TEXT (1:WS-WORK-LEN)
038200         TALLYING WS-SCAN-J FOR ALL ';'.
038300     IF WS-SCAN-J > 0
038400         MOVE 'Y' TO WS-HAS-SEPARATOR-SW
038500     END-IF.
038600     MOVE ZERO TO WS-SCAN-J.
038700     INSPECT WS-WORK-TEXT (1:WS-WORK-LEN)
038800         TALLYING WS-SCAN-J FOR ALL '&'.
038900     IF WS-SCAN-J > 0
039000         MOVE 'Y' TO WS-HAS-SEPARATOR-SW
039100     END-IF.
039200     MOVE ZERO TO WS-SCAN-J.
039300     INSPECT WS-WORK-TEXT (1:WS-WORK-LEN)
039400         TALLYING WS-SCAN-J FOR ALL '|'.
039500     IF WS-SCAN-J > 0
039600         MOVE 'Y' TO WS-HAS-SEPARATOR-SW
039700     END-IF.
039800     MOVE 'et al.' TO WS-SCAN-KEYWORD.
039900     MOVE 6 TO WS-SCAN-KEYWORD-LEN.
040000     PERFORM 9600-SCAN-KEYWORD-IN-LOWER.
040100     IF WS-SCAN-FOUND
040200         MOVE 'Y' TO WS-HAS-SEPARATOR-SW
040300     END-IF.
040400     MOVE ' e ' TO WS-SCAN-KEYWORD.
040500     MOVE 3 TO WS-SCAN-KEYWORD-LEN.
040600     PERFORM 9600-SCAN-KEYWORD-IN-LOWER.
040700     IF WS-SCAN-FOUND
040800         MOVE 'Y' TO WS-HAS-SEPARATOR-SW
040900     END-IF.
041000     MOVE ' and ' TO WS-SCAN-KEYWORD.
041100     MOVE 5 TO WS-SCAN-KEYWORD-LEN.
041200     PERFORM 9600-SCAN-KEYWORD-IN-LOWER.
041300     IF WS-SCAN-FOUND
041400         MOVE 'Y' TO WS-HAS-SEPARATOR-SW
041500     END-IF.
041600*---------------------------------------------------------------*
041700* 3200-SCAN-INITIALS-PAIR -- "A. C." OR "A.C" ANYWHERE IN THE    *
041800* STRING: CAPITAL, DOT, OPTIONAL SPACE, CAPITAL.                 *
041900*---------------------------------------------------------------*
042000 3200-SCAN-INITIALS-PAIR.
042100     MOVE 'N' TO WS-HAS-INITIALS-SW.
042200     IF WS-WORK-LEN > 3
042300         PERFORM 3210-TEST-INITIALS-AT-POS
042400             VARYING WS-SCAN-POS FROM 1 BY 1
042500             UNTIL WS-SCAN-POS > WS-WORK-LEN - 2
042600             OR WS-HAS-INITIALS
042700     END-IF.
042800*---------------------------------------------------------------*
042900 3210-TEST-INITIALS-AT-POS.
043000     IF WS-WORK-CHAR (WS-SCAN-POS) IS ALPHA-UPPER-CHAR
043100         AND WS-WORK-CHAR (WS-SCAN-POS + 1) = '.'
043200             MOVE WS-SCAN-POS + 2 TO WS-SCAN-J
043300             IF WS-WORK-CHAR (WS-SCAN-J) = SPACE
043400                 ADD 1 TO WS-SCAN-J
043500             END-IF
043600             IF WS-SCAN-J NOT > WS-WORK-LEN
043700                 AND WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
043800                     MOVE 'Y' TO WS-HAS-INITIALS-SW
043900             END-IF
044000     END-IF.
044100*---------------------------------------------------------------*
044200* 3300-SCAN-SURNAME-INITIAL -- COUNTS "COMMA [SPACE] CAP DOT"    *
044300* OCCURRENCES, THE SIGNATURE OF "SURNAME, I." REPEATED.          *
044400*---------------------------------------------------------------*
044500 3300-SCAN-SURNAME-INITIAL.
044600     MOVE ZERO TO WS-SURNAME-INITIAL-CNT.
044700     PERFORM 3310-TEST-SURNAME-INITIAL-AT-POS
044800         VARYING WS-SCAN-POS FROM 1 BY 1
044900         UNTIL WS-SCAN-POS > WS-WORK-LEN.
045000*---------------------------------------------------------------*
045100 3310-TEST-SURNAME-INITIAL-AT-POS.
045200     IF WS-WORK-CHAR (WS-SCAN-POS) = ','
045300         MOVE WS-SCAN-POS + 1 TO WS-SCAN-J
045400         IF WS-WORK-CHAR (WS-SCAN-J) = SPACE
045500             ADD 1 TO WS-SCAN-J
045600         END-IF
045700         IF WS-SCAN-J NOT > WS-WORK-LEN - 1
045800             AND WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
045900             AND WS-WORK-CHAR (WS-SCAN-J + 1) = '.'
046000                 ADD 1 TO WS-SURNAME-INITIAL-CNT
046100         END-IF
046200     END-IF.
046300*---------------------------------------------------------------*
046400* 3400-SCAN-XY-SURNAME -- COUNTS "X. Y. SURNAME" OCCURRENCES:    *
046500* TWO DOTTED INITIALS FOLLOWED BY A RUN OF 2+ UPPERCASE LETTERS  *
046550* THAT IS ITSELF FOLLOWED BY A COMMA, `&`, OR THE END OF THE     *
046560* TEXT -- NOT JUST BY THE FIRST TWO CAPS OF A LONGER WORD.       *
046570* (CL-0285 -- SEE MAINTENANCE LOG.)                              *
046600*---------------------------------------------------------------*
046700 3400-SCAN-XY-SURNAME.
046800     MOVE ZERO TO WS-XY-SURNAME-CNT.
046900     IF WS-WORK-LEN > 6
047000         PERFORM 3410-TEST-XY-SURNAME-AT-POS
047100             VARYING WS-SCAN-POS FROM 1 BY 1
047200             UNTIL WS-SCAN-POS > WS-WORK-LEN - 6
047300     END-IF.
047400*---------------------------------------------------------------*
047500 3410-TEST-XY-SURNAME-AT-POS.
047600     MOVE WS-SCAN-POS TO WS-SCAN-J.
047700     IF WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
047800         AND WS-WORK-CHAR (WS-SCAN-J + 1) = '.'
047900             ADD 2 TO WS-SCAN-J
048000             IF WS-WORK-CHAR (WS-SCAN-J) = SPACE
048100                 ADD 1 TO WS-SCAN-J
048200             END-IF
048300             IF WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
048400                 AND WS-WORK-CHAR (WS-SCAN-J + 1) = '.'
048500                     ADD 2 TO WS-SCAN-J
048600                     IF WS-WORK-CHAR (WS-SCAN-J) = SPACE
048700                         ADD 1 TO WS-SCAN-J
048800                     END-IF
048900                     IF WS-SCAN-J NOT > WS-WORK-LEN - 1
049000                         AND WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
049100                         AND WS-WORK-CHAR (WS-SCAN-J + 1) IS ALPHA-UPPER-CHAR
049150                             PERFORM 3420-SKIP-SURNAME-UPPER-RUN
049170                             IF WS-SCAN-J > WS-WORK-LEN
049180                                 OR WS-WORK-CHAR (WS-SCAN-J) = ','
049190                                 OR WS-WORK-CHAR (WS-SCAN-J) = '&'
049195                                     ADD 1 TO WS-XY-SURNAME-CNT
049200                             END-IF
049300                     END-IF
049400             END-IF
049500     END-IF.
049550*---------------------------------------------------------------*
049560* 3420-SKIP-SURNAME-UPPER-RUN -- ADVANCES WS-SCAN-J PAST THE      *
049570* REMAINDER OF THE ALL-CAPS SURNAME (LETTERS AND HYPHENS) SO      *
049580* THE CALLER CAN TEST WHAT FOLLOWS IT.  A SURNAME NOT ENDED BY    *
049590* A COMMA, AN `&`, OR THE END OF THE TEXT IS PART OF A LONGER     *
049592* WORD AND MUST NOT COUNT.                                        *
049594*---------------------------------------------------------------*
049596 3420-SKIP-SURNAME-UPPER-RUN.
049597     PERFORM 3421-BUMP-SURNAME-SCAN-J
049598         UNTIL WS-SCAN-J > WS-WORK-LEN
049599         OR ( WS-WORK-CHAR (WS-SCAN-J) NOT ALPHA-UPPER-CHAR
059000              AND WS-WORK-CHAR (WS-SCAN-J) NOT = '-' ).
059100*---------------------------------------------------------------*
059200 3421-BUMP-SURNAME-SCAN-J.
059300     ADD 1 TO WS-SCAN-J.
059600*---------------------------------------------------------------*
059700* 3500-SCAN-I-NAME -- COUNTS "I. Name" OCCURRENCES: CAP, DOT,    *
059800* SPACE(S), THEN A CAPITALIZED-LOWERCASE WORD.                   *
059900*---------------------------------------------------------------*
060000 3500-SCAN-I-NAME.
060100     MOVE ZERO TO WS-I-NAME-CNT.
060200     IF WS-WORK-LEN > 4
060300         PERFORM 3510-TEST-I-NAME-AT-POS
060400             VARYING WS-SCAN-POS FROM 1 BY 1
060500             UNTIL WS-SCAN-POS > WS-WORK-LEN - 3
060600     END-IF.
060700*---------------------------------------------------------------*
060800 3510-TEST-I-NAME-AT-POS.
060900     IF WS-WORK-CHAR (WS-SCAN-POS) IS ALPHA-UPPER-CHAR
061000         AND WS-WORK-CHAR (WS-SCAN-POS + 1) = '.'
061100             MOVE WS-SCAN-POS + 2 TO WS-SCAN-J
061200             PERFORM 3511-SKIP-ONE-SPACE-FWD
061300                 UNTIL WS-SCAN-J > WS-WORK-LEN
061400                 OR WS-WORK-CHAR (WS-SCAN-J) NOT = SPACE
061500             IF WS-SCAN-J NOT > WS-WORK-LEN - 1
061600                 AND WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
061700                 AND WS-WORK-CHAR (WS-SCAN-J + 1) IS ALPHA-LOWER-CHAR
061800                     ADD 1 TO WS-I-NAME-CNT
061900             END-IF
062000     END-IF.
062100*---------------------------------------------------------------*
062200 3511-SKIP-ONE-SPACE-FWD.
062300     ADD 1 TO WS-SCAN-J.
062400*---------------------------------------------------------------*
062500* 3600-SCAN-NUMBER-BETWEEN -- A DIGIT RUN, PRECEDED SOMEWHERE BY *
062600* A LETTER, FOLLOWED BY SEPARATOR PUNCTUATION AND A CAPITAL.     *
062700*---------------------------------------------------------------*
062800 3600-SCAN-NUMBER-BETWEEN.
062900     MOVE 'N' TO WS-NUMBER-BETWEEN-SW.
063000     IF WS-WORK-LEN > 5
063100         PERFORM 3610-TEST-NUMBER-BETWEEN-AT-POS
063200             VARYING WS-SCAN-POS FROM 2 BY 1
063300             UNTIL WS-SCAN-POS > WS-WORK-LEN - 2
063400             OR WS-NUMBER-BETWEEN
063500     END-IF.
063600*---------------------------------------------------------------*
063700 3610-TEST-NUMBER-BETWEEN-AT-POS.
063800     IF WS-WORK-CHAR (WS-SCAN-POS) NUMERIC
063900         AND WS-WORK-CHAR (WS-SCAN-POS - 1) IS NOT NUMERIC
064000             MOVE WS-SCAN-POS TO WS-SCAN-J
064100             PERFORM 3611-SKIP-ONE-DIGIT-FWD
064200                 UNTIL WS-SCAN-J > WS-WORK-LEN
064300                 OR WS-WORK-CHAR (WS-SCAN-J) IS NOT NUMERIC
064400             PERFORM 3612-SKIP-ONE-PUNCT-FWD
064500                 UNTIL WS-SCAN-J > WS-WORK-LEN
064600                 OR (WS-WORK-CHAR (WS-SCAN-J) NOT = SPACE
064700                    AND WS-WORK-CHAR (WS-SCAN-J) NOT = ','
064800                    AND WS-WORK-CHAR (WS-SCAN-J) NOT = ';')
064900             IF WS-SCAN-J NOT > WS-WORK-LEN
065000                 AND WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
065100                     MOVE 'Y' TO WS-NUMBER-BETWEEN-SW
065200             END-IF
065300     END-IF.
065400*---------------------------------------------------------------*
065500 3611-SKIP-ONE-DIGIT-FWD.
065600     ADD 1 TO WS-SCAN-J.
065700*---------------------------------------------------------------*
065800 3612-SKIP-ONE-PUNCT-FWD.
065900     ADD 1 TO WS-SCAN-J.
066000*---------------------------------------------------------------*
066100* 3700-SCAN-COMMA-KEYWORD -- COMMA FOLLOWED BY ALUNOS/EQUIPE/    *
066200* GRUPO (CASE-INSENSITIVE).                                      *
066300*---------------------------------------------------------------*
066400 3700-SCAN-COMMA-KEYWORD.
066500     MOVE 'N' TO WS-COMMA-KEYWORD-SW.
066600     PERFORM 3710-TEST-COMMA-KEYWORD-AT-POS
066700         VARYING WS-SCAN-POS FROM 1 BY 1
066800         UNTIL WS-SCAN-POS > WS-WORK-LEN
066900         OR WS-COMMA-KEYWORD.
067000*---------------------------------------------------------------*
067100 3710-TEST-COMMA-KEYWORD-AT-POS.
067200     IF WS-WORK-CHAR (WS-SCAN-POS) = ','
067300         MOVE WS-SCAN-POS + 1 TO WS-SCAN-J
067400         IF WS-WORK-CHAR (WS-SCAN-J) = SPACE
067500             ADD 1 TO WS-SCAN-J
067600         END-IF
067700         IF WS-SCAN-J + 5 NOT > WS-WORK-LEN
067800             AND (WS-LOWER-TEXT (WS-SCAN-J:6) = 'alunos'
067900                 OR WS-LOWER-TEXT (WS-SCAN-J:6) = 'equipe')
068000                     MOVE 'Y' TO WS-COMMA-KEYWORD-SW
068100         END-IF
068200         IF WS-SCAN-J + 4 NOT > WS-WORK-LEN
068300             AND WS-LOWER-TEXT (WS-SCAN-J:5) = 'grupo'
068400                 MOVE 'Y' TO WS-COMMA-KEYWORD-SW
068500         END-IF
068600     END-IF.
068700*---------------------------------------------------------------*
068800* 3800-SCAN-SURNAME-AMP -- "SURNAME, I. [I.] &" -- A COMMA-      *
068900* INITIAL GROUP SOMEWHERE AHEAD OF AN AMPERSAND.                 *
069000*---------------------------------------------------------------*
069100 3800-SCAN-SURNAME-AMP.
069200     MOVE 'N' TO WS-SURNAME-AMP-SW.
069300     IF WS-SURNAME-INITIAL-CNT > 0
069400         MOVE ZERO TO WS-SCAN-J
069500         INSPECT WS-WORK-TEXT (1:WS-WORK-LEN)
069600             TALLYING WS-SCAN-J FOR ALL '&'
069700         IF WS-SCAN-J > 0
069800             MOVE 'Y' TO WS-SURNAME-AMP-SW
069900         END-IF
070000     END-IF.
070100*---------------------------------------------------------------*
070200* 9600-SCAN-KEYWORD-IN-LOWER -- GENERIC SUBSTRING SEARCH OVER    *
070300* WS-LOWER-TEXT FOR WS-SCAN-KEYWORD (LENGTH WS-SCAN-KEYWORD-LEN) *
070400*---------------------------------------------------------------*
070500 9600-SCAN-KEYWORD-IN-LOWER.
070600     MOVE 'N' TO WS-SCAN-FOUND-SW.
070700     IF WS-WORK-LEN NOT < WS-SCAN-KEYWORD-LEN
070800         PERFORM 9610-TEST-KEYWORD-AT-POS
070900             VARYING WS-SCAN-POS FROM 1 BY 1
071000             UNTIL WS-SCAN-POS > WS-WORK-LEN - WS-SCAN-KEYWORD-LEN + 1
071100             OR WS-SCAN-FOUND
071200     END-IF.
071300*---------------------------------------------------------------*
071400 9610-TEST-KEYWORD-AT-POS.
071500     IF WS-LOWER-TEXT (WS-SCAN-POS:WS-SCAN-KEYWORD-LEN) =
071600             WS-SCAN-KEYWORD (1:WS-SCAN-KEYWORD-LEN)
071700         MOVE 'Y' TO WS-SCAN-FOUND-SW
071800     END-IF.
071900*---------------------------------------------------------------*
072000* RULE PARAGRAPHS -- STRICT PRIORITY ORDER, FIRST MATCH WINS.    *
072100* EACH FALLS THROUGH TO THE NEXT UNLESS IT GOES TO THE EXIT.     *
072200*---------------------------------------------------------------*
072300 4000-RULE-R1.
072400     IF WS-LOWER-TEXT = '?'
072500         OR WS-LOWER-TEXT = 'sem coletor'
072600         OR WS-LOWER-TEXT = 's.c.'
072700         OR WS-LOWER-TEXT = 's/c'
072710         OR WS-LOWER-TEXT = 'não identificado'
072800             MOVE 'ND' TO CLS-CATEGORY
072900             MOVE 1.00 TO CLS-CONFIDENCE
073000             MOVE 'N' TO CLS-SHOULD-ATOMIZE
073100             GO TO 4099-RULES-EXIT
073200     END-IF.
073300*---------------------------------------------------------------*
073400 4010-RULE-R2.
073500     IF WS-ALL-UPPER AND WS-WORK-LEN > 1
073600         MOVE 'EM' TO CLS-CATEGORY
073700         MOVE 0.85 TO CLS-CONFIDENCE
073800         MOVE 'N' TO CLS-SHOULD-ATOMIZE
073900         GO TO 4099-RULES-EXIT
074000     END-IF.
074100*---------------------------------------------------------------*
074200 4020-RULE-R3.
074300     IF (WS-HAS-SEPARATOR AND WS-HAS-INITIALS)
074400         OR WS-SURNAME-INITIAL-CNT NOT < 2
074500         OR WS-XY-SURNAME-CNT NOT < 2
074600         OR WS-COMMA-COUNT NOT < 3
074700         OR WS-NUMBER-BETWEEN
074800         OR WS-COMMA-KEYWORD
074900         OR WS-SURNAME-AMP
075000         OR WS-I-NAME-CNT NOT < 2
075100             MOVE 'CJ' TO CLS-CATEGORY
075200             MOVE 0.82 TO CLS-CONFIDENCE
075300             MOVE 'Y' TO CLS-SHOULD-ATOMIZE
075400             GO TO 4099-RULES-EXIT
075500     END-IF.
075600*---------------------------------------------------------------*
075700* R4 -- STARTS WITH "SURNAME, I."                                *
075800*---------------------------------------------------------------*
075900 4030-RULE-R4.
076000     MOVE 'N' TO WS-SCAN-FOUND-SW.
076100     IF WS-WORK-LEN > 3
076200         AND WS-WORK-CHAR (1) IS ALPHA-UPPER-CHAR
076300             PERFORM 4031-FIND-FIRST-COMMA
076400                 VARYING WS-SCAN-POS FROM 2 BY 1
076500                 UNTIL WS-SCAN-POS > WS-WORK-LEN
076600                 OR WS-SCAN-FOUND
076700     END-IF.
076800     IF WS-SCAN-FOUND
076900         MOVE WS-SCAN-POS + 1 TO WS-SCAN-J
077000         IF WS-WORK-CHAR (WS-SCAN-J) = SPACE
077100             ADD 1 TO WS-SCAN-J
077200         END-IF
077300         IF WS-SCAN-J NOT > WS-WORK-LEN - 1
077400             AND WS-WORK-CHAR (WS-SCAN-J) IS ALPHA-UPPER-CHAR
077500             AND WS-WORK-CHAR (WS-SCAN-J + 1) = '.'
077600                 MOVE 'PE' TO CLS-CATEGORY
077700                 MOVE 0.80 TO CLS-CONFIDENCE
077800                 MOVE 'N' TO CLS-SHOULD-ATOMIZE
077900                 GO TO 4099-RULES-EXIT
078000         END-IF
078100     END-IF.
078200*---------------------------------------------------------------*
078300 4031-FIND-FIRST-COMMA.
078400     IF WS-WORK-CHAR (WS-SCAN-POS) = ','
078500         MOVE 'Y' TO WS-SCAN-FOUND-SW
078600     END-IF.
078700*---------------------------------------------------------------*
078800 4040-RULE-R5.
078900     IF WS-HAS-INITIALS AND NOT WS-HAS-SEPARATOR
079000         MOVE 'PE' TO CLS-CATEGORY
079100         MOVE 0.65 TO CLS-CONFIDENCE
079200         MOVE 'N' TO CLS-SHOULD-ATOMIZE
079300         GO TO 4099-RULES-EXIT
079400     END-IF.
079500*---------------------------------------------------------------*
079600 4050-RULE-R6.
079700     IF NOT WS-HAS-SPACE AND NOT WS-HAS-COMMA AND NOT WS-HAS-DOT
079800         IF WS-WORK-LEN NOT > 3 OR WS-ALL-UPPER OR WS-ALL-LOWER
079900             MOVE 'ND' TO CLS-CATEGORY
080000             MOVE ZERO TO CLS-CONFIDENCE
080100             MOVE 'N' TO CLS-SHOULD-ATOMIZE
080200         ELSE
080300             MOVE 'PE' TO CLS-CATEGORY
080400             MOVE 0.55 TO CLS-CONFIDENCE
080500             MOVE 'N' TO CLS-SHOULD-ATOMIZE
080600         END-IF
080700         GO TO 4099-RULES-EXIT
080800     END-IF.
080900*---------------------------------------------------------------*
081000 4060-RULE-R7.
081100     MOVE 'pesquisas' TO WS-SCAN-KEYWORD.  MOVE 9 TO WS-SCAN-KEYWORD-LEN.
081200     PERFORM 9600-SCAN-KEYWORD-IN-LOWER.
081300     IF NOT WS-SCAN-FOUND
081400         MOVE 'grupo' TO WS-SCAN-KEYWORD.  MOVE 5 TO WS-SCAN-KEYWORD-LEN.
081500         PERFORM 9600-SCAN-KEYWORD-IN-LOWER
081600     END-IF.
081700     IF NOT WS-SCAN-FOUND
081800         MOVE 'equipe' TO WS-SCAN-KEYWORD.  MOVE 6 TO WS-SCAN-KEYWORD-LEN.
081900         PERFORM 9600-SCAN-KEYWORD-IN-LOWER
082000     END-IF.
082100     IF NOT WS-SCAN-FOUND
082200         MOVE 'time' TO WS-SCAN-KEYWORD.  MOVE 4 TO WS-SCAN-KEYWORD-LEN.
082300         PERFORM 9600-SCAN-KEYWORD-IN-LOWER
082400     END-IF.
082500     IF NOT WS-SCAN-FOUND
082600         MOVE 'laborat' TO WS-SCAN-KEYWORD.  MOVE 7 TO WS-SCAN-KEYWORD-LEN.
082700         PERFORM 9600-SCAN-KEYWORD-IN-LOWER
082800     END-IF.
082900     IF NOT WS-SCAN-FOUND
083000         MOVE 'lab' TO WS-SCAN-KEYWORD.  MOVE 3 TO WS-SCAN-KEYWORD-LEN.
083100         PERFORM 9600-SCAN-KEYWORD-IN-LOWER
083200     END-IF.
083300     IF NOT WS-SCAN-FOUND
083400         MOVE 'turma' TO WS-SCAN-KEYWORD.  MOVE 5 TO WS-SCAN-KEYWORD-LEN.
083500         PERFORM 9600-SCAN-KEYWORD-IN-LOWER
083600     END-IF.
083700     IF NOT WS-SCAN-FOUND
083800         MOVE 'bioveg' TO WS-SCAN-KEYWORD.  MOVE 6 TO WS-SCAN-KEYWORD-LEN.
083900         PERFORM 9600-SCAN-KEYWORD-IN-LOWER
084000     END-IF.
084100     IF WS-SCAN-FOUND
084200         MOVE 'GR' TO CLS-CATEGORY
084300         MOVE 0.75 TO CLS-CONFIDENCE
084400         MOVE 'N' TO CLS-SHOULD-ATOMIZE
084500         GO TO 4099-RULES-EXIT
084600     END-IF.
084700*---------------------------------------------------------------*
084800 4080-RULE-R8.
084900     MOVE 'PE' TO CLS-CATEGORY.
085000     MOVE 0.60 TO CLS-CONFIDENCE.
085100     MOVE 'N' TO CLS-SHOULD-ATOMIZE.
085200 4099-RULES-EXIT.
085300     EXIT.
085400*---------------------------------------------------------------*
