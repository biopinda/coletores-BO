000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COLBATC.
000300 AUTHOR.      R F MULCAHY.
000400 INSTALLATION.  MUSEUM SYSTEMS GROUP - COLLECTIONS UNIT.
000500 DATE-WRITTEN.  09/09/1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL COLLECTIONS DATA ONLY.
000800*---------------------------------------------------------------*
000900* COLBATC -- COLLECTOR NAME CLEANUP, MAIN BATCH DRIVER.         *
001000*                                                                *
001100* READS THE SPECIMEN EXTRACT (SPECIMEN-IN), ONE RECORDEDBY      *
001200* STRING PER SPECIMEN, RUNS EACH STRING THROUGH THE FOUR-STAGE   *
001300* CLEANUP PIPELINE (CLASSIFY, ATOMIZE, NORMALIZE, CANONICALIZE), *
001400* AND AT END OF RUN WRITES THE CANONICAL ENTITY LIST TO          *
001500* REPORT-CSV AND A SET OF RUN COUNTS TO RUN-LOG.  THE ENTITY     *
001600* STORE IS AN IN-MEMORY TABLE THAT LIVES FOR ONE RUN ONLY -- SEE *
001700* COLCOPY-ENT FOR WHY IT IS NOT VSAM-BACKED.                     *
001800*---------------------------------------------------------------*
001900* MAINTENANCE LOG                                                *
002000* DATE       INIT REQ#     DESCRIPTION                          *
002100* ---------- ---- -------- ------------------------------------ *
002200* 09/09/1997 RFM  CL-0161  ORIGINAL DRIVER FOR THE RECORDEDBY    *
002300*                          CLEANUP PROJECT                       *
002400* 01/30/1998 DQT  CL-0189  ADDED RUN-LOG COUNTS -- COLLECTIONS   *
002500*                          MGMT WANTED A RECORD OF HOW MANY      *
002600*                          SPECIMENS WERE DISCARDED PER RUN       *
002700* 02/18/1998 DQT  CL-0198  RAISED ENTITY TABLE BOUND (SEE        *
002800*                          COLCOPY-ENT) AFTER HERBARIUM OVERFLOW *
002900* 11/03/1998 RFM  CL-0227  RAISED VARIATION TABLE BOUND (SEE     *
003000*                          COLCOPY-ENT), SAME INCIDENT           *
003100* 01/21/1999 RFM  CL-0233  Y2K -- ADDED CENTURY WINDOWING ON THE *
003200*                          RUN-LOG TIMESTAMP.  ACCEPT FROM DATE  *
003300*                          ONLY RETURNS A TWO-DIGIT YEAR AND WE   000233
003400*                          WERE ABOUT TO START STAMPING RUNS      000233
003500*                          '00' FOR 2000                         000233
003600* 04/02/1999 DQT  CL-0240  DRIVER NOW SKIPS THE ATOMIZER CALL    *
003700*                          WHEN CLS-SHOULD-ATOMIZE IS 'N'         *
003800* 06/30/1999 DQT  CL-0244  WIDENED THE CSV BUILD AREA (SEE       *
003900*                          COLCOPY-RPT) FOR HEAVILY-SYNONYMIZED  *
004000*                          COLLECTORS                            *
004100* 08/11/1999 RFM  CL-0251  QUOTE THE CANONICAL-NAME AND          *
004200*                          VARIATIONS FIELDS WHEN THEY CONTAIN   *
004300*                          A COMMA -- PESSOA NAMES ALWAYS DO      *
004310* 01/18/2000 DQT  CL-0257  Y2K WEEKEND FOLLOW-UP -- RAN THE FULL *
004320*                          1999/2000 TEST DECK THROUGH RUN-LOG   *
004330*                          AND CONFIRMED THE CENTURY WINDOW FROM *
004340*                          CL-0233 HOLDS ACROSS THE ROLLOVER      *
004350* 02/26/2001 RFM  CL-0268  ADDED THE DISTINCT-ENTITIES-CREATED   *
004360*                          AND VARIATIONS-RECORDED LINES TO      *
004370*                          RUN-LOG AT THE HERBARIUM'S REQUEST     *
004380* 09/09/2003 DQT  CL-0281  ATM-POSITION IN THE SINGLE-NAME       *
004390*                          BYPASS (WHEN THE CLASSIFIER SAYS      *
004400*                          NOT TO ATOMIZE) NOW STARTS AT ZERO,   *
004410*                          MATCHING THE ATOMIZER'S OWN NUMBERING *
004420*                          -- REPORT-CSV HAD BEEN SHOWING A      *
004430*                          SOLE PART AS POSITION 1 INSTEAD OF 0   *
004440*---------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-4381.
004800 OBJECT-COMPUTER.  IBM-4381.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ALPHA-UPPER-CHAR IS 'A' THRU 'Z'
005200     CLASS ALPHA-LOWER-CHAR IS 'a' THRU 'z'
005300     UPSI-0 ON STATUS IS COL-VERBOSE-STATS-ON
005400              OFF STATUS IS COL-VERBOSE-STATS-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SPECIMEN-IN  ASSIGN TO SPECIN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-SPECIMEN-IN-STATUS.
006000     SELECT REPORT-CSV   ASSIGN TO RPTCSV
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-REPORT-CSV-STATUS.
006300     SELECT RUN-LOG      ASSIGN TO RUNLOG
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-RUN-LOG-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SPECIMEN-IN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100     COPY COLCOPY-SPC.
007200 FD  REPORT-CSV
007300     RECORDING MODE IS V
007400     LABEL RECORDS ARE STANDARD.
007500 01  REPORT-CSV-RECORD           PIC X(4000).
007600 FD  RUN-LOG
007700     RECORDING MODE IS V
007800     LABEL RECORDS ARE STANDARD.
007900 01  RUN-LOG-RECORD              PIC X(132).
008000 WORKING-STORAGE SECTION.
008100*---------------------------------------------------------------*
008200* FILE STATUS AND END-OF-FILE SWITCHES                          *
008300*---------------------------------------------------------------*
008400 01  WS-FILE-STATUS-FIELDS.
008500     05  WS-SPECIMEN-IN-STATUS   PIC X(02).
008600         88  WS-SPECIMEN-IN-OK           VALUE '00'.
008700         88  WS-SPECIMEN-IN-EOF          VALUE '10'.
008800     05  WS-REPORT-CSV-STATUS    PIC X(02).
008900         88  WS-REPORT-CSV-OK            VALUE '00'.
009000     05  WS-RUN-LOG-STATUS       PIC X(02).
009100         88  WS-RUN-LOG-OK               VALUE '00'.
009200 01  WS-SWITCHES.
009300     05  WS-EOF-SWITCH           PIC X(01)  VALUE 'N'.
009400         88  WS-EOF-REACHED              VALUE 'Y'.
009500     05  WS-VARIATION-NEW-SWITCH PIC X(01)  VALUE 'N'.
009600         88  WS-VARIATION-IS-NEW         VALUE 'Y'.
009700*---------------------------------------------------------------*
009800* RUN COUNTERS -- ALL BINARY, ALL RESET AT 1000-INITIALIZATION  *
009900*---------------------------------------------------------------*
010000 01  WS-RUN-COUNTERS.
010100     05  WS-RECORDS-READ         PIC S9(07) USAGE IS COMP.
010200     05  WS-RECORDS-PROCESSED    PIC S9(07) USAGE IS COMP.
010300     05  WS-RECORDS-DISCARDED    PIC S9(07) USAGE IS COMP.
010400     05  WS-ENTITIES-CREATED     PIC S9(05) USAGE IS COMP.
010500     05  WS-VARIATIONS-RECORDED  PIC S9(07) USAGE IS COMP.
010600*---------------------------------------------------------------*
010700* COPYBOOKS SHARED WITH THE STAGE SUBPROGRAMS                   *
010800*---------------------------------------------------------------*
010900     COPY COLCOPY-CLS.
011000     COPY COLCOPY-ATM.
011100     COPY COLCOPY-ENT.
011200     COPY COLCOPY-RPT.
011300*---------------------------------------------------------------*
011400* WORKING AREAS FOR ONE NAME BEING CARRIED THROUGH STAGES 3-4    *
011500*---------------------------------------------------------------*
011600 01  WS-ENTITY-TYPE              PIC X(02).
011700 01  WS-NORMALIZED-NAME          PIC X(80).
011800 01  WS-NORM-RULES-FIRED         PIC X(09).
011900 01  WS-CANON-RESULT             PIC X(01).
012000     88  WS-CANON-CREATED                VALUE 'N'.
012100     88  WS-CANON-UPDATED                VALUE 'U'.
012200 01  WS-CANON-ENTITY-ID          PIC 9(06).
012300 01  WS-CANON-MATCH-SCORE        PIC 9V9999.
012400*---------------------------------------------------------------*
012500* DATE-OF-RUN, WITH Y2K CENTURY WINDOWING (SEE CL-0233 ABOVE)    *
012600* THIS IS REDEFINES NUMBER ONE.                                  *
012700*---------------------------------------------------------------*
012800 01  WS-CURRENT-DATE-YYMMDD      PIC 9(06).
012900 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-YYMMDD.
013000     05  WS-CURRENT-YY           PIC 9(02).
013100     05  WS-CURRENT-MM           PIC 9(02).
013200     05  WS-CURRENT-DD           PIC 9(02).
013300 01  WS-CURRENT-CENTURY          PIC 9(02).
013400 01  WS-CURRENT-YEAR-4           PIC 9(04).
013500 01  WS-RUN-DATE-DISPLAY.
013600     05  WS-RDD-YEAR             PIC 9(04).
013700     05  FILLER                  PIC X(01)  VALUE '-'.
013800     05  WS-RDD-MONTH            PIC 9(02).
013900     05  FILLER                  PIC X(01)  VALUE '-'.
014000     05  WS-RDD-DAY              PIC 9(02).
014100*---------------------------------------------------------------*
014200* CSV ROW-BUILDING WORK AREAS -- REDEFINES NUMBER TWO GIVES US A *
014300* CHARACTER TABLE OVER A FIELD SO WE CAN SCAN IT FOR EMBEDDED    *
014400* COMMAS ONE BYTE AT A TIME (THE SHOP HAS NO STRING-SEARCH        *
014500* FUNCTION ON THIS COMPILER).                                    *
014600*---------------------------------------------------------------*
014700 01  WS-CSVQ-SOURCE              PIC X(2000).
014800 01  WS-CSVQ-SOURCE-CHARS REDEFINES WS-CSVQ-SOURCE.
014900     05  WS-CSVQ-SOURCE-CHAR     OCCURS 2000 TIMES
015000                                 PIC X(01).
015100 01  WS-CSVQ-RESULT              PIC X(2006).
015200 01  WS-CSVQ-SOURCE-LEN          PIC S9(04) USAGE IS COMP.
015300 01  WS-CSVQ-RESULT-LEN          PIC S9(04) USAGE IS COMP.
015400 01  WS-CSVQ-SCAN-SUB            PIC S9(04) USAGE IS COMP.
015500 01  WS-CSVQ-COMMA-COUNT         PIC S9(04) USAGE IS COMP.
015600 01  WS-CSVQ-NEEDS-QUOTES        PIC X(01).
015700     88  WS-CSVQ-QUOTE-IT               VALUE 'Y'.
015800*---------------------------------------------------------------*
015900* VARIATIONS / OCCURRENCE-COUNT FIELD BUILDING                  *
016000*---------------------------------------------------------------*
016100 01  WS-VARFLD-BUILD             PIC X(2000).
016200 01  WS-VARFLD-LEN               PIC S9(04) USAGE IS COMP.
016300 01  WS-CNTFLD-BUILD             PIC X(2000).
016400 01  WS-CNTFLD-LEN               PIC S9(04) USAGE IS COMP.
016500 01  WS-CNT-EDIT                 PIC 9(07).
016600*---------------------------------------------------------------*
016700* RUN-LOG DETAIL LINE -- REDEFINES NUMBER THREE.  WE FORMAT THE  *
016800* LINE INTO NAMED FIELDS THEN LAY THE WHOLE GROUP OVER A FLAT    *
016900* PIC X SO IT CAN GO STRAIGHT TO THE FD RECORD WITHOUT A SECOND  *
017000* MOVE-AND-JUSTIFY.                                              *
017100*---------------------------------------------------------------*
017200 01  WS-RUN-LOG-STAT-LINE.
017300     05  WS-RLS-LABEL            PIC X(34).
017400     05  WS-RLS-VALUE            PIC ZZZ,ZZZ,ZZ9.
017500     05  FILLER                  PIC X(87).
017600 01  WS-RUN-LOG-STAT-LINE-FLAT REDEFINES WS-RUN-LOG-STAT-LINE.
017700     05  WS-RLS-FLAT-TEXT        PIC X(132).
017800 01  WS-SUB                      PIC S9(04) USAGE IS COMP.
017900 PROCEDURE DIVISION.
018000*---------------------------------------------------------------*
018100 0000-MAIN-PROCESSING.
018200     PERFORM 1000-INITIALIZATION.
018300     PERFORM 2000-PROCESS-SPECIMEN-RECORD
018400         UNTIL WS-EOF-REACHED.
018500     PERFORM 4000-END-OF-RUN.
018600     PERFORM 9000-CLOSE-FILES.
018700     STOP RUN.
018800*---------------------------------------------------------------*
018900 1000-INITIALIZATION.
019000     MOVE ZEROS TO WS-RECORDS-READ
019100                   WS-RECORDS-PROCESSED
019200                   WS-RECORDS-DISCARDED
019300                   WS-ENTITIES-CREATED
019400                   WS-VARIATIONS-RECORDED
019500                   WS-ENTITY-COUNT.
019600     MOVE 'N' TO WS-EOF-SWITCH.
019700     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
019800     IF WS-CURRENT-YY < 70
019900         MOVE 20 TO WS-CURRENT-CENTURY
020000     ELSE
020100         MOVE 19 TO WS-CURRENT-CENTURY
020200     END-IF.
020300     COMPUTE WS-CURRENT-YEAR-4 =
020400         (WS-CURRENT-CENTURY * 100) + WS-CURRENT-YY.
020500     MOVE WS-CURRENT-YEAR-4 TO WS-RDD-YEAR.
020600     MOVE WS-CURRENT-MM     TO WS-RDD-MONTH.
020700     MOVE WS-CURRENT-DD     TO WS-RDD-DAY.
020800     OPEN INPUT SPECIMEN-IN.
020900     IF NOT WS-SPECIMEN-IN-OK
021000         DISPLAY 'COLBATC - SPECIMEN-IN OPEN FAILED, STATUS '
021100             WS-SPECIMEN-IN-STATUS
021200         STOP RUN
021300     END-IF.
021400     OPEN OUTPUT REPORT-CSV.
021500     IF NOT WS-REPORT-CSV-OK
021600         DISPLAY 'COLBATC - REPORT-CSV OPEN FAILED, STATUS '
021700             WS-REPORT-CSV-STATUS
021800         STOP RUN
021900     END-IF.
022000     OPEN OUTPUT RUN-LOG.
022100     IF NOT WS-RUN-LOG-OK
022200         DISPLAY 'COLBATC - RUN-LOG OPEN FAILED, STATUS '
022300             WS-RUN-LOG-STATUS
022400         STOP RUN
022500     END-IF.
022600     PERFORM 8000-READ-SPECIMEN-RECORD.
022700*---------------------------------------------------------------*
022800 2000-PROCESS-SPECIMEN-RECORD.
022900     IF SPR-COLLECTOR-TEXT OF SPECIMEN-RECORD NOT = SPACES
023000         ADD 1 TO WS-RECORDS-PROCESSED
023100         PERFORM 2100-CLASSIFY-RECORD
023200         IF CLS-CONFIDENCE = ZERO
023300             ADD 1 TO WS-RECORDS-DISCARDED
023400         ELSE
023500             PERFORM 2200-BUILD-NAME-LIST
023600             PERFORM 2300-PROCESS-NAME-LIST
023700                 VARYING ATM-INDEX FROM 1 BY 1
023800                 UNTIL ATM-INDEX > WS-ATOM-COUNT
023900         END-IF
024000     END-IF.
024100     PERFORM 8000-READ-SPECIMEN-RECORD.
024200*---------------------------------------------------------------*
024300 2100-CLASSIFY-RECORD.
024400     MOVE SPACES TO CLASSIFICATION-RESULT.
024500     MOVE SPR-COLLECTOR-TEXT OF SPECIMEN-RECORD
024600         TO CLS-ORIGINAL-TEXT.
024700     CALL 'COLCLSFY' USING CLASSIFICATION-RESULT.
024800*---------------------------------------------------------------*
024900 2200-BUILD-NAME-LIST.
025000     IF CLS-ATOMIZE-YES
025100         CALL 'COLATOM' USING CLS-CATEGORY, CLS-ORIGINAL-TEXT,
025200             WS-ATOM-COUNT, ATOMIZED-NAME-TABLE
025300     ELSE
025400         MOVE 1 TO WS-ATOM-COUNT
025500         MOVE SPACES TO ATOMIZED-NAME-TABLE
025600         MOVE CLS-ORIGINAL-TEXT TO ATM-NAME-TEXT(1)
025700         MOVE ZERO TO ATM-POSITION(1)
025800         SET ATM-SEP-NONE(1) TO TRUE
025900     END-IF.
026000*---------------------------------------------------------------*
026100 2300-PROCESS-NAME-LIST.
026200     CALL 'COLNORM' USING ATM-NAME-TEXT(ATM-INDEX),
026300         WS-NORMALIZED-NAME, WS-NORM-RULES-FIRED.
026400     PERFORM 2320-MAP-ENTITY-TYPE.
026500     CALL 'COLCANON' USING WS-NORMALIZED-NAME, WS-ENTITY-TYPE,
026600         CLS-CONFIDENCE, ATM-NAME-TEXT(ATM-INDEX),
026700         WS-ENTITY-COUNT, CANONICAL-ENTITY-TABLE,
026800         WS-CANON-RESULT, WS-CANON-ENTITY-ID,
026900         WS-CANON-MATCH-SCORE, WS-VARIATION-NEW-SWITCH.
027000     IF WS-CANON-CREATED
027100         ADD 1 TO WS-ENTITIES-CREATED
027200         ADD 1 TO WS-VARIATIONS-RECORDED
027300     ELSE
027400         IF WS-VARIATION-IS-NEW
027500             ADD 1 TO WS-VARIATIONS-RECORDED
027600         END-IF
027700     END-IF.
027800*---------------------------------------------------------------*
027900 2320-MAP-ENTITY-TYPE.
028000     EVALUATE TRUE
028100         WHEN CLS-CAT-PESSOA
028200             MOVE 'PE' TO WS-ENTITY-TYPE
028300         WHEN CLS-CAT-CONJUNTO
028400             MOVE 'PE' TO WS-ENTITY-TYPE
028500         WHEN CLS-CAT-GRUPO
028600             MOVE 'GR' TO WS-ENTITY-TYPE
028700         WHEN CLS-CAT-EMPRESA
028800             MOVE 'EM' TO WS-ENTITY-TYPE
028900         WHEN OTHER
029000             MOVE 'ND' TO WS-ENTITY-TYPE
029100     END-EVALUATE.
029200*---------------------------------------------------------------*
029300 4000-END-OF-RUN.
029400     MOVE CSV-HEADER-LINE TO REPORT-CSV-RECORD.
029500     WRITE REPORT-CSV-RECORD.
029600     IF WS-ENTITY-COUNT > ZERO
029700         PERFORM 4100-WRITE-CSV-DETAIL-LINE
029800             VARYING ENT-INDEX FROM 1 BY 1
029900             UNTIL ENT-INDEX > WS-ENTITY-COUNT
030000     END-IF.
030100     PERFORM 4300-WRITE-RUN-LOG.
030200*---------------------------------------------------------------*
030300 4100-WRITE-CSV-DETAIL-LINE.
030400     PERFORM 4110-FORMAT-CSV-ROW.
030500     MOVE SPACES TO REPORT-CSV-RECORD.
030600     MOVE CSV-ROW-TEXT TO REPORT-CSV-RECORD.
030700     WRITE REPORT-CSV-RECORD.
030800*---------------------------------------------------------------*
030900 4110-FORMAT-CSV-ROW.
031000     MOVE ENT-CANONICAL-NAME(ENT-INDEX) TO WS-CSVQ-SOURCE.
031100     MOVE 60 TO WS-CSVQ-SOURCE-LEN.
031200     PERFORM 4120-QUOTE-IF-NEEDED.
031300     MOVE SPACES TO CSV-ROW-TEXT.
031350     MOVE 1 TO WS-CSVQ-SCAN-SUB.
031400     STRING WS-CSVQ-RESULT (1:WS-CSVQ-RESULT-LEN)
031500             DELIMITED BY SIZE
031600         ',' DELIMITED BY SIZE
031700         INTO CSV-ROW-TEXT
031800         WITH POINTER WS-CSVQ-SCAN-SUB.
031900     PERFORM 4130-BUILD-VARIATIONS-FIELD.
032000     MOVE WS-VARFLD-BUILD TO WS-CSVQ-SOURCE.
032100     MOVE WS-VARFLD-LEN TO WS-CSVQ-SOURCE-LEN.
032200     PERFORM 4120-QUOTE-IF-NEEDED.
032300     STRING WS-CSVQ-RESULT (1:WS-CSVQ-RESULT-LEN)
032400             DELIMITED BY SIZE
032500         ',' DELIMITED BY SIZE
032600         WS-CNTFLD-BUILD (1:WS-CNTFLD-LEN) DELIMITED BY SIZE
032700         INTO CSV-ROW-TEXT
032800         WITH POINTER WS-CSVQ-SCAN-SUB.
032900     COMPUTE CSV-ROW-LENGTH = WS-CSVQ-SCAN-SUB - 1.
033000*---------------------------------------------------------------*
033100* 4120-QUOTE-IF-NEEDED -- WRAPS WS-CSVQ-SOURCE (LENGTH GIVEN IN  *
033200* WS-CSVQ-SOURCE-LEN) IN DOUBLE QUOTES WHEN IT CONTAINS A COMMA. *
033300* WE DO NOT DOUBLE EMBEDDED QUOTE CHARACTERS -- COLLECTOR TEXT   *
033400* HAS NEVER CONTAINED ONE IN FIVE YEARS OF THIS FEED (CL-0251).  *
033500*---------------------------------------------------------------*
033600 4120-QUOTE-IF-NEEDED.
033700     MOVE ZERO TO WS-CSVQ-COMMA-COUNT.
033800     INSPECT WS-CSVQ-SOURCE (1:WS-CSVQ-SOURCE-LEN)
033900         TALLYING WS-CSVQ-COMMA-COUNT FOR ALL ','.
034000     IF WS-CSVQ-COMMA-COUNT > ZERO
034100         MOVE 'Y' TO WS-CSVQ-NEEDS-QUOTES
034200     ELSE
034300         MOVE 'N' TO WS-CSVQ-NEEDS-QUOTES
034400     END-IF.
034500     MOVE SPACES TO WS-CSVQ-RESULT.
034600     IF WS-CSVQ-QUOTE-IT
034700         STRING '"' DELIMITED BY SIZE
034800             WS-CSVQ-SOURCE (1:WS-CSVQ-SOURCE-LEN)
034900                 DELIMITED BY SIZE
035000             '"' DELIMITED BY SIZE
035100             INTO WS-CSVQ-RESULT
035200         COMPUTE WS-CSVQ-RESULT-LEN = WS-CSVQ-SOURCE-LEN + 2
035300     ELSE
035400         MOVE WS-CSVQ-SOURCE (1:WS-CSVQ-SOURCE-LEN)
035500             TO WS-CSVQ-RESULT
035600         MOVE WS-CSVQ-SOURCE-LEN TO WS-CSVQ-RESULT-LEN
035700     END-IF.
035800*---------------------------------------------------------------*
035900* 4130-BUILD-VARIATIONS-FIELD -- JOINS ALL OBSERVED VARIATIONS   *
036000* FOR THE CURRENT ENTITY WITH A SEMICOLON, AND THEIR OCCURRENCE  *
036100* COUNTS THE SAME WAY, INTO WS-VARFLD-BUILD / WS-CNTFLD-BUILD.   *
036200*---------------------------------------------------------------*
036300 4130-BUILD-VARIATIONS-FIELD.
036400     MOVE SPACES TO WS-VARFLD-BUILD WS-CNTFLD-BUILD.
036500     MOVE 1 TO WS-VARFLD-LEN.
036600     MOVE 1 TO WS-CNTFLD-LEN.
036700     PERFORM 4140-APPEND-ONE-VARIATION
036800         VARYING VAR-INDEX FROM 1 BY 1
036900         UNTIL VAR-INDEX > ENT-VARIATION-CNT (ENT-INDEX).
037000     COMPUTE WS-VARFLD-LEN = WS-VARFLD-LEN - 1.
037100     COMPUTE WS-CNTFLD-LEN = WS-CNTFLD-LEN - 1.
037200*---------------------------------------------------------------*
037300 4140-APPEND-ONE-VARIATION.
037400     MOVE VAR-TEXT (ENT-INDEX, VAR-INDEX) TO WS-CSVQ-SOURCE.
037500     MOVE 80 TO WS-SUB.
037600     PERFORM 4150-FIND-TRIM-LENGTH
037650         UNTIL WS-SUB = 1
037660         OR WS-CSVQ-SOURCE (WS-SUB:1) NOT = SPACE.
037700     IF VAR-INDEX = 1
037800         STRING WS-CSVQ-SOURCE (1:WS-SUB) DELIMITED BY SIZE
037900             INTO WS-VARFLD-BUILD
038000             WITH POINTER WS-VARFLD-LEN
038100     ELSE
038200         STRING ';' DELIMITED BY SIZE
038300             WS-CSVQ-SOURCE (1:WS-SUB) DELIMITED BY SIZE
038400             INTO WS-VARFLD-BUILD
038500             WITH POINTER WS-VARFLD-LEN
038600     END-IF.
038700     MOVE VAR-OCCURRENCE-COUNT (ENT-INDEX, VAR-INDEX)
038800         TO WS-CNT-EDIT.
038900     IF VAR-INDEX = 1
039000         STRING WS-CNT-EDIT DELIMITED BY SIZE
039100             INTO WS-CNTFLD-BUILD
039200             WITH POINTER WS-CNTFLD-LEN
039300     ELSE
039400         STRING ';' DELIMITED BY SIZE
039500             WS-CNT-EDIT DELIMITED BY SIZE
039600             INTO WS-CNTFLD-BUILD
039700             WITH POINTER WS-CNTFLD-LEN
039800     END-IF.
039900*---------------------------------------------------------------*
040000* 4150-FIND-TRIM-LENGTH -- WALKS WS-SUB BACK ONE BYTE AT A TIME  *
040100* (CALLED UNTIL IT LANDS ON A NON-BLANK CHARACTER OR HITS BYTE   *
040200* ONE) TO GIVE THE LENGTH OF THE MEANINGFUL PART OF THE FIELD.   *
040300*---------------------------------------------------------------*
040400 4150-FIND-TRIM-LENGTH.
040500     SUBTRACT 1 FROM WS-SUB.
040600*---------------------------------------------------------------*
041400 4300-WRITE-RUN-LOG.
041500     MOVE SPACES TO RUN-LOG-RECORD.
041600     STRING 'COLLECTOR NAME CLEANUP RUN - ' DELIMITED BY SIZE
041700         WS-RUN-DATE-DISPLAY DELIMITED BY SIZE
041800         INTO RUN-LOG-RECORD.
041900     WRITE RUN-LOG-RECORD.
042000     MOVE 'RECORDS READ' TO WS-RLS-LABEL.
042100     MOVE WS-RECORDS-READ TO WS-RLS-VALUE.
042200     MOVE WS-RUN-LOG-STAT-LINE-FLAT TO RUN-LOG-RECORD.
042300     WRITE RUN-LOG-RECORD.
042400     MOVE 'RECORDS PROCESSED (NON-BLANK)' TO WS-RLS-LABEL.
042500     MOVE WS-RECORDS-PROCESSED TO WS-RLS-VALUE.
042600     MOVE WS-RUN-LOG-STAT-LINE-FLAT TO RUN-LOG-RECORD.
042700     WRITE RUN-LOG-RECORD.
042800     MOVE 'RECORDS DISCARDED' TO WS-RLS-LABEL.
042900     MOVE WS-RECORDS-DISCARDED TO WS-RLS-VALUE.
043000     MOVE WS-RUN-LOG-STAT-LINE-FLAT TO RUN-LOG-RECORD.
043100     WRITE RUN-LOG-RECORD.
043200     MOVE 'CANONICAL ENTITIES CREATED' TO WS-RLS-LABEL.
043300     MOVE WS-ENTITIES-CREATED TO WS-RLS-VALUE.
043400     MOVE WS-RUN-LOG-STAT-LINE-FLAT TO RUN-LOG-RECORD.
043500     WRITE RUN-LOG-RECORD.
043600     MOVE 'DISTINCT VARIATIONS RECORDED' TO WS-RLS-LABEL.
043700     MOVE WS-VARIATIONS-RECORDED TO WS-RLS-VALUE.
043800     MOVE WS-RUN-LOG-STAT-LINE-FLAT TO RUN-LOG-RECORD.
043900     WRITE RUN-LOG-RECORD.
044000*---------------------------------------------------------------*
044100 8000-READ-SPECIMEN-RECORD.
044200     READ SPECIMEN-IN
044300         AT END
044400             MOVE 'Y' TO WS-EOF-SWITCH
044500         NOT AT END
044600             ADD 1 TO WS-RECORDS-READ
044700     END-READ.
044800*---------------------------------------------------------------*
044900 9000-CLOSE-FILES.
045000     CLOSE SPECIMEN-IN.
045100     CLOSE REPORT-CSV.
045200     CLOSE RUN-LOG.
045300*---------------------------------------------------------------*
