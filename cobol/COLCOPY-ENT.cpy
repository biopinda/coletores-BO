000100*---------------------------------------------------------------*
000200* COLCOPY-ENT                                                   *
000300* CANONICAL-ENTITY-TABLE -- THE IN-MEMORY ENTITY STORE.  ONE    *
000400* ROW PER CANONICAL ENTITY (CANONICAL-NAME, ENTITY-TYPE),       *
000500* CARRYING ITS OBSERVED SPELLING VARIATIONS.  THIS TABLE LIVES  *
000600* FOR THE LIFE OF THE RUN IN COLBATC'S WORKING-STORAGE AND IS   *
000700* PASSED BY REFERENCE TO COLCANON ON EVERY CALL -- THERE IS NO  *
000800* VSAM OR DATABASE BACKING FOR IT, PER THE PROJECT'S DECISION   *
000900* TO KEEP THE RUN SELF-CONTAINED (SEE CL-0161 BELOW).           *
001000* WS-ENTITY-COUNT MUST TRAVEL WITH THE TABLE -- IT IS THE       *
001100* OCCURS DEPENDING ON SUBSCRIPT.  THE VARIATION LIST NESTED     *
001200* INSIDE EACH ENTITY IS A FIXED-SIZE TABLE (NOT A SECOND         *
001300* OCCURS DEPENDING ON) BECAUSE ONLY THE OUTERMOST TABLE OF A     *
001400* RECORD MAY VARY IN LENGTH ON THIS COMPILER; ENT-VARIATION-CNT  *
001500* TRACKS HOW MANY OF THE 40 SLOTS ARE ACTUALLY IN USE.           *
001600*---------------------------------------------------------------*
001700* MAINTENANCE LOG                                               *
001800* DATE       INIT REQ#     DESCRIPTION                          *
001900* ---------- ---- -------- ------------------------------------ *
002000* 09/09/1997 RFM  CL-0161  ORIGINAL -- REPLACES THE DBMS-BACKED *
002100*                          ENTITY TABLE FROM THE PROTOTYPE WITH *
002200*                          AN IN-MEMORY TABLE, SIZED FOR A      *
002300*                          SINGLE BATCH RUN                     *
002400* 02/18/1998 DQT  CL-0198  RAISED ENTITY BOUND FROM 200 TO 500  *
002500*                          AFTER THE HERBARIUM RUN OVERFLOWED   *
002600*                          THE TABLE                            *
002700* 11/03/1998 RFM  CL-0227  RAISED VARIATION BOUND FROM 20 TO 40 *
002800*                          PER SAME INCIDENT                     *
002900* 06/14/2000 RFM  CL-0267  Y2K SWEEP -- NO DATE FIELDS ON THIS   *
003000*                          TABLE; LOG ENTRY KEPT FOR THE AUDIT   *
003100*                          FILE                                 *
003200* 06/02/2003 DQT  CL-0279  ENT-GROUP-CONFIDENCE IS NOW REFRESHED *
003300*                          FROM THE COLSIM MATCH SCORE ON EVERY  *
003400*                          NEW VARIATION INSTEAD OF BEING LEFT AT*
003500*                          THE FIRST-SEEN VALUE -- SEE COLCANON  *
003600*                          LOG                                  *
012900*---------------------------------------------------------------*
013000 01  WS-ENTITY-COUNT             PIC S9(05) USAGE IS COMP.
013100 01  CANONICAL-ENTITY-TABLE.
013200     05  CANONICAL-ENTITY OCCURS 1 TO 500 TIMES
013300             DEPENDING ON WS-ENTITY-COUNT
013400             INDEXED BY ENT-INDEX.
013500         10  ENT-ID                  PIC 9(06).
013600         10  ENT-CANONICAL-NAME      PIC X(60).
013700         10  ENT-TYPE                PIC X(02).
013800             88  ENT-TYPE-PESSOA             VALUE 'PE'.
013900             88  ENT-TYPE-GRUPO              VALUE 'GR'.
014000             88  ENT-TYPE-EMPRESA            VALUE 'EM'.
014100             88  ENT-TYPE-NAO-DETERM         VALUE 'ND'.
014200         10  ENT-CLASS-CONFIDENCE    PIC 9V99.
014300         10  ENT-GROUP-CONFIDENCE    PIC 9V99.
014400         10  ENT-VARIATION-CNT       PIC 9(03) USAGE IS COMP.
014500         10  ENT-VARIATION OCCURS 40 TIMES
014600                 INDEXED BY VAR-INDEX.
014700             15  VAR-TEXT                PIC X(80).
014800             15  VAR-OCCURRENCE-COUNT    PIC 9(07) USAGE IS COMP.
014900             15  VAR-ASSOC-CONFIDENCE    PIC 9V99.
015000             15  FILLER                  PIC X(04).
015100         10  FILLER                  PIC X(10).
015200*---------------------------------------------------------------*
