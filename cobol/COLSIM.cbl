000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COLSIM.
000300 AUTHOR.      R F MULCAHY.
000400 INSTALLATION.  MUSEUM SYSTEMS GROUP - COLLECTIONS UNIT.
000500 DATE-WRITTEN.  10/02/1997.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL COLLECTIONS DATA ONLY.
000800*---------------------------------------------------------------*
000900* COLSIM -- TWO-STRING SIMILARITY SCORER.                       *
001000*                                                                *
001100* CALLED BY COLCANON FOR EVERY EXISTING ENTITY OF THE SAME TYPE  *
001200* WHEN DECIDING WHETHER A NEW NAME IS A SPELLING VARIATION OF    *
001300* SOMEONE ALREADY IN THE STORE.  COMBINES AN EDIT-DISTANCE       *
001400* SCORE, A JARO-WINKLER SCORE AND A CRUDE PHONETIC-CODE MATCH    *
001500* INTO ONE CONFIDENCE FIGURE BETWEEN 0 AND 1.                    *
001600*---------------------------------------------------------------*
001700* MAINTENANCE LOG                                                *
001800* DATE       INIT REQ#     DESCRIPTION                          *
001900* ---------- ---- -------- ------------------------------------ *
002000* 10/02/1997 RFM  CL-0161  ORIGINAL -- LEVENSHTEIN ONLY          *
002100* 06/19/1998 DQT  CL-0217  ADDED JARO-WINKLER AFTER LEVENSHTEIN  *
002200*                          ALONE MERGED TOO MANY UNRELATED SHORT *
002300*                          SURNAMES DURING THE INSECT SURVEY     *
002400*                          BACKLOG                               *
002500* 05/20/1999 RFM  CL-0246  ADDED THE PHONETIC CODE COMPARE AND   *
002600*                          THE BLENDED 40/40/20 SCORE            *
002650* 04/11/2000 DQT  CL-0262  Y2K SWEEP -- NO DATE FIELDS PASS      *
002660*                          THROUGH THIS PROGRAM; LOG ENTRY KEPT  *
002670*                          FOR THE AUDIT FILE                     *
002700* 01/16/2003 RFM  CL-0278  PHONETIC SCORE WAS AWARDING PARTIAL   *
002710*                          CREDIT BY SHARED-PREFIX LENGTH ON A   *
002720*                          CODE MISMATCH -- CATALOGUING WANTED A *
002730*                          STRICT ALL-OR-NOTHING PHONETIC MATCH  *
002740*                          SO THAT A NEAR-MISS DOES NOT QUIETLY   *
002750*                          INFLATE THE BLENDED SCORE.  4300-      *
002760*                          SCORE-PHONETIC-PREFIX REMOVED, MISS    *
002770*                          NOW SCORES A FLAT ZERO                 *
012700*---------------------------------------------------------------*
012800 ENVIRONMENT DIVISION.
012900 CONFIGURATION SECTION.
013000 SOURCE-COMPUTER.  IBM-4381.
013100 OBJECT-COMPUTER.  IBM-4381.
013200 SPECIAL-NAMES.
013300     C01 IS TOP-OF-FORM
013400     CLASS ALPHA-UPPER-CHAR IS 'A' THRU 'Z'
013500     CLASS ALPHA-LOWER-CHAR IS 'a' THRU 'z'
013600     UPSI-0 ON STATUS IS COL-VERBOSE-STATS-ON
013700              OFF STATUS IS COL-VERBOSE-STATS-OFF.
013800 DATA DIVISION.
013900 WORKING-STORAGE SECTION.
014000*---------------------------------------------------------------*
014100* THE TWO STRINGS UNDER COMPARE, AS CHARACTER TABLES --          *
014200* REDEFINES ONE AND TWO.                                        *
014300*---------------------------------------------------------------*
014400 01  WS-STRING-A                 PIC X(80).
014500 01  WS-STRING-A-CHARS REDEFINES WS-STRING-A.
014600     05  WS-A-CHAR               OCCURS 80 TIMES PIC X(01).
014700 01  WS-LEN-A                    PIC S9(04) USAGE IS COMP.
014800 01  WS-STRING-B                 PIC X(80).
014900 01  WS-STRING-B-CHARS REDEFINES WS-STRING-B.
015000     05  WS-B-CHAR               OCCURS 80 TIMES PIC X(01).
015100 01  WS-LEN-B                    PIC S9(04) USAGE IS COMP.
015200*---------------------------------------------------------------*
015300* LEVENSHTEIN EDIT-DISTANCE MATRIX -- 81 X 81 SO A ZERO ROW/     *
015400* COLUMN CAN REPRESENT THE EMPTY PREFIX.  CELLS ARE COMP.        *
015500*---------------------------------------------------------------*
015600 01  WS-LEV-MATRIX.
015700     05  WS-LEV-ROW OCCURS 81 TIMES INDEXED BY LEV-I.
015800         10  WS-LEV-CELL OCCURS 81 TIMES INDEXED BY LEV-J
015900                 PIC S9(04) USAGE IS COMP.
016000 01  WS-LEV-DISTANCE             PIC S9(04) USAGE IS COMP.
016100 01  WS-LEV-COST                 PIC S9(04) USAGE IS COMP.
016200 01  WS-LEV-DELETE               PIC S9(04) USAGE IS COMP.
016300 01  WS-LEV-INSERT               PIC S9(04) USAGE IS COMP.
016400 01  WS-LEV-SUBST                PIC S9(04) USAGE IS COMP.
016500 01  WS-LEV-MIN-LEN              PIC S9(04) USAGE IS COMP.
016600 01  WS-LEV-MAX-LEN              PIC S9(04) USAGE IS COMP.
016700 01  WS-LEV-SCORE                PIC 9V9999.
016800*---------------------------------------------------------------*
016900* JARO-WINKLER WORK AREA.                                        *
017000*---------------------------------------------------------------*
017100 01  WS-JW-MATCH-WINDOW          PIC S9(04) USAGE IS COMP.
017200 01  WS-JW-A-MATCHED.
017300     05  WS-JW-A-FLAG OCCURS 80 TIMES PIC X(01).
017400 01  WS-JW-B-MATCHED.
017500     05  WS-JW-B-FLAG OCCURS 80 TIMES PIC X(01).
017600 01  WS-JW-MATCHES               PIC S9(04) USAGE IS COMP.
017700 01  WS-JW-TRANSPOSITIONS        PIC S9(04) USAGE IS COMP.
017800 01  WS-JW-RANGE-LOW             PIC S9(04) USAGE IS COMP.
017900 01  WS-JW-RANGE-HIGH            PIC S9(04) USAGE IS COMP.
018000 01  WS-JW-SCAN-K                PIC S9(04) USAGE IS COMP.
018100 01  WS-JW-LAST-B-MATCH          PIC S9(04) USAGE IS COMP.
018200 01  WS-JW-B-SCAN-PTR            PIC S9(04) USAGE IS COMP.
018300 01  WS-JW-JARO-SCORE            PIC 9V9999.
018400 01  WS-JW-WINKLER-SCORE         PIC 9V9999.
018500 01  WS-JW-PREFIX-LEN            PIC S9(02) USAGE IS COMP.
018600 01  WS-JW-TEMP-1                PIC 9V9999.
018700 01  WS-JW-TEMP-2                PIC 9V9999.
018800 01  WS-JW-TEMP-3                PIC 9V9999.
018900*---------------------------------------------------------------*
019000* PHONETIC-CODE BUILD BUFFER -- REDEFINES THREE.                 *
019100*---------------------------------------------------------------*
019200 01  WS-PHON-A-TEXT              PIC X(80).
019300 01  WS-PHON-A-CHARS REDEFINES WS-PHON-A-TEXT.
019400     05  WS-PHON-A-CHAR          OCCURS 80 TIMES PIC X(01).
019500 01  WS-PHON-B-TEXT              PIC X(80).
019600 01  WS-PHON-B-CHARS REDEFINES WS-PHON-B-TEXT.
019700     05  WS-PHON-B-CHAR          OCCURS 80 TIMES PIC X(01).
019800 01  WS-PHON-A-CODE              PIC X(20).
019900 01  WS-PHON-B-CODE              PIC X(20).
020000 01  WS-PHON-OUT-SUB             PIC S9(02) USAGE IS COMP.
020100 01  WS-PHON-SCAN-POS            PIC S9(04) USAGE IS COMP.
020200 01  WS-PHON-SRC-LEN             PIC S9(04) USAGE IS COMP.
020300 01  WS-PHON-LAST-OUT-CHAR       PIC X(01).
020400 01  WS-PHON-THIS-CHAR           PIC X(01).
020500 01  WS-PHON-SCORE               PIC 9V9999.
020600 01  WS-COMBINED-SCORE           PIC 9V9999.
020700 LINKAGE SECTION.
020800 01  LK-NAME-A                   PIC X(80).
020900 01  LK-NAME-B                   PIC X(80).
021000 01  LK-LEV-SCORE                PIC 9V9999.
021100 01  LK-JW-SCORE                 PIC 9V9999.
021200 01  LK-PHON-SCORE               PIC 9V9999.
021300 01  LK-COMBINED-SCORE           PIC 9V9999.
021400 PROCEDURE DIVISION USING LK-NAME-A, LK-NAME-B, LK-LEV-SCORE,
021500         LK-JW-SCORE, LK-PHON-SCORE, LK-COMBINED-SCORE.
021600*---------------------------------------------------------------*
021700 0000-MAIN-LOGIC.
021800     MOVE LK-NAME-A TO WS-STRING-A.
021900     MOVE LK-NAME-B TO WS-STRING-B.
022000     PERFORM 1000-COMPUTE-LENGTHS.
022100     PERFORM 2000-SCORE-LEVENSHTEIN.
022200     PERFORM 3000-SCORE-JARO-WINKLER.
022300     PERFORM 4000-SCORE-PHONETIC.
022400     COMPUTE WS-COMBINED-SCORE ROUNDED =
022500         (WS-LEV-SCORE * 0.40) + (WS-JW-JARO-SCORE * 0.40)
022600         + (WS-PHON-SCORE * 0.20).
022700     MOVE WS-LEV-SCORE TO LK-LEV-SCORE.
022800     MOVE WS-JW-JARO-SCORE TO LK-JW-SCORE.
022900     MOVE WS-PHON-SCORE TO LK-PHON-SCORE.
023000     MOVE WS-COMBINED-SCORE TO LK-COMBINED-SCORE.
023100     GOBACK.
023200*---------------------------------------------------------------*
023300 1000-COMPUTE-LENGTHS.
023400     MOVE 80 TO WS-LEN-A.
023500     PERFORM 1010-TRIM-A UNTIL WS-LEN-A = 0
023600         OR WS-A-CHAR (WS-LEN-A) NOT = SPACE.
023700     IF WS-LEN-A = 0
023800         MOVE 1 TO WS-LEN-A
023900     END-IF.
024000     MOVE 80 TO WS-LEN-B.
024100     PERFORM 1020-TRIM-B UNTIL WS-LEN-B = 0
024200         OR WS-B-CHAR (WS-LEN-B) NOT = SPACE.
024300     IF WS-LEN-B = 0
024400         MOVE 1 TO WS-LEN-B
024500     END-IF.
024600*---------------------------------------------------------------*
024700 1010-TRIM-A.
024800     SUBTRACT 1 FROM WS-LEN-A.
024900*---------------------------------------------------------------*
025000 1020-TRIM-B.
025100     SUBTRACT 1 FROM WS-LEN-B.
025200*---------------------------------------------------------------*
025300* 2000-SCORE-LEVENSHTEIN -- CLASSIC DYNAMIC-PROGRAMMING EDIT     *
025400* DISTANCE, THEN CONVERTED TO A 0-1 SCORE AGAINST THE LONGER OF  *
025500* THE TWO STRINGS.                                               *
025600*---------------------------------------------------------------*
025700 2000-SCORE-LEVENSHTEIN.
025800     PERFORM 2010-INIT-ROW-ZERO
025900         VARYING LEV-J FROM 1 BY 1 UNTIL LEV-J > WS-LEN-B + 1.
026000     PERFORM 2020-INIT-COLUMN-ZERO
026100         VARYING LEV-I FROM 1 BY 1 UNTIL LEV-I > WS-LEN-A + 1.
026200     PERFORM 2100-FILL-ONE-ROW
026300         VARYING LEV-I FROM 2 BY 1 UNTIL LEV-I > WS-LEN-A + 1.
026400     MOVE WS-LEV-CELL (WS-LEN-A + 1, WS-LEN-B + 1) TO WS-LEV-DISTANCE.
026500     IF WS-LEN-A > WS-LEN-B
026600         MOVE WS-LEN-A TO WS-LEV-MAX-LEN
026700     ELSE
026800         MOVE WS-LEN-B TO WS-LEV-MAX-LEN
026900     END-IF.
027000     IF WS-LEV-MAX-LEN = 0
027100         MOVE 1 TO WS-LEV-SCORE
027200     ELSE
027300         COMPUTE WS-LEV-SCORE ROUNDED =
027400             1 - (WS-LEV-DISTANCE / WS-LEV-MAX-LEN)
027500     END-IF.
027600     IF WS-LEV-SCORE < 0
027700         MOVE 0 TO WS-LEV-SCORE
027800     END-IF.
027900*---------------------------------------------------------------*
028000 2010-INIT-ROW-ZERO.
028100     COMPUTE WS-LEV-CELL (1, LEV-J) = LEV-J - 1.
028200*---------------------------------------------------------------*
028300 2020-INIT-COLUMN-ZERO.
028400     COMPUTE WS-LEV-CELL (LEV-I, 1) = LEV-I - 1.
028500*---------------------------------------------------------------*
028600 2100-FILL-ONE-ROW.
028700     PERFORM 2110-FILL-ONE-CELL
028800         VARYING LEV-J FROM 2 BY 1 UNTIL LEV-J > WS-LEN-B + 1.
028900*---------------------------------------------------------------*
029000 2110-FILL-ONE-CELL.
029100     IF WS-A-CHAR (LEV-I - 1) = WS-B-CHAR (LEV-J - 1)
029200         MOVE ZERO TO WS-LEV-COST
029300     ELSE
029400         MOVE 1 TO WS-LEV-COST
029500     END-IF.
029600     COMPUTE WS-LEV-DELETE = WS-LEV-CELL (LEV-I - 1, LEV-J) + 1.
029700     COMPUTE WS-LEV-INSERT = WS-LEV-CELL (LEV-I, LEV-J - 1) + 1.
029800     COMPUTE WS-LEV-SUBST =
029900         WS-LEV-CELL (LEV-I - 1, LEV-J - 1) + WS-LEV-COST.
030000     IF WS-LEV-DELETE < WS-LEV-INSERT
030100         MOVE WS-LEV-DELETE TO WS-LEV-CELL (LEV-I, LEV-J)
030200     ELSE
030300         MOVE WS-LEV-INSERT TO WS-LEV-CELL (LEV-I, LEV-J)
030400     END-IF.
030500     IF WS-LEV-SUBST < WS-LEV-CELL (LEV-I, LEV-J)
030600         MOVE WS-LEV-SUBST TO WS-LEV-CELL (LEV-I, LEV-J)
030700     END-IF.
030800*---------------------------------------------------------------*
030900* 3000-SCORE-JARO-WINKLER.                                       *
031000*---------------------------------------------------------------*
031100 3000-SCORE-JARO-WINKLER.
031200     MOVE SPACES TO WS-JW-A-MATCHED.
031300     MOVE SPACES TO WS-JW-B-MATCHED.
031400     MOVE ZERO TO WS-JW-MATCHES.
031500     MOVE ZERO TO WS-JW-TRANSPOSITIONS.
031600     IF WS-LEN-A > WS-LEN-B
031700         COMPUTE WS-JW-MATCH-WINDOW = (WS-LEN-A / 2) - 1
031800     ELSE
031900         COMPUTE WS-JW-MATCH-WINDOW = (WS-LEN-B / 2) - 1
032000     END-IF.
032100     IF WS-JW-MATCH-WINDOW < 0
032200         MOVE 0 TO WS-JW-MATCH-WINDOW
032300     END-IF.
032400     PERFORM 3100-FIND-MATCHES-FOR-ONE-A-CHAR
032500         VARYING LEV-I FROM 1 BY 1 UNTIL LEV-I > WS-LEN-A.
032600     IF WS-JW-MATCHES = 0
032700         MOVE 0 TO WS-JW-JARO-SCORE
032750         MOVE 0 TO WS-JW-WINKLER-SCORE
032800     ELSE
032900         PERFORM 3200-COUNT-TRANSPOSITIONS.
033000         COMPUTE WS-JW-TEMP-1 ROUNDED = WS-JW-MATCHES / WS-LEN-A.
033100         COMPUTE WS-JW-TEMP-2 ROUNDED = WS-JW-MATCHES / WS-LEN-B.
033200         COMPUTE WS-JW-TEMP-3 ROUNDED =
033300             (WS-JW-MATCHES -
033400             (WS-JW-TRANSPOSITIONS / 2)) / WS-JW-MATCHES.
033500         COMPUTE WS-JW-JARO-SCORE ROUNDED =
033600             (WS-JW-TEMP-1 + WS-JW-TEMP-2 + WS-JW-TEMP-3) / 3.
033700         PERFORM 3300-COMPUTE-COMMON-PREFIX.
033800         COMPUTE WS-JW-WINKLER-SCORE ROUNDED =
033900             WS-JW-JARO-SCORE +
034000             (WS-JW-PREFIX-LEN * 0.10 * (1 - WS-JW-JARO-SCORE))
034100     END-IF.
034200     MOVE WS-JW-WINKLER-SCORE TO WS-JW-JARO-SCORE.
034300*---------------------------------------------------------------*
034400 3100-FIND-MATCHES-FOR-ONE-A-CHAR.
034500     COMPUTE WS-JW-RANGE-LOW = LEV-I - WS-JW-MATCH-WINDOW.
034600     IF WS-JW-RANGE-LOW < 1
034700         MOVE 1 TO WS-JW-RANGE-LOW
034800     END-IF.
034900     COMPUTE WS-JW-RANGE-HIGH = LEV-I + WS-JW-MATCH-WINDOW.
035000     IF WS-JW-RANGE-HIGH > WS-LEN-B
035100         MOVE WS-LEN-B TO WS-JW-RANGE-HIGH
035200     END-IF.
035300     MOVE 0 TO WS-JW-SCAN-K.
035400     IF WS-JW-RANGE-LOW NOT > WS-JW-RANGE-HIGH
035500         PERFORM 3110-TEST-ONE-B-CHAR
035600             VARYING WS-JW-SCAN-K FROM WS-JW-RANGE-LOW BY 1
035700             UNTIL WS-JW-SCAN-K > WS-JW-RANGE-HIGH
035800             OR WS-JW-B-FLAG (LEV-I) = 'X'
035900     END-IF.
036000*---------------------------------------------------------------*
036100 3110-TEST-ONE-B-CHAR.
036200     IF WS-JW-B-FLAG (WS-JW-SCAN-K) NOT = 'Y'
036300         AND WS-A-CHAR (LEV-I) = WS-B-CHAR (WS-JW-SCAN-K)
036400         MOVE 'Y' TO WS-JW-A-FLAG (LEV-I)
036500         MOVE 'Y' TO WS-JW-B-FLAG (WS-JW-SCAN-K)
036600         ADD 1 TO WS-JW-MATCHES
036700         MOVE 'X' TO WS-JW-B-FLAG (LEV-I)
036800     END-IF.
036900*---------------------------------------------------------------*
037000* 3200-COUNT-TRANSPOSITIONS -- WALKS THE MATCHED CHARACTERS OF   *
037100* STRING A IN ORDER AGAINST THE MATCHED CHARACTERS OF STRING B   *
037200* IN ORDER; EACH MISMATCH PAIR IS HALF A TRANSPOSITION.          *
037300*---------------------------------------------------------------*
037400 3200-COUNT-TRANSPOSITIONS.
037500     MOVE 0 TO WS-JW-B-SCAN-PTR.
037600     PERFORM 3210-ADVANCE-AND-COMPARE
037700         VARYING LEV-I FROM 1 BY 1 UNTIL LEV-I > WS-LEN-A.
037800*---------------------------------------------------------------*
037900 3210-ADVANCE-AND-COMPARE.
038000     IF WS-JW-A-FLAG (LEV-I) = 'Y'
038100         PERFORM 3220-FIND-NEXT-B-MATCH
038200         IF WS-A-CHAR (LEV-I) NOT = WS-B-CHAR (WS-JW-B-SCAN-PTR)
038300             ADD 1 TO WS-JW-TRANSPOSITIONS
038400         END-IF
038500     END-IF.
038600*---------------------------------------------------------------*
038700 3220-FIND-NEXT-B-MATCH.
038800     ADD 1 TO WS-JW-B-SCAN-PTR.
038900     PERFORM 3221-BUMP-B-SCAN-PTR
039000         UNTIL WS-JW-B-SCAN-PTR > WS-LEN-B
039100         OR WS-JW-B-FLAG (WS-JW-B-SCAN-PTR) = 'Y'.
039200*---------------------------------------------------------------*
039300 3221-BUMP-B-SCAN-PTR.
039400     ADD 1 TO WS-JW-B-SCAN-PTR.
039500*---------------------------------------------------------------*
039600 3300-COMPUTE-COMMON-PREFIX.
039700     MOVE 0 TO WS-JW-PREFIX-LEN.
039800     PERFORM 3310-TEST-ONE-PREFIX-CHAR
039900         VARYING LEV-I FROM 1 BY 1 UNTIL LEV-I > 4
040000         OR LEV-I > WS-LEN-A OR LEV-I > WS-LEN-B
040100         OR WS-A-CHAR (LEV-I) NOT = WS-B-CHAR (LEV-I).
040200*---------------------------------------------------------------*
040300 3310-TEST-ONE-PREFIX-CHAR.
040400     ADD 1 TO WS-JW-PREFIX-LEN.
040500*---------------------------------------------------------------*
040600* 4000-SCORE-PHONETIC -- BUILDS A SIMPLE DETERMINISTIC PHONETIC  *
040700* CODE FOR EACH STRING (DROP VOWELS EXCEPT A LEADING ONE, FOLD   *
040800* LOOK-ALIKE CONSONANTS, COLLAPSE DOUBLED LETTERS) AND SCORES    *
040900* THE PAIR 1 WHEN THE TWO CODES MATCH, ELSE 0 -- NO PARTIAL      *
041000* CREDIT FOR A PHONETIC MISS.  THIS IS NOT THE PUBLISHED         *
041100* METAPHONE ALGORITHM -- IT IS THE SHOP'S OWN SHORTHAND, BUILT   *
041150* FOR PORTUGUESE COLLECTOR SURNAMES.                             *
041200*---------------------------------------------------------------*
041300 4000-SCORE-PHONETIC.
041400     MOVE WS-STRING-A TO WS-PHON-A-TEXT.
041500     MOVE WS-LEN-A TO WS-PHON-SRC-LEN.
041600     MOVE SPACES TO WS-PHON-A-CODE.
041700     MOVE 0 TO WS-PHON-OUT-SUB.
041800     MOVE SPACE TO WS-PHON-LAST-OUT-CHAR.
041900     PERFORM 4100-FOLD-ONE-A-CHAR
042000         VARYING WS-PHON-SCAN-POS FROM 1 BY 1
042100         UNTIL WS-PHON-SCAN-POS > WS-PHON-SRC-LEN
042200         OR WS-PHON-OUT-SUB > 19.
042400     MOVE WS-STRING-B TO WS-PHON-B-TEXT.
042500     MOVE WS-LEN-B TO WS-PHON-SRC-LEN.
042600     MOVE SPACES TO WS-PHON-B-CODE.
042700     MOVE 0 TO WS-PHON-OUT-SUB.
042800     MOVE SPACE TO WS-PHON-LAST-OUT-CHAR.
042900     PERFORM 4200-FOLD-ONE-B-CHAR
043000         VARYING WS-PHON-SCAN-POS FROM 1 BY 1
043100         UNTIL WS-PHON-SCAN-POS > WS-PHON-SRC-LEN
043200         OR WS-PHON-OUT-SUB > 19.
043300     IF WS-PHON-A-CODE = WS-PHON-B-CODE
043400         MOVE 1 TO WS-PHON-SCORE
043500     ELSE
043600         MOVE 0 TO WS-PHON-SCORE
043700     END-IF.
043800*---------------------------------------------------------------*
043900* 4100-FOLD-ONE-A-CHAR / 4200-FOLD-ONE-B-CHAR -- SAME FOLDING    *
044000* RULE APPLIED TO EACH STRING IN TURN; KEPT AS TWO PARAGRAPHS    *
044100* SINCE THIS COMPILER'S PERFORM DOES NOT PASS PARAMETERS.        *
044200*---------------------------------------------------------------*
044300 4100-FOLD-ONE-A-CHAR.
044400     MOVE WS-PHON-A-CHAR (WS-PHON-SCAN-POS) TO WS-PHON-THIS-CHAR.
044500     PERFORM 4110-MAP-ONE-CHAR.
044600     IF WS-PHON-THIS-CHAR NOT = SPACE
044700         IF WS-PHON-SCAN-POS = 1
044800             OR WS-PHON-THIS-CHAR NOT = WS-PHON-LAST-OUT-CHAR
044900             ADD 1 TO WS-PHON-OUT-SUB
045000             MOVE WS-PHON-THIS-CHAR TO
045100                 WS-PHON-A-CODE (WS-PHON-OUT-SUB:1)
045200         END-IF
045300         MOVE WS-PHON-THIS-CHAR TO WS-PHON-LAST-OUT-CHAR
045400     END-IF.
045500*---------------------------------------------------------------*
045600 4200-FOLD-ONE-B-CHAR.
045700     MOVE WS-PHON-B-CHAR (WS-PHON-SCAN-POS) TO WS-PHON-THIS-CHAR.
045800     PERFORM 4110-MAP-ONE-CHAR.
045900     IF WS-PHON-THIS-CHAR NOT = SPACE
046000         IF WS-PHON-SCAN-POS = 1
046100             OR WS-PHON-THIS-CHAR NOT = WS-PHON-LAST-OUT-CHAR
046200             ADD 1 TO WS-PHON-OUT-SUB
046300             MOVE WS-PHON-THIS-CHAR TO
046400                 WS-PHON-B-CODE (WS-PHON-OUT-SUB:1)
046500         END-IF
046600         MOVE WS-PHON-THIS-CHAR TO WS-PHON-LAST-OUT-CHAR
046700     END-IF.
046800*---------------------------------------------------------------*
046900* 4110-MAP-ONE-CHAR -- VOWELS DROP UNLESS THEY ARE THE FIRST     *
047000* LETTER OF THE STRING; A HANDFUL OF LOOK-ALIKE CONSONANTS FOLD  *
047100* TO A COMMON LETTER.                                            *
047200*---------------------------------------------------------------*
047300 4110-MAP-ONE-CHAR.
047400     IF WS-PHON-SCAN-POS NOT = 1
047500         EVALUATE WS-PHON-THIS-CHAR
047600             WHEN 'A' WHEN 'E' WHEN 'I' WHEN 'O' WHEN 'U'
047700                 MOVE SPACE TO WS-PHON-THIS-CHAR
047800             WHEN OTHER
047900                 CONTINUE
048000         END-EVALUATE
048100     END-IF.
048200     IF WS-PHON-THIS-CHAR NOT = SPACE
048300         EVALUATE WS-PHON-THIS-CHAR
048400             WHEN 'C' MOVE 'K' TO WS-PHON-THIS-CHAR
048500             WHEN 'Q' MOVE 'K' TO WS-PHON-THIS-CHAR
048600             WHEN 'Z' MOVE 'S' TO WS-PHON-THIS-CHAR
048700             WHEN 'V' MOVE 'F' TO WS-PHON-THIS-CHAR
048800             WHEN 'Y' MOVE 'I' TO WS-PHON-THIS-CHAR
048900             WHEN OTHER
049000                 CONTINUE
049100         END-EVALUATE
049200     END-IF.
049300*---------------------------------------------------------------*
