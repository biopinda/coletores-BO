000100*---------------------------------------------------------------*
000200* COLCOPY-CLS                                                   *
000300* CLASSIFICATION-RESULT -- OUTPUT OF THE COLCLSFY RULE ENGINE.  *
000400* SHARED BETWEEN COLBATC (WORKING-STORAGE) AND COLCLSFY         *
000500* (LINKAGE SECTION) ACROSS THE CALL BOUNDARY.                   *
000600*---------------------------------------------------------------*
000700* MAINTENANCE LOG                                               *
000800* DATE       INIT REQ#     DESCRIPTION                          *
000900* ---------- ---- -------- ------------------------------------ *
001000* 09/09/1997 RFM  CL-0161  ORIGINAL -- FIVE-WAY COLLECTOR       *
001100*                          CLASSIFICATION FOR THE NAME CLEANUP  *
001200*                          PROJECT                              *
001300* 04/02/1999 DQT  CL-0240  ADDED CLS-SHOULD-ATOMIZE SWITCH SO   *
001400*                          THE DRIVER CAN SKIP THE ATOMIZER     *
001500*                          CALL WHEN IT WILL NEVER FIRE         *
001600* 04/11/2000 RFM  CL-0265  Y2K SWEEP -- NO DATE FIELDS ON THIS   *
001700*                          RECORD; LOG ENTRY KEPT FOR THE AUDIT  *
001800*                          FILE                                 *
001900* 04/21/2003 RFM  CL-0280  NO LAYOUT CHANGE -- NOTED HERE FOR    *
002000*                          THE AUDIT FILE THAT COLCLSFY'S R1     *
002100*                          RULE NOW ALSO SETS CLS-CAT-NAO-DETERM *
002200*                          ON THE LITERAL "NAO IDENTIFICADO"      *
011600*---------------------------------------------------------------*
011700 01  CLASSIFICATION-RESULT.
011800     05  CLS-ORIGINAL-TEXT       PIC X(80).
011900     05  CLS-SANITIZED-TEXT      PIC X(80).
012000     05  CLS-CATEGORY            PIC X(02).
012100         88  CLS-CAT-PESSOA              VALUE 'PE'.
012200         88  CLS-CAT-CONJUNTO            VALUE 'CJ'.
012300         88  CLS-CAT-GRUPO               VALUE 'GR'.
012400         88  CLS-CAT-EMPRESA             VALUE 'EM'.
012500         88  CLS-CAT-NAO-DETERM          VALUE 'ND'.
012600     05  CLS-CONFIDENCE          PIC 9V99.
012700     05  CLS-SHOULD-ATOMIZE      PIC X(01).
012800         88  CLS-ATOMIZE-YES             VALUE 'Y'.
012900         88  CLS-ATOMIZE-NO              VALUE 'N'.
013000*---------------------------------------------------------------*
