000100*---------------------------------------------------------------*
000200* COLCOPY-RPT                                                   *
000300* CSV-REPORT-ROW -- THE FORMATTED OUTPUT ROW FOR REPORT-CSV,    *
000400* PLUS THE FIXED HEADER LINE.  BUILT ONE ROW PER CANONICAL      *
000500* ENTITY BY COLBATC AT END OF RUN.                              *
000600*---------------------------------------------------------------*
000700* MAINTENANCE LOG                                               *
000800* DATE       INIT REQ#     DESCRIPTION                          *
000900* ---------- ---- -------- ------------------------------------ *
001000* 09/09/1997 RFM  CL-0161  ORIGINAL LAYOUT                      *
001100* 06/30/1999 DQT  CL-0244  WIDENED CSV-BUILD-AREA TO X(4000) --*
001200*                          A HEAVILY-SYNONYMIZED COLLECTOR WAS  *
001300*                          TRUNCATING PAST 40 VARIATIONS AT     *
001400*                          THE OLD X(2000) WIDTH                *
001500* 05/23/2000 DQT  CL-0266  Y2K SWEEP -- NO DATE FIELDS ON THIS   *
001600*                          RECORD; LOG ENTRY KEPT FOR THE AUDIT  *
001700*                          FILE                                 *
011500*---------------------------------------------------------------*
011600 01  CSV-HEADER-LINE             PIC X(45) VALUE
011700     'canonical_name,variations,occurrence_counts'.
011800 01  CSV-BUILD-AREA.
011900     05  CSV-ROW-TEXT            PIC X(4000).
012000     05  CSV-ROW-LENGTH          PIC S9(04) USAGE IS COMP.
012100     05  FILLER                  PIC X(06).
012200*---------------------------------------------------------------*
